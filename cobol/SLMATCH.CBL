000100*
000110*    SLMATCH.CBL
000120*    SELECT clause for the match-report dataset.  Written
000130*    by LOCATE-1 (OUTPUT), read and rewritten by PRUNE-
000140*    REPORTS (I-O).  Two logical record types share one
000150*    physical record -- see FDMATCH.CBL.
000160*
000170    SELECT MATCH-REPORT-FILE
000180           ASSIGN TO "MATCHRPT"
000190           ORGANIZATION IS LINE SEQUENTIAL
000200           FILE STATUS IS WS-MATCH-FILE-STATUS.
