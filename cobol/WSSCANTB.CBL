000100*
000110*    WSSCANTB.CBL
000120*    Working-storage lookup table built from SCAN-INPUT-FILE.
000130*    LOCATE-1 walks this table in path+name order to drive its
000140*    local-volume pass, and both LOCATE-1 and LOCATE-2 binary
000150*    search it to resolve a candidate's physical attributes
000160*    (existence, digest) without touching the filesystem
000170*    directly -- SCAN-RECORD is this suite's stand-in for that.
000180*    The entry count and insert-position subscript are COMP.
000190*
000200    77  WS-SCANTBL-ENTRY-COUNT      PIC 9(05) COMP.
000210    01  SCAN-WORK-TABLE.
000220        05  SCT-TBL-ENTRY OCCURS 1 TO 9999 TIMES
000230               DEPENDING ON WS-SCANTBL-ENTRY-COUNT
000240               ASCENDING KEY IS SCT-TBL-PATH SCT-TBL-NAME
000250               INDEXED BY SCT-TBL-IDX SCT-TBL-SAVE-IDX.
000260            10  SCT-TBL-PATH        PIC X(120).
000270            10  SCT-TBL-NAME        PIC X(60).
000280            10  SCT-TBL-SIZE        PIC 9(12).
000290            10  SCT-TBL-MD5         PIC X(32).
000300            10  SCT-TBL-EXISTS      PIC X(01).
000310                88 SCT-TBL-FILE-EXISTS  VALUE "Y".
000320*
000330    77  WS-SCAN-FILE-STATUS         PIC X(02).
000340    77  W-SCAN-AT-END               PIC X(01).
000350        88 SCAN-AT-END                  VALUE "Y".
000360    77  W-SCT-INSERT-AT             PIC 9(05) COMP.
000370    77  W-FOUND-SCAN-ENTRY          PIC X(01).
000380        88 FOUND-SCAN-ENTRY             VALUE "Y".
