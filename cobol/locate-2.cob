000100*
000110*    locate-2.cob
000120*    -----------------------------------------------------------
000130*    Catalog self-audit: walks the file-map catalog for (name,
000140*    size) pairs appearing more than once, resolves each
000150*    candidate's digest, partitions each group by digest, and
000160*    writes/prints a duplicate-group entry per surviving
000170*    partition.  Ends with a replay of everything written, under
000180*    the house "Final Result" banner, for the run log.
000190*
000200*    CHANGE LOG
000210*    DATE       BY    TICKET     DESCRIPTION
000220*    ---------- ----- ---------- --------------------------------
000230*    1995-03-06 RHG   DBA-0313   Original coding, written
000240*                                alongside the schema v2 catalog
000250*                                change -- self-audit needs the
000260*                                source column to report DI-SOURCE.
000270*    1996-08-19 LCF   DBA-0327   Percent-done progress line added;
000280*                                operators on the overnight run
000290*                                had no way to tell it was alive.
000300*    1998-11-30 TKW   Y2K-0043   Year-2000 review: no date fields
000310*                                in this program -- no changes
000320*                                required, logged for the audit.
000330*    1999-05-14 TKW   DBA-0358   Match-group consistency check
000340*                                made a hard abend instead of a
000350*                                warning, per the data-integrity
000360*                                committee's ruling.
000370*    2002-11-21 DMP   DBA-0399   Final Result block now replays
000380*                                from the written DUP-GROUP dataset
000390*                                rather than from memory, so the
000400*                                log matches the file exactly.
000410*    2005-09-12 DMP   DBA-0433   Site coding-standards audit: dropped
000420*                                the legacy v1 catalog file/record
000430*                                declarations -- the v1 layout has no
000440*                                digest column, so a v1 entry can
000450*                                never take part in this job's digest
000460*                                self-audit and was never read here.
000470*                                Also guarded the progress line
000480*                                against a garbled catalog name
000490*                                reaching the operator console.
000500*
000510IDENTIFICATION DIVISION.
000520PROGRAM-ID. locate-2.
000530AUTHOR. R. H. GEARY.
000540INSTALLATION. DATA CENTER OPERATIONS.
000550DATE-WRITTEN. 1995-03-06.
000560DATE-COMPILED.
000570SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
000580*
000590ENVIRONMENT DIVISION.
000600   CONFIGURATION SECTION.
000610      SPECIAL-NAMES.
000620          CLASS W-PRINTABLE-CATALOG-CHAR IS " " THRU "~".
000630   INPUT-OUTPUT SECTION.
000640      FILE-CONTROL.
000650*
000660         COPY "SLCAT.CBL".
000670         COPY "SLSCAN.CBL".
000680         COPY "SLDUPGRP.CBL".
000690*
000700DATA DIVISION.
000710   FILE SECTION.
000720*
000730      COPY "FDCAT.CBL".
000740      COPY "FDSCAN.CBL".
000750      COPY "FDDUPGRP.CBL".
000760*
000770   WORKING-STORAGE SECTION.
000780*
000790      COPY "WSCATTBL.CBL".
000800      COPY "WSSCANTB.CBL".
000810      COPY "WSSUPPR.CBL".
000820      COPY "WSLOC2.CBL".
000830*
000840      77  WS-DUPGRP-FILE-STATUS       PIC X(02).
000850*-----------------------------------------------------------
000860PROCEDURE DIVISION.
000870*
0008801000-LOCATE-2-DRIVER.
000890*
000900    MOVE ZERO TO WS-SUPPRESSION-COUNT.
000910    PERFORM 1010-OPEN-CATALOG-FOR-INPUT.
000920    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
000930*
000940    PERFORM 1020-INITIALIZE-DUP-GROUP.
000950    PERFORM 1030-COUNT-DUPLICATE-PAIRS.
000960    PERFORM 1100-WALK-DUPLICATE-PAIRS.
000970    CLOSE DUP-GROUP-FILE.
000980*
000990    PERFORM 6130-REWRITE-CATALOG-FILE.
001000    PERFORM 1200-PRINT-FINAL-RESULT.
001010*
001020    STOP RUN.
001030*-----------------------------------------------------------
0010401010-OPEN-CATALOG-FOR-INPUT.
001050*
001060    OPEN INPUT CATALOG-FILE.
001070    PERFORM 6000-BUILD-CATALOG-TABLE.
001080    CLOSE CATALOG-FILE.
001090*-----------------------------------------------------------
0011001020-INITIALIZE-DUP-GROUP.
001110*
001120    MOVE ZERO TO W-NEXT-GROUP-ID.
001130    OPEN OUTPUT DUP-GROUP-FILE.
001140*-----------------------------------------------------------
001150*    COUNT-DUPLICATE-PAIRS -- a first pass over NAMESIZE-WORK-
001160*    TABLE just to learn N, so the percent-done line on the
001170*    real pass can be computed as it goes instead of guessed.
001180*-----------------------------------------------------------
0011901030-COUNT-DUPLICATE-PAIRS.
001200*
001210    MOVE ZERO TO W-TOTAL-PAIRS.
001220    MOVE 1 TO W-SCAN-POS.
001230    PERFORM 1040-COUNT-ONE-RUN
001240        UNTIL W-SCAN-POS > WS-NAMESIZE-ENTRY-COUNT.
001250*-----------------------------------------------------------
0012601040-COUNT-ONE-RUN.
001270*
001280    PERFORM 1300-FIND-RUN-BOUNDS.
001290    IF (W-RUN-END-IDX - W-RUN-START-IDX + 1) >= 2
001300       ADD 1 TO W-TOTAL-PAIRS.
001310    COMPUTE W-SCAN-POS = W-RUN-END-IDX + 1.
001320*-----------------------------------------------------------
001330*    1100-1130 is the per-pair processing block -- finding a
001340*    run's bounds, building and percent-logging its duplicate
001350*    group, and resolving it are driven as one range;
001360*    PROCESS-ONE-RUN carries an internal GO TO past the
001370*    group-processing step for runs of fewer than two members.
001380*-----------------------------------------------------------
0013901100-WALK-DUPLICATE-PAIRS.
001400*
001410    MOVE 1 TO W-SCAN-POS.
001420    MOVE ZERO TO W-PAIR-INDEX.
001430    PERFORM 1110-PROCESS-ONE-RUN
001440        THRU 1130-PROCESS-ONE-RUN-EXIT
001450          UNTIL W-SCAN-POS > WS-NAMESIZE-ENTRY-COUNT.
0014601110-PROCESS-ONE-RUN.
001470*
001480    PERFORM 1300-FIND-RUN-BOUNDS.
001490    IF (W-RUN-END-IDX - W-RUN-START-IDX + 1) < 2
001500       GO TO 1130-PROCESS-ONE-RUN-EXIT.
001510*
001520    MOVE W-RUN-START-IDX                TO W-GROUP-START-IDX.
001530    MOVE W-RUN-END-IDX                  TO W-GROUP-END-IDX.
001540    MOVE NS-TBL-NAME (W-RUN-START-IDX)  TO W-GROUP-NAME.
001550    MOVE NS-TBL-SIZE (W-RUN-START-IDX)  TO W-GROUP-SIZE.
0015601120-PROCESS-ONE-DUPLICATE-PAIR.
001570*
001580    PERFORM 1320-COMPUTE-PERCENT-DONE.
001590    IF W-GROUP-NAME IS W-PRINTABLE-CATALOG-CHAR
001600       DISPLAY "Locating duplicates for " W-GROUP-NAME " "
001610               W-PERCENT-DISPLAY "%"
001620    ELSE
001630       DISPLAY "Locating duplicates for <unprintable name> "
001640               W-PERCENT-DISPLAY "%".
001650*
001660    PERFORM 7000-RESOLVE-AND-WRITE-GROUP.
001670    ADD 1 TO W-PAIR-INDEX.
0016801130-PROCESS-ONE-RUN-EXIT.
001690    COMPUTE W-SCAN-POS = W-RUN-END-IDX + 1.
001700*-----------------------------------------------------------
001710*    PRINT-FINAL-RESULT replays the DUP-GROUP dataset just
001720*    written, under the house "Final Result" banner, so the
001730*    run log shows exactly what landed on the output file.
001740*-----------------------------------------------------------
0017501200-PRINT-FINAL-RESULT.
001760*
001770    MOVE ALL "-" TO W-DASH-LINE.
001780    MOVE ALL "=" TO W-EQUAL-LINE.
001790*
001800    DISPLAY SPACE.
001810    DISPLAY SPACE.
001820    DISPLAY W-DASH-LINE.
001830    DISPLAY "Final Result".
001840    DISPLAY W-DASH-LINE.
001850*
001860    OPEN INPUT DUP-GROUP-FILE.
001870    MOVE "N" TO W-REPLAY-AT-END.
001880    PERFORM 1210-READ-NEXT-REPLAY-RECORD.
001890    PERFORM 1220-PRINT-ONE-REPLAY-RECORD UNTIL REPLAY-AT-END.
001900    CLOSE DUP-GROUP-FILE.
001910*
001920    DISPLAY W-EQUAL-LINE.
001930*-----------------------------------------------------------
0019401210-READ-NEXT-REPLAY-RECORD.
001950*
001960    READ DUP-GROUP-FILE
001970        AT END MOVE "Y" TO W-REPLAY-AT-END.
001980*-----------------------------------------------------------
0019901220-PRINT-ONE-REPLAY-RECORD.
002000*
002010    IF DG-TYPE-DUP-FILE
002020       MOVE DF-NAME TO W-SAVED-NAME
002030       MOVE DF-MD5  TO W-SAVED-MD5
002040       DISPLAY QUOTE W-SAVED-NAME QUOTE " (" W-SAVED-MD5 ")"
002050    ELSE
002060       DISPLAY "---> " DI-PATH "/" W-SAVED-NAME.
002070*
002080    PERFORM 1210-READ-NEXT-REPLAY-RECORD.
002090*-----------------------------------------------------------
002100*    FIND-RUN-BOUNDS -- given W-SCAN-POS, finds the end of the
002110*    run of NAMESIZE-WORK-TABLE entries sharing its name+size
002120*    (the table is already sorted on those keys, so a run is
002130*    always contiguous).
002140*-----------------------------------------------------------
0021501300-FIND-RUN-BOUNDS.
002160*
002170    MOVE W-SCAN-POS TO W-RUN-START-IDX.
002180    MOVE W-SCAN-POS TO W-RUN-END-IDX.
002190*
002200    PERFORM 1310-EXTEND-RUN-END
002210        VARYING W-RUN-END-IDX FROM W-SCAN-POS BY 1
002220          UNTIL W-RUN-END-IDX >= WS-NAMESIZE-ENTRY-COUNT
002230             OR NS-TBL-NAME (W-RUN-END-IDX + 1) NOT =
002240                NS-TBL-NAME (W-SCAN-POS)
002250             OR NS-TBL-SIZE (W-RUN-END-IDX + 1) NOT =
002260                NS-TBL-SIZE (W-SCAN-POS).
002270*-----------------------------------------------------------
0022801310-EXTEND-RUN-END.
002290*
002300    CONTINUE.
002310*-----------------------------------------------------------
002320*    COMPUTE-PERCENT-DONE -- percent = (index / total) * 100,
002330*    index 0-based, rounded to 3 decimal places.
002340*-----------------------------------------------------------
0023501320-COMPUTE-PERCENT-DONE.
002360*
002370    COMPUTE W-PERCENT-DONE ROUNDED =
002380        (W-PAIR-INDEX / W-TOTAL-PAIRS) * 100.
002390    MOVE W-PERCENT-DONE TO W-PERCENT-DISPLAY.
002400*-----------------------------------------------------------
002410    COPY "PL-BUILD-SCAN-TABLE.CBL".
002420    COPY "PL-FILTER-SCAN-RECORD.CBL".
002430    COPY "PL-BUILD-CATALOG-TABLE.CBL".
002440    COPY "PL-DIGEST-RESOLVE.CBL".
