000100*
000110*    WSSUPPR.CBL
000120*    Suppression-list table (loaded by PL-LOAD-
000130*    SUPPRESSION-LIST.CBL) and the scratch area
000140*    PL-FILTER-SCAN-RECORD.CBL uses to split a scanned
000150*    path into its directory segments.  The entry count,
000160*    the segment subscript/count and the measured lengths
000170*    are COMP.
000180*
000190    77  WS-SUPPRESSION-COUNT        PIC 9(03) COMP.
000200    01  SUPPRESSION-TABLE.
000210        05  SUP-TBL-ENTRY OCCURS 1 TO 500 TIMES
000220               DEPENDING ON WS-SUPPRESSION-COUNT
000230               INDEXED BY SUP-TBL-IDX.
000240            10  SUP-TBL-PREFIX      PIC X(120).
000250            10  SUP-TBL-LEN         PIC 9(03) COMP.
000260*
000270    77  WS-SUPPR-FILE-STATUS        PIC X(02).
000280    77  W-SUPPR-AT-END              PIC X(01).
000290        88 SUPPR-AT-END                 VALUE "Y".
000300*
000310    77  W-SCAN-ADMITTED              PIC X(01).
000320        88 SCAN-RECORD-ADMITTED          VALUE "Y".
000330*
000340    77  W-PATH-SEGMENT-COUNT         PIC 9(02) COMP.
000350    01  PATH-SEGMENT-TABLE.
000360        05  PATH-SEGMENT OCCURS 20 TIMES PIC X(120).
000370    77  W-SEGMENT-IDX                PIC 9(02) COMP.
000380    77  W-PREFIX-LEN                 PIC 9(03) COMP.
000390    77  W-SCAN-PATH-WORK             PIC X(121).
