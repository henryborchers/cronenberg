000100*
000110*    PL-DIGEST-MATCH.CBL
000120*    LOCATE-1's digest-match comparator.  Given the local file
000130*    now sitting at SCAN-WORK-TABLE (W-LOCAL-WALK-IDX), finds
000140*    every catalog candidate sharing its name and size, resolves
000150*    each candidate's digest against the scan-table oracle when
000160*    the catalog does not already carry one, and confirms a
000170*    match only when the candidate's digest equals the local
000180*    file's own (computed lazily, the first time it is needed).
000190*    A resolved digest's write-back into CATALOG-WORK-TABLE is
000200*    retried once, after a short pause, when CACHE-DIGEST-IN-
000210*    CATALOG reports it could not post the entry; a second
000220*    failure is logged and the run proceeds with that one
000230*    candidate's master row uncached, per the house digest-
000240*    match confirmation rule.
000250*
0002607000-LOCATE-MATCHES-FOR-FILE.
000270*
000280    MOVE ZERO  TO W-MATCH-COUNT.
000290    MOVE "N"   TO W-FILE-UNREADABLE.
000300    MOVE "N"   TO W-LOCAL-DIGEST-KNOWN.
000310    MOVE SCT-TBL-NAME (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-NAME.
000320    MOVE SCT-TBL-SIZE (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-SIZE.
000330    MOVE SCT-TBL-PATH (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-PATH.
000340*
000350    MOVE W-LOCAL-FILE-NAME TO W-SEARCH-NAME.
000360    MOVE W-LOCAL-FILE-SIZE TO W-SEARCH-SIZE.
000370    PERFORM 6100-SEARCH-CATALOG-BY-NAME-SIZE.
000380*
000390    IF FOUND-CATALOG-ENTRY
000400       PERFORM 7010-PROCESS-ONE-CANDIDATE
000410           VARYING NS-TBL-IDX FROM NS-TBL-IDX BY 1
000420             UNTIL NS-TBL-IDX > WS-NAMESIZE-ENTRY-COUNT
000430                OR NS-TBL-NAME (NS-TBL-IDX) NOT = W-LOCAL-FILE-NAME
000440                OR NS-TBL-SIZE (NS-TBL-IDX) NOT = W-LOCAL-FILE-SIZE.
000450*
000460    IF FILE-IS-UNREADABLE
000470       MOVE ZERO TO W-MATCH-COUNT
000480       DISPLAY "unable to validate " W-LOCAL-FILE-NAME.
000490*-----------------------------------------------------------
0005007010-PROCESS-ONE-CANDIDATE.
000510*
000520    MOVE "Y" TO W-CANDIDATE-USABLE.
000530*
000540    IF NS-TBL-MD5 (NS-TBL-IDX) = SPACES
000550       PERFORM 7020-RESOLVE-CANDIDATE-DIGEST-MATCH.
000560*
000570    IF CANDIDATE-IS-USABLE AND NOT FILE-IS-UNREADABLE
000580       IF NOT LOCAL-DIGEST-IS-KNOWN
000590          PERFORM 7060-ESTABLISH-LOCAL-FILE-DIGEST.
000600*
000610    IF CANDIDATE-IS-USABLE AND NOT FILE-IS-UNREADABLE
000620       IF NS-TBL-MD5 (NS-TBL-IDX) = W-LOCAL-DIGEST
000630          MOVE NS-TBL-SOURCE (NS-TBL-IDX) TO W-CAND-SOURCE
000640          MOVE NS-TBL-PATH   (NS-TBL-IDX) TO W-CAND-PATH
000650          MOVE NS-TBL-NAME   (NS-TBL-IDX) TO W-CAND-NAME
000660          PERFORM 7070-RECORD-CONFIRMED-MATCH.
000670*-----------------------------------------------------------
000680*    RESOLVE-CANDIDATE-DIGEST-MATCH asks the scan-table oracle
000690*    whether the candidate's physical file is still there; if
000700*    so its digest is cached into both working-storage tables
000710*    so later candidates and later runs see it already set.
000720*-----------------------------------------------------------
0007307020-RESOLVE-CANDIDATE-DIGEST-MATCH.
000740*
000750    MOVE NS-TBL-PATH (NS-TBL-IDX) TO W-SEARCH-PATH.
000760    MOVE NS-TBL-NAME (NS-TBL-IDX) TO W-SEARCH-NAME.
000770    PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH.
000780*
000790    IF NOT FOUND-SCAN-ENTRY OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
000800       MOVE "N" TO W-CANDIDATE-USABLE
000810    ELSE
000820       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO NS-TBL-MD5 (NS-TBL-IDX)
000830       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO W-CACHE-DIGEST
000840       MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO W-CACHE-MASTER-IDX
000850       PERFORM 7030-CACHE-DIGEST-WITH-RETRY.
000860*
000870    MOVE W-LOCAL-FILE-NAME TO W-SEARCH-NAME.
000880    MOVE W-LOCAL-FILE-SIZE TO W-SEARCH-SIZE.
000890*-----------------------------------------------------------
000900*    7030-CACHE-DIGEST-WITH-RETRY -- the digest-match
000910*    confirmation rule's write-back clause.  A failed post to
000920*    CATALOG-WORK-TABLE is retried once, after the house's
000930*    busy-wait pause, and a second failure is logged and the
000940*    candidate's master row is simply left uncached; the
000950*    candidate itself is still usable, since its digest is
000960*    already sitting in NS-TBL-MD5 for this run.
000970*-----------------------------------------------------------
0009807030-CACHE-DIGEST-WITH-RETRY.
000990*
001000    PERFORM 6120-CACHE-DIGEST-IN-CATALOG.
001010*
001020    IF CACHE-WRITE-FAILED
001030       PERFORM 7040-PAUSE-BEFORE-RETRY
001040       PERFORM 6120-CACHE-DIGEST-IN-CATALOG
001050       IF CACHE-WRITE-FAILED
001060          DISPLAY "Unable cache hash value for "
001070                  NS-TBL-NAME (NS-TBL-IDX).
001080*-----------------------------------------------------------
0010907040-PAUSE-BEFORE-RETRY.
001100*
001110    MOVE ZERO TO W-PAUSE-TICK.
001120    PERFORM 7050-PAUSE-ONE-TICK
001130        VARYING W-PAUSE-TICK FROM 1 BY 1
001140          UNTIL W-PAUSE-TICK > W-PAUSE-TICK-LIMIT.
001150*-----------------------------------------------------------
0011607050-PAUSE-ONE-TICK.
001170*
001180    CONTINUE.
001190*-----------------------------------------------------------
001200*    ESTABLISH-LOCAL-FILE-DIGEST is the one point in the whole
001210*    comparator where F's own digest is referenced -- never
001220*    sooner, so it is never fetched for a file with no
001230*    candidates worth comparing against.
001240*-----------------------------------------------------------
0012507060-ESTABLISH-LOCAL-FILE-DIGEST.
001260*
001270    MOVE SCT-TBL-MD5 (W-LOCAL-WALK-IDX) TO W-LOCAL-DIGEST.
001280    MOVE "Y" TO W-LOCAL-DIGEST-KNOWN.
001290*
001300    IF W-LOCAL-DIGEST = SPACES
001310       MOVE "Y" TO W-FILE-UNREADABLE.
001320*-----------------------------------------------------------
001330*    RECORD-CONFIRMED-MATCH inserts W-CAND-SOURCE/PATH/NAME
001340*    into MATCH-RESULT-TABLE in source+path+name order,
001350*    skipping it when that exact location is already present
001360*    (de-duplication across more than one catalog).
001370*-----------------------------------------------------------
0013807070-RECORD-CONFIRMED-MATCH.
001390*
001400    PERFORM 7080-CHECK-MATCH-ALREADY-RECORDED.
001410*
001420    IF NOT DUPLICATE-ALREADY-RECORDED
001430       PERFORM 7100-INSERT-MATCH-RESULT-ENTRY.
001440*-----------------------------------------------------------
0014507080-CHECK-MATCH-ALREADY-RECORDED.
001460*
001470    MOVE "N" TO W-DUPLICATE-MATCH.
001480*
001490    IF W-MATCH-COUNT > ZERO
001500       SET MRT-IDX TO 1
001510       PERFORM 7090-TEST-ONE-RECORDED-MATCH
001520           VARYING MRT-IDX FROM 1 BY 1
001530             UNTIL MRT-IDX > W-MATCH-COUNT
001540                OR DUPLICATE-ALREADY-RECORDED.
001550*-----------------------------------------------------------
0015607090-TEST-ONE-RECORDED-MATCH.
001570*
001580    IF MRT-SOURCE (MRT-IDX) = W-CAND-SOURCE
001590       AND MRT-PATH (MRT-IDX) = W-CAND-PATH
001600       AND MRT-NAME (MRT-IDX) = W-CAND-NAME
001610       MOVE "Y" TO W-DUPLICATE-MATCH.
001620*-----------------------------------------------------------
001630*    INSERT-MATCH-RESULT-ENTRY -- insertion sort on
001640*    W-CAND-SOURCE/W-CAND-PATH, same shift-and-drop technique
001650*    as the catalog tables use.
001660*-----------------------------------------------------------
0016707100-INSERT-MATCH-RESULT-ENTRY.
001680*
001690    ADD 1 TO W-MATCH-COUNT.
001700    MOVE W-MATCH-COUNT TO W-MRT-INSERT-AT.
001710*
001720    PERFORM 7110-FIND-MRT-INSERT-POSITION
001730        VARYING MRT-IDX FROM 1 BY 1
001740          UNTIL MRT-IDX >= W-MATCH-COUNT
001750             OR (W-CAND-SOURCE < MRT-SOURCE (MRT-IDX))
001760             OR (W-CAND-SOURCE = MRT-SOURCE (MRT-IDX) AND
001770                 W-CAND-PATH   < MRT-PATH   (MRT-IDX)).
001780*
001790    IF W-MRT-INSERT-AT < W-MATCH-COUNT
001800       PERFORM 7120-SHIFT-MRT-ENTRY-RIGHT
001810           VARYING MRT-SAVE-IDX FROM W-MATCH-COUNT BY -1
001820             UNTIL MRT-SAVE-IDX = W-MRT-INSERT-AT.
001830*
001840    MOVE W-CAND-SOURCE TO MRT-SOURCE (W-MRT-INSERT-AT).
001850    MOVE W-CAND-PATH   TO MRT-PATH   (W-MRT-INSERT-AT).
001860    MOVE W-CAND-NAME   TO MRT-NAME   (W-MRT-INSERT-AT).
001870*-----------------------------------------------------------
0018807110-FIND-MRT-INSERT-POSITION.
001890*
001900    MOVE MRT-IDX TO W-MRT-INSERT-AT.
001910*-----------------------------------------------------------
0019207120-SHIFT-MRT-ENTRY-RIGHT.
001930*
001940    MOVE MATCH-RESULT-ENTRY (MRT-SAVE-IDX - 1)
001950      TO MATCH-RESULT-ENTRY (MRT-SAVE-IDX).
001960*-----------------------------------------------------------
001970*    LOCATE-MATCHES-FOR-FILE-V1 is the legacy (schema v1)
001980*    comparator: a match is confirmed on name+size alone, no
001990*    digest step, against CATALOG-V1-WORK-TABLE.  Results are
002000*    appended into the same MATCH-RESULT-TABLE -- V1 carries
002010*    no source, so W-CAND-SOURCE is left blank for these
002020*    entries.
002030*-----------------------------------------------------------
0020407200-LOCATE-MATCHES-FOR-FILE-V1.
002050*
002060    PERFORM 7210-TEST-ONE-V1-CANDIDATE
002070        VARYING W-V1-SCAN-IDX FROM 1 BY 1
002080          UNTIL W-V1-SCAN-IDX > WS-CATALOG-V1-ENTRY-COUNT.
002090*-----------------------------------------------------------
0021007210-TEST-ONE-V1-CANDIDATE.
002110*
002120    IF CAT1-TBL-NAME (W-V1-SCAN-IDX) = W-LOCAL-FILE-NAME
002130       AND CAT1-TBL-SIZE (W-V1-SCAN-IDX) = W-LOCAL-FILE-SIZE
002140       MOVE SPACES                        TO W-CAND-SOURCE
002150       MOVE CAT1-TBL-PATH (W-V1-SCAN-IDX) TO W-CAND-PATH
002160       MOVE CAT1-TBL-NAME (W-V1-SCAN-IDX) TO W-CAND-NAME
002170       PERFORM 7070-RECORD-CONFIRMED-MATCH.
