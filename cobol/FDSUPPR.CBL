000100*
000110*    FDSUPPR.CBL
000120*    One suppressed directory prefix per record.
000130*
000140    FD  SUPPRESS-FILE
000150        LABEL RECORDS ARE STANDARD.
000160    01  SUPPRESS-RECORD.
000170        05  SUP-PREFIX              PIC X(120).
000180        05  FILLER                  PIC X(04).
