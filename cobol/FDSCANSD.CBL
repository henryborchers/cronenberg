000100*
000110*    FDSCANSD.CBL
000120*    Sort-record layout (matches SCAN-RECORD) and the work file
000130*    SORT delivers its GIVING output to.
000140*
000150    SD  SCAN-SORT-FILE.
000160    01  SCAN-SORT-RECORD.
000170        05  SS-NAME                 PIC X(60).
000180        05  SS-PATH                 PIC X(120).
000190        05  SS-SIZE                 PIC 9(12).
000200        05  SS-MD5                  PIC X(32).
000210        05  SS-EXISTS               PIC X(01).
000220        05  SS-LINK                 PIC X(01).
000230        05  FILLER                  PIC X(04).
000240*
000250    FD  SCAN-WORK-FILE
000260        LABEL RECORDS ARE STANDARD.
000270    01  SCAN-WORK-RECORD.
000280        05  SW-NAME                 PIC X(60).
000290        05  SW-PATH                 PIC X(120).
000300        05  SW-SIZE                 PIC 9(12).
000310        05  SW-MD5                  PIC X(32).
000320        05  SW-EXISTS               PIC X(01).
000330        05  SW-LINK                 PIC X(01).
000340        05  FILLER                  PIC X(04).
