000100*
000110*    FDCSV.CBL
000120*    CSV duplicate report line -- free-form, comma-joined.
000130*    Format: <source-file-path>,<dup-1>,<dup-2>,...
000140*
000150    FD  CSV-REPORT-FILE
000160        LABEL RECORDS ARE STANDARD.
000170    01  CSV-REPORT-LINE             PIC X(500).
