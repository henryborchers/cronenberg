000100*
000110*    SLCATV1.CBL
000120*    SELECT clause for the legacy (schema v1) file-map,
000130*    read only -- input to MAP-BUILD/LOCATE-1 table loads.
000140*
000150    SELECT CATALOG-FILE-V1
000160           ASSIGN TO "CATALOGV1"
000170           ORGANIZATION IS LINE SEQUENTIAL
000180           FILE STATUS IS WS-CATALOG-V1-FILE-STATUS.
