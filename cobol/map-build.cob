000100*
000110*    map-build.cob
000120*    -----------------------------------------------------------
000130*    Builds and extends a volume's file-map catalog from a scan
000140*    listing.  Known path+name pairs are skipped, together with
000150*    anything the scanner itself filtered out, anything no
000160*    longer on the volume, and anything of zero length.  New
000170*    entries are buffered and written to the catalog in batches
000180*    of 100, with the tail always flushed before the job ends.
000190*
000200*    CHANGE LOG
000210*    DATE       BY    TICKET     DESCRIPTION
000220*    ---------- ----- ---------- --------------------------------
000230*    1987-03-02 RHG   DBA-0091   Original coding -- file-map
000240*                                catalog builder, schema v1.
000250*    1989-11-14 RHG   DBA-0140   Added append-mode skip on the
000260*                                dedup check so a second pass
000270*                                over a volume doesn't duplicate
000280*                                entries already on file.
000290*    1991-06-20 LCF   DBA-0203   Batched catalog writes in groups
000300*                                of 100 records -- open/close per
000310*                                record was pegging the tape drive.
000320*    1993-09-08 LCF   DBA-0256   Skip zero-length files; several
000330*                                bad scratch files were getting
000340*                                cataloged as real duplicates.
000350*    1995-02-27 RHG   DBA-0311   Schema v2 -- added CAT-SOURCE and
000360*                                CAT-MD5 columns to support cross-
000370*                                volume matching in LOCATE-1/2.
000380*    1998-11-30 TKW   Y2K-0041   Year-2000 review: no date fields
000390*                                in this program -- no changes
000400*                                required, logged for the audit.
000410*    2001-05-09 TKW   DBA-0388   Parameter card now supplies the
000420*                                scan-root source id instead of a
000430*                                hardcoded literal.
000440*    2004-08-17 DMP   DBA-0422   Moved the directory-sort ahead of
000450*                                the dedup check so "Skipping..."
000460*                                messages come out in path order.
000470*    2005-09-12 TKW   DBA-0431   Site coding-standards audit: dropped
000480*                                the legacy v1 catalog file/record
000490*                                declarations -- this job only ever
000500*                                writes schema v2, and the v1 SELECT
000510*                                and FD had sat unreferenced since the
000520*                                schema-v2 cutover.
000530*
000540IDENTIFICATION DIVISION.
000550PROGRAM-ID. map-build.
000560AUTHOR. R. H. GEARY.
000570INSTALLATION. DATA CENTER OPERATIONS.
000580DATE-WRITTEN. 1987-03-02.
000590DATE-COMPILED.
000600SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
000610*
000620ENVIRONMENT DIVISION.
000630   CONFIGURATION SECTION.
000640      SPECIAL-NAMES.
000650          CLASS W-PRINTABLE-CARD-CHAR IS " " THRU "~".
000660   INPUT-OUTPUT SECTION.
000670      FILE-CONTROL.
000680*
000690         COPY "SLCAT.CBL".
000700         COPY "SLSCAN.CBL".
000710         COPY "SLSCANSD.CBL".
000720*
000730DATA DIVISION.
000740   FILE SECTION.
000750*
000760      COPY "FDCAT.CBL".
000770      COPY "FDSCAN.CBL".
000780      COPY "FDSCANSD.CBL".
000790*
000800   WORKING-STORAGE SECTION.
000810*
000820      COPY "WSCATTBL.CBL".
000830      COPY "WSSCANTB.CBL".
000840      COPY "WSSUPPR.CBL".
000850      COPY "WSMAPBLD.CBL".
000860*-----------------------------------------------------------
000870PROCEDURE DIVISION.
000880*
0008901000-MAP-BUILD-DRIVER.
000900*
000910    MOVE ZERO TO WS-SUPPRESSION-COUNT.
000920    ACCEPT WS-PARM-CARD FROM CONSOLE.
000930    IF PARM-SOURCE-NAME IS W-PRINTABLE-CARD-CHAR
000940       MOVE PARM-SOURCE-NAME TO WS-SCAN-SOURCE
000950    ELSE
000960       MOVE "DEFAULT-VOLUME" TO WS-SCAN-SOURCE.
000970*
000980    PERFORM 1010-CHECK-CATALOG-EXISTENCE.
000990    IF CATALOG-NEEDS-INIT
001000       PERFORM 1020-INITIALIZE-NEW-CATALOG.
001010*
001020    PERFORM 1030-LOAD-EXISTING-CATALOG-KEYS.
001030    PERFORM 1040-SORT-SCAN-INPUT-INTO-ORDER.
001040    PERFORM 1100-ADMIT-SCAN-RECORDS
001050        THRU 1120-FLUSH-CATALOG-BUFFER-EXIT.
001060*
001070    DISPLAY "Catalog entries added....: " WS-RECS-ADDED.
001080    DISPLAY "Catalog entries skipped..: " WS-RECS-SKIPPED.
001090*
001100    STOP RUN.
001110*-----------------------------------------------------------
001120*    A WS-CATALOG-FILE-STATUS of "35" on OPEN INPUT means the
001130*    catalog dataset has never been created on this volume.
001140*-----------------------------------------------------------
0011501010-CHECK-CATALOG-EXISTENCE.
001160*
001170    MOVE "N" TO W-CATALOG-IS-NEW.
001180    OPEN INPUT CATALOG-FILE.
001190    IF WS-CATALOG-FILE-STATUS = "35"
001200       MOVE "Y" TO W-CATALOG-IS-NEW
001210    ELSE
001220       CLOSE CATALOG-FILE.
001230*-----------------------------------------------------------
0012401020-INITIALIZE-NEW-CATALOG.
001250*
001260    OPEN OUTPUT CATALOG-FILE.
001270    MOVE "H" TO CATH-REC-TYPE.
001280    MOVE 2 TO CATH-VERSION.
001290    WRITE CATALOG-RECORD FROM CAT-HEADER-RECORD.
001300    CLOSE CATALOG-FILE.
001310    DISPLAY "Catalog initialized, schema v2: " WS-SCAN-SOURCE.
001320*-----------------------------------------------------------
0013301030-LOAD-EXISTING-CATALOG-KEYS.
001340*
001350    OPEN INPUT CATALOG-FILE.
001360    PERFORM 6000-BUILD-CATALOG-TABLE.
001370    CLOSE CATALOG-FILE.
001380*-----------------------------------------------------------
001390*    House idiom for resequencing a flat scan listing into the
001400*    scanner's directory-then-name order ahead of a control
001410*    pass -- the usual SORT ... USING ... GIVING shop standby.
001420*-----------------------------------------------------------
0014301040-SORT-SCAN-INPUT-INTO-ORDER.
001440*
001450    SORT SCAN-SORT-FILE
001460        ON ASCENDING KEY SS-PATH SS-NAME
001470        USING SCAN-INPUT-FILE
001480        GIVING SCAN-WORK-FILE.
001490*-----------------------------------------------------------
001500*    1100-1120 is the admit/flush block -- one driven range
001510*    covering the whole scan-work pass and the tail flush, so
001520*    the tail always reaches the catalog even when the last
001530*    batch never filled.
001540*-----------------------------------------------------------
0015501100-ADMIT-SCAN-RECORDS.
001560*
001570    MOVE ZERO TO WS-RECS-ADDED.
001580    MOVE ZERO TO WS-RECS-SKIPPED.
001590    MOVE ZERO TO WS-BUFFER-COUNT.
001600    MOVE "N" TO W-SCAN-AT-END.
001610*
001620    OPEN INPUT SCAN-WORK-FILE.
001630    PERFORM 1200-READ-NEXT-SCAN-WORK-RECORD.
001640*
001650    PERFORM 1210-ADMIT-ONE-SCAN-RECORD
001660        THRU 1220-ADMIT-ONE-SCAN-RECORD-EXIT
001670          UNTIL SCAN-AT-END.
001680*
001690    CLOSE SCAN-WORK-FILE.
001700*-----------------------------------------------------------
0017101110-FLUSH-CATALOG-BUFFER.
001720*
001730    IF WS-BUFFER-COUNT > ZERO
001740       OPEN EXTEND CATALOG-FILE
001750       PERFORM 1250-WRITE-ONE-BUFFERED-ENTRY
001760           VARYING WS-BUFFER-IDX FROM 1 BY 1
001770             UNTIL WS-BUFFER-IDX > WS-BUFFER-COUNT
001780       CLOSE CATALOG-FILE
001790       MOVE ZERO TO WS-BUFFER-COUNT
001800       MOVE ZERO TO WS-BUFFER-IDX.
0018101120-FLUSH-CATALOG-BUFFER-EXIT.
001820    EXIT.
001830*-----------------------------------------------------------
0018401200-READ-NEXT-SCAN-WORK-RECORD.
001850*
001860    READ SCAN-WORK-FILE
001870        AT END
001880           MOVE "Y" TO W-SCAN-AT-END
001890    END-READ.
001900*-----------------------------------------------------------
0019101210-ADMIT-ONE-SCAN-RECORD.
001920*
001930    MOVE SW-NAME   TO SCN-NAME.
001940    MOVE SW-PATH   TO SCN-PATH.
001950    MOVE SW-SIZE   TO SCN-SIZE.
001960    MOVE SW-MD5    TO SCN-MD5.
001970    MOVE SW-EXISTS TO SCN-EXISTS.
001980    MOVE SW-LINK   TO SCN-LINK.
001990*
002000    PERFORM 4000-FILTER-SCAN-RECORD.
002010*
002020    IF NOT SCAN-RECORD-ADMITTED
002030       GO TO 1220-ADMIT-ONE-SCAN-RECORD-EXIT.
002040*
002050    PERFORM 1230-CHECK-DEDUP-AND-ADMISSION-RULES.
0020601220-ADMIT-ONE-SCAN-RECORD-EXIT.
002070    PERFORM 1200-READ-NEXT-SCAN-WORK-RECORD.
002080*-----------------------------------------------------------
002090*    MAP-BUILD dedup and admission rule: not already cataloged
002100*    under the same relative path/name, still exists, size > 0.
002110*-----------------------------------------------------------
0021201230-CHECK-DEDUP-AND-ADMISSION-RULES.
002130*
002140    MOVE SCN-PATH TO W-SEARCH-PATH.
002150    MOVE SCN-NAME TO W-SEARCH-NAME.
002160    PERFORM 6090-SEARCH-CATALOG-BY-PATH.
002170*
002180    IF FOUND-CATALOG-ENTRY
002190       ADD 1 TO WS-RECS-SKIPPED
002200       DISPLAY "Skipping " SCN-PATH "/" SCN-NAME
002210    ELSE
002220       IF NOT SCN-FILE-EXISTS OR SCN-SIZE = ZERO
002230          ADD 1 TO WS-RECS-SKIPPED
002240       ELSE
002250          PERFORM 1240-BUFFER-NEW-CATALOG-ENTRY.
002260*-----------------------------------------------------------
0022701240-BUFFER-NEW-CATALOG-ENTRY.
002280*
002290    ADD 1 TO WS-BUFFER-COUNT.
002300    MOVE WS-SCAN-SOURCE TO CBT-SOURCE (WS-BUFFER-COUNT).
002310    MOVE SCN-NAME       TO CBT-NAME   (WS-BUFFER-COUNT).
002320    MOVE SCN-PATH       TO CBT-PATH   (WS-BUFFER-COUNT).
002330    MOVE SCN-SIZE       TO CBT-SIZE   (WS-BUFFER-COUNT).
002340    MOVE SPACES         TO CBT-MD5    (WS-BUFFER-COUNT).
002350    ADD 1 TO WS-RECS-ADDED.
002360*
002370    IF WS-BUFFER-COUNT = 100
002380       PERFORM 1110-FLUSH-CATALOG-BUFFER.
002390*-----------------------------------------------------------
0024001250-WRITE-ONE-BUFFERED-ENTRY.
002410*
002420    MOVE "D"                      TO CATD-REC-TYPE.
002430    MOVE CBT-SOURCE (WS-BUFFER-IDX) TO CAT-SOURCE.
002440    MOVE CBT-NAME   (WS-BUFFER-IDX) TO CAT-NAME.
002450    MOVE CBT-PATH   (WS-BUFFER-IDX) TO CAT-PATH.
002460    MOVE CBT-SIZE   (WS-BUFFER-IDX) TO CAT-SIZE.
002470    MOVE CBT-MD5    (WS-BUFFER-IDX) TO CAT-MD5.
002480    WRITE CATALOG-RECORD FROM CAT-DETAIL-RECORD.
002490*-----------------------------------------------------------
002500    COPY "PL-BUILD-CATALOG-TABLE.CBL".
002510    COPY "PL-FILTER-SCAN-RECORD.CBL".
