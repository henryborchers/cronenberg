000100*
000110*    WSRPT.CBL
000120*    Working-storage for DUP-REPORT: the duplicate group now
000130*    being assembled from the DUP-GROUP dataset, its instance
000140*    list, and the print-page control fields.  Counters and the
000150*    instance-list subscript are COMP; PAGE-FULL's threshold
000160*    test runs against W-PRINTED-LINES the same way.
000170*
000180    77  W-PENDING-GROUP-VALID       PIC X(01).
000190        88 PENDING-GROUP-IS-VALID       VALUE "Y".
000200    01  W-PENDING-GROUP.
000210        05  W-PENDING-NAME          PIC X(60).
000220        05  W-PENDING-SIZE          PIC 9(12).
000230        05  W-PENDING-MD5           PIC X(32).
000240    01  W-PENDING-GROUP-ALPHA REDEFINES W-PENDING-GROUP
000250                                    PIC X(104).
000260*
000270    77  W-INSTANCE-COUNT            PIC 9(03) COMP.
000280    01  INSTANCE-LIST-TABLE.
000290        05  IL-ENTRY OCCURS 1 TO 500 TIMES
000300                   DEPENDING ON W-INSTANCE-COUNT
000310                   INDEXED BY IL-IDX.
000320            10  IL-SOURCE           PIC X(40).
000330            10  IL-PATH             PIC X(120).
000340            10  IL-NAME             PIC X(60).
000350*
000360    77  W-DUPGRP-AT-END             PIC X(01).
000370        88 DUPGRP-AT-END                VALUE "Y".
000380    77  W-GROUP-PRINTED-COUNT       PIC 9(05) COMP.
000390    77  W-INSTANCE-PRINTED-COUNT    PIC 9(05) COMP.
000400    77  W-SIZE-DISPLAY              PIC X(14).
000410*
000420    77  W-PRINTED-LINES             PIC 9(03) COMP.
000430        88 PAGE-FULL                    VALUE 54 THRU 99.
