000100*
000110*    WSLOC1.CBL
000120*    Scratch working-storage for LOCATE-1's digest-match
000130*    comparator (PL-DIGEST-MATCH.CBL) -- the local file under
000140*    test, its lazily-established digest, and the accumulated,
000150*    de-duplicated set of confirmed matches for that file.
000160*    Walk and table subscripts are COMP; the path/name/digest
000170*    columns they index stay DISPLAY.
000180*
000190    77  W-LOCAL-WALK-IDX            PIC 9(05) COMP.
000200    77  W-LOCAL-FILE-NAME           PIC X(60).
000210    77  W-LOCAL-FILE-SIZE           PIC 9(12).
000220    77  W-LOCAL-FILE-PATH           PIC X(120).
000230    77  W-LOCAL-DIGEST              PIC X(32).
000240    77  W-LOCAL-DIGEST-KNOWN        PIC X(01).
000250        88 LOCAL-DIGEST-IS-KNOWN        VALUE "Y".
000260    77  W-FILE-UNREADABLE           PIC X(01).
000270        88 FILE-IS-UNREADABLE           VALUE "Y".
000280    77  W-CANDIDATE-USABLE          PIC X(01).
000290        88 CANDIDATE-IS-USABLE          VALUE "Y".
000300*
000310    77  W-MATCH-COUNT               PIC 9(03) COMP.
000320    01  MATCH-RESULT-TABLE.
000330        05  MATCH-RESULT-ENTRY OCCURS 1 TO 999 TIMES
000340               DEPENDING ON W-MATCH-COUNT
000350               ASCENDING KEY IS MRT-SOURCE MRT-PATH MRT-NAME
000360               INDEXED BY MRT-IDX MRT-SAVE-IDX.
000370            10  MRT-SOURCE          PIC X(40).
000380            10  MRT-PATH            PIC X(120).
000390            10  MRT-NAME            PIC X(60).
000400    77  W-MRT-INSERT-AT             PIC 9(03) COMP.
000410    77  W-DUPLICATE-MATCH           PIC X(01).
000420        88 DUPLICATE-ALREADY-RECORDED   VALUE "Y".
000430    77  W-NEXT-MATCH-ID              PIC 9(07) COMP.
000440    77  W-CAND-SOURCE                PIC X(40).
000450    77  W-CAND-PATH                  PIC X(120).
000460    77  W-CAND-NAME                  PIC X(60).
000470    77  W-V1-SCAN-IDX                PIC 9(05) COMP.
000480*
000490*    Busy-wait tick count for the one-time pause ahead of a
000500*    digest write-back retry -- no SLEEP verb on this
000510*    compiler, so the house idiom is a do-nothing PERFORM
000520*    loop of this many iterations.
000530    77  W-PAUSE-TICK                 PIC 9(05) COMP.
000540    77  W-PAUSE-TICK-LIMIT           PIC 9(05) COMP VALUE 250.
