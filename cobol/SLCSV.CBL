000100*
000110*    SLCSV.CBL
000120*    SELECT clause for the CSV duplicate-report dataset --
000130*    one comma-joined line per local file with duplicates.
000140*    Written alongside MATCH-REPORT by LOCATE-1.
000150*
000160    SELECT CSV-REPORT-FILE
000170           ASSIGN TO "CSVRPT"
000180           ORGANIZATION IS LINE SEQUENTIAL
000190           FILE STATUS IS WS-CSV-FILE-STATUS.
