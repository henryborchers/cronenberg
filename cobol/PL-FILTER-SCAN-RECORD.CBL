000100*
000110*    PL-FILTER-SCAN-RECORD.CBL
000120*    Scanning/filtering rules shared by MAP-BUILD and
000130*    LOCATE-1.  A SCAN-RECORD is admitted unless it is one
000140*    of the housekeeping files every shop's workstation
000150*    leaves behind (.DS_Store, ._.DS_Store, Thumbs.db), a
000160*    symbolic link, or it sits under a ".git" directory or a
000170*    directory named on the suppression list (by exact name
000180*    or by path prefix).  MAP-BUILD runs this with
000190*    WS-SUPPRESSION-COUNT always zero, since it never loads
000200*    PL-LOAD-SUPPRESSION-LIST.CBL.
000210*
0002204000-FILTER-SCAN-RECORD.
000230*
000240    MOVE "Y" TO W-SCAN-ADMITTED.
000250*
000260    IF SCN-NAME = ".DS_Store" OR "._.DS_Store" OR "Thumbs.db"
000270       MOVE "N" TO W-SCAN-ADMITTED.
000280*
000290    IF SCAN-RECORD-ADMITTED AND SCN-IS-SYMBOLIC-LINK
000300       MOVE "N" TO W-SCAN-ADMITTED.
000310*
000320    IF SCAN-RECORD-ADMITTED
000330       PERFORM 4010-SPLIT-SCAN-PATH-INTO-SEGMENTS
000340           THRU 4020-CHECK-SEGMENTS-AGAINST-RULES.
000350*-----------------------------------------------------------
000360*    4010-4020 is the path-segment block -- splitting the
000370*    scanned path and testing each segment against the
000380*    ".git" and suppression rules is driven as one range,
000390*    the way the path was actually walked at scan time.
000400*-----------------------------------------------------------
0004104010-SPLIT-SCAN-PATH-INTO-SEGMENTS.
000420*
000430    MOVE ZERO TO W-PATH-SEGMENT-COUNT.
000440    MOVE SCN-PATH TO W-SCAN-PATH-WORK.
000450    MOVE SPACE TO W-SCAN-PATH-WORK (121:1).
000460*
000470    UNSTRING W-SCAN-PATH-WORK DELIMITED BY "/"
000480        INTO PATH-SEGMENT (1) PATH-SEGMENT (2)
000490             PATH-SEGMENT (3) PATH-SEGMENT (4)
000500             PATH-SEGMENT (5) PATH-SEGMENT (6)
000510             PATH-SEGMENT (7) PATH-SEGMENT (8)
000520             PATH-SEGMENT (9) PATH-SEGMENT (10)
000530             PATH-SEGMENT (11) PATH-SEGMENT (12)
000540             PATH-SEGMENT (13) PATH-SEGMENT (14)
000550             PATH-SEGMENT (15) PATH-SEGMENT (16)
000560             PATH-SEGMENT (17) PATH-SEGMENT (18)
000570             PATH-SEGMENT (19) PATH-SEGMENT (20)
000580        TALLYING IN W-PATH-SEGMENT-COUNT.
000590*-----------------------------------------------------------
0006004020-CHECK-SEGMENTS-AGAINST-RULES.
000610*
000620    MOVE ZERO TO W-SEGMENT-IDX.
000630    PERFORM 4030-CHECK-ONE-PATH-SEGMENT
000640        VARYING W-SEGMENT-IDX FROM 1 BY 1
000650          UNTIL W-SEGMENT-IDX > W-PATH-SEGMENT-COUNT
000660             OR NOT SCAN-RECORD-ADMITTED.
000670*-----------------------------------------------------------
0006804030-CHECK-ONE-PATH-SEGMENT.
000690*
000700    IF PATH-SEGMENT (W-SEGMENT-IDX) = ".git"
000710       MOVE "N" TO W-SCAN-ADMITTED
000720    ELSE
000730       PERFORM 4040-CHECK-SEGMENT-AGAINST-SUPPRESSION.
000740*-----------------------------------------------------------
000750*    4040-CHECK-SEGMENT-AGAINST-SUPPRESSION rejects the
000760*    record when the segment matches a suppression entry by
000770*    exact directory name, and the PATH-STARTS-WITH-PREFIX
000780*    clause rejects it when the whole scanned path starts
000790*    with a suppressed path prefix -- the two ways a
000800*    requester names a directory to leave out.
000810*-----------------------------------------------------------
0008204040-CHECK-SEGMENT-AGAINST-SUPPRESSION.
000830*
000840    IF WS-SUPPRESSION-COUNT > ZERO
000850       SET SUP-TBL-IDX TO 1
000860       PERFORM 4050-TEST-ONE-SUPPRESSION-ENTRY
000870           VARYING SUP-TBL-IDX FROM 1 BY 1
000880             UNTIL SUP-TBL-IDX > WS-SUPPRESSION-COUNT
000890                OR NOT SCAN-RECORD-ADMITTED.
000900*-----------------------------------------------------------
0009104050-TEST-ONE-SUPPRESSION-ENTRY.
000920*
000930    IF PATH-SEGMENT (W-SEGMENT-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
000940           = SUP-TBL-PREFIX (SUP-TBL-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
000950       AND PATH-SEGMENT (W-SEGMENT-IDX) (SUP-TBL-LEN (SUP-TBL-IDX) + 1:1)
000960           = SPACE
000970       MOVE "N" TO W-SCAN-ADMITTED
000980    ELSE
000990       IF SCN-PATH (1:SUP-TBL-LEN (SUP-TBL-IDX))
001000              = SUP-TBL-PREFIX (SUP-TBL-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
001010          MOVE "N" TO W-SCAN-ADMITTED.
