000100*
000110*    PL-BUILD-CATALOG-TABLE.CBL
000120*    Catalog recorder -- loads CATALOG-FILE (and, when
000130*    present, the legacy CATALOG-FILE-V1) into the sorted
000140*    working-storage tables of WSCATTBL.CBL.  Each insert
000150*    keeps its table in key order, so SEARCH-CATALOG-BY-
000160*    PATH and SEARCH-CATALOG-BY-NAME-SIZE can binary search
000170*    it straight away.  Used by MAP-BUILD, LOCATE-1 and
000180*    LOCATE-2.
000190*
0002006000-BUILD-CATALOG-TABLE.
000210*
000220    MOVE ZERO TO WS-CATALOG-ENTRY-COUNT.
000230    MOVE ZERO TO WS-NAMESIZE-ENTRY-COUNT.
000240    MOVE "N" TO WS-CATALOG-TABLE-DIRTY.
000250    MOVE "N" TO W-CATALOG-AT-END.
000260*
000270    OPEN INPUT CATALOG-FILE.
000280    READ CATALOG-FILE
000290        AT END MOVE "Y" TO W-CATALOG-AT-END.
000300*
000310    IF NOT CATALOG-AT-END AND CAT-TYPE-HEADER
000320       PERFORM 6010-READ-NEXT-CATALOG-RECORD.
000330*
000340    PERFORM 6020-INSERT-CATALOG-ENTRY-PAIR
000350                          UNTIL CATALOG-AT-END.
000360*
000370    CLOSE CATALOG-FILE.
000380*-----------------------------------------------------
0003906010-READ-NEXT-CATALOG-RECORD.
000400*
000410    READ CATALOG-FILE
000420        AT END MOVE "Y" TO W-CATALOG-AT-END.
000430*-----------------------------------------------------
0004406020-INSERT-CATALOG-ENTRY-PAIR.
000450*
000460    IF CAT-TYPE-DETAIL
000470       PERFORM 6030-INSERT-PATH-ENTRY
000480       PERFORM 6060-INSERT-NAMESIZE-ENTRY.
000490*
000500    PERFORM 6010-READ-NEXT-CATALOG-RECORD.
000510*-----------------------------------------------------
000520*    Insertion sort on CAT-TBL-PATH / CAT-TBL-NAME --
000530*    shifts the tail of the table right one slot and
000540*    drops the new entry into its sorted position.
000550*-----------------------------------------------------
0005606030-INSERT-PATH-ENTRY.
000570*
000580    ADD 1 TO WS-CATALOG-ENTRY-COUNT.
000590    MOVE WS-CATALOG-ENTRY-COUNT TO W-CAT-INSERT-AT.
000600*
000610    PERFORM 6040-FIND-PATH-INSERT-POSITION
000620        VARYING CAT-TBL-IDX FROM 1 BY 1
000630          UNTIL CAT-TBL-IDX >= WS-CATALOG-ENTRY-COUNT
000640             OR (CAT-PATH < CAT-TBL-PATH (CAT-TBL-IDX))
000650             OR (CAT-PATH = CAT-TBL-PATH (CAT-TBL-IDX) AND
000660                 CAT-NAME < CAT-TBL-NAME (CAT-TBL-IDX)).
000670*
000680    IF W-CAT-INSERT-AT < WS-CATALOG-ENTRY-COUNT
000690       PERFORM 6050-SHIFT-PATH-ENTRY-RIGHT
000700           VARYING CAT-TBL-SAVE-IDX
000710             FROM WS-CATALOG-ENTRY-COUNT BY -1
000720             UNTIL CAT-TBL-SAVE-IDX = W-CAT-INSERT-AT.
000730*
000740    MOVE CAT-PATH   TO CAT-TBL-PATH (W-CAT-INSERT-AT).
000750    MOVE CAT-NAME   TO CAT-TBL-NAME (W-CAT-INSERT-AT).
000760    MOVE CAT-SOURCE TO CAT-TBL-SOURCE (W-CAT-INSERT-AT).
000770    MOVE CAT-SIZE   TO CAT-TBL-SIZE (W-CAT-INSERT-AT).
000780    MOVE CAT-MD5    TO CAT-TBL-MD5 (W-CAT-INSERT-AT).
000790*-----------------------------------------------------
0008006040-FIND-PATH-INSERT-POSITION.
000810*
000820    MOVE CAT-TBL-IDX TO W-CAT-INSERT-AT.
000830*-----------------------------------------------------
0008406050-SHIFT-PATH-ENTRY-RIGHT.
000850*
000860    MOVE CAT-TBL-ENTRY (CAT-TBL-SAVE-IDX - 1)
000870      TO CAT-TBL-ENTRY (CAT-TBL-SAVE-IDX).
000880*-----------------------------------------------------
0008906060-INSERT-NAMESIZE-ENTRY.
000900*
000910    ADD 1 TO WS-NAMESIZE-ENTRY-COUNT.
000920    MOVE WS-NAMESIZE-ENTRY-COUNT TO W-NS-INSERT-AT.
000930*
000940    PERFORM 6070-FIND-NAMESIZE-INSERT-POSITION
000950        VARYING NS-TBL-IDX FROM 1 BY 1
000960          UNTIL NS-TBL-IDX >= WS-NAMESIZE-ENTRY-COUNT
000970             OR (CAT-NAME < NS-TBL-NAME (NS-TBL-IDX))
000980             OR (CAT-NAME = NS-TBL-NAME (NS-TBL-IDX) AND
000990                 CAT-SIZE < NS-TBL-SIZE (NS-TBL-IDX)).
001000*
001010    IF W-NS-INSERT-AT < WS-NAMESIZE-ENTRY-COUNT
001020       PERFORM 6080-SHIFT-NAMESIZE-ENTRY-RIGHT
001030           VARYING NS-TBL-SAVE-IDX
001040             FROM WS-NAMESIZE-ENTRY-COUNT BY -1
001050             UNTIL NS-TBL-SAVE-IDX = W-NS-INSERT-AT.
001060*
001070    MOVE CAT-NAME   TO NS-TBL-NAME (W-NS-INSERT-AT).
001080    MOVE CAT-SIZE   TO NS-TBL-SIZE (W-NS-INSERT-AT).
001090    MOVE CAT-SOURCE TO NS-TBL-SOURCE (W-NS-INSERT-AT).
001100    MOVE CAT-PATH   TO NS-TBL-PATH (W-NS-INSERT-AT).
001110    MOVE CAT-MD5    TO NS-TBL-MD5 (W-NS-INSERT-AT).
001120    MOVE WS-CATALOG-ENTRY-COUNT
001130                    TO NS-TBL-MASTER-IDX (W-NS-INSERT-AT).
001140*-----------------------------------------------------
0011506070-FIND-NAMESIZE-INSERT-POSITION.
001160*
001170    MOVE NS-TBL-IDX TO W-NS-INSERT-AT.
001180*-----------------------------------------------------
0011906080-SHIFT-NAMESIZE-ENTRY-RIGHT.
001200*
001210    MOVE NS-TBL-ENTRY (NS-TBL-SAVE-IDX - 1)
001220      TO NS-TBL-ENTRY (NS-TBL-SAVE-IDX).
001230*-----------------------------------------------------
001240*    Binary search for CAT-TBL-PATH = W-SEARCH-PATH and
001250*    CAT-TBL-NAME = W-SEARCH-NAME.  Sets FOUND-CATALOG-
001260*    ENTRY and CAT-TBL-IDX on a hit.
001270*-----------------------------------------------------
0012806090-SEARCH-CATALOG-BY-PATH.
001290*
001300    MOVE "N" TO W-FOUND-CATALOG-ENTRY.
001310*
001320    IF WS-CATALOG-ENTRY-COUNT > ZERO
001330       SEARCH ALL CAT-TBL-ENTRY
001340          WHEN CAT-TBL-PATH (CAT-TBL-IDX) = W-SEARCH-PATH
001350           AND CAT-TBL-NAME (CAT-TBL-IDX) = W-SEARCH-NAME
001360             MOVE "Y" TO W-FOUND-CATALOG-ENTRY.
001370*-----------------------------------------------------
001380*    Binary search for the first NAMESIZE-WORK-TABLE entry
001390*    with NS-TBL-NAME = W-SEARCH-NAME and NS-TBL-SIZE =
001400*    W-SEARCH-SIZE.  Sets FOUND-CATALOG-ENTRY and NS-TBL-
001410*    IDX on the first hit; the caller walks forward with
001420*    SCAN-NAMESIZE-RUN to collect the rest of the run.
001430*-----------------------------------------------------
0014406100-SEARCH-CATALOG-BY-NAME-SIZE.
001450*
001460    MOVE "N" TO W-FOUND-CATALOG-ENTRY.
001470*
001480    IF WS-NAMESIZE-ENTRY-COUNT > ZERO
001490       SEARCH ALL NS-TBL-ENTRY
001500          WHEN NS-TBL-NAME (NS-TBL-IDX) = W-SEARCH-NAME
001510           AND NS-TBL-SIZE (NS-TBL-IDX) = W-SEARCH-SIZE
001520             MOVE "Y" TO W-FOUND-CATALOG-ENTRY.
001530*
001540    IF FOUND-CATALOG-ENTRY
001550       PERFORM 6110-BACK-UP-TO-RUN-START
001560           VARYING NS-TBL-IDX FROM NS-TBL-IDX BY -1
001570             UNTIL NS-TBL-IDX = 1
001580                OR NS-TBL-NAME (NS-TBL-IDX - 1) NOT = W-SEARCH-NAME
001590                OR NS-TBL-SIZE (NS-TBL-IDX - 1) NOT = W-SEARCH-SIZE.
001600*-----------------------------------------------------
0016106110-BACK-UP-TO-RUN-START.
001620*
001630    CONTINUE.
001640*-----------------------------------------------------
001650*    Write-back of a resolved digest into the master
001660*    table, keyed by path+name (the NS- entry carries the
001670*    master row number so there is no second search).
001680*    W-CACHE-WRITE-STATUS reports the outcome to the
001690*    caller -- LOCATE-1's digest-match rule retries once
001700*    and warns on a second failure; LOCATE-2's group-
001710*    resolve rule does not inspect the flag.
001720*-----------------------------------------------------
0017306120-CACHE-DIGEST-IN-CATALOG.
001740*
001750    IF W-CACHE-MASTER-IDX > ZERO
001760       AND W-CACHE-MASTER-IDX <= WS-CATALOG-ENTRY-COUNT
001770       MOVE W-CACHE-DIGEST TO CAT-TBL-MD5 (W-CACHE-MASTER-IDX)
001780       MOVE "Y" TO WS-CATALOG-TABLE-DIRTY
001790       MOVE "Y" TO W-CACHE-WRITE-STATUS
001800    ELSE
001810       MOVE "N" TO W-CACHE-WRITE-STATUS.
001820*-----------------------------------------------------
001830*    Rewrites CATALOG-FILE in full from the master table
001840*    when one or more digests were cached during the run.
001850*    The table is kept in path order, so the rewritten
001860*    file still satisfies "ordered retrieval by path".
001870*-----------------------------------------------------
0018806130-REWRITE-CATALOG-FILE.
001890*
001900    IF CATALOG-TABLE-IS-DIRTY
001910       OPEN OUTPUT CATALOG-FILE
001920       MOVE "H" TO CATH-REC-TYPE
001930       MOVE 2   TO CATH-VERSION
001940       MOVE SPACES TO FILLER OF CAT-HEADER-RECORD
001950       WRITE CATALOG-RECORD FROM CAT-HEADER-RECORD
001960       PERFORM 6140-WRITE-ONE-CATALOG-DETAIL
001970           VARYING CAT-TBL-IDX FROM 1 BY 1
001980             UNTIL CAT-TBL-IDX > WS-CATALOG-ENTRY-COUNT
001990       CLOSE CATALOG-FILE.
002000*-----------------------------------------------------
0020106140-WRITE-ONE-CATALOG-DETAIL.
002020*
002030    MOVE "D"                            TO CATD-REC-TYPE.
002040    MOVE CAT-TBL-PATH (CAT-TBL-IDX)     TO CAT-PATH.
002050    MOVE CAT-TBL-NAME (CAT-TBL-IDX)     TO CAT-NAME.
002060    MOVE CAT-TBL-SOURCE (CAT-TBL-IDX)   TO CAT-SOURCE.
002070    MOVE CAT-TBL-SIZE (CAT-TBL-IDX)     TO CAT-SIZE.
002080    MOVE CAT-TBL-MD5 (CAT-TBL-IDX)      TO CAT-MD5.
002090    WRITE CATALOG-RECORD FROM CAT-DETAIL-RECORD.
002100*-----------------------------------------------------
002110*    Loads the legacy (schema v1) catalog, when the job
002120*    carries one, for the name+size-only comparator.
002130*-----------------------------------------------------
0021406150-BUILD-CATALOG-V1-TABLE.
002150*
002160    MOVE ZERO TO WS-CATALOG-V1-ENTRY-COUNT.
002170    MOVE "N" TO W-CATALOG-V1-AT-END.
002180*
002190    OPEN INPUT CATALOG-FILE-V1.
002200    IF WS-CATALOG-V1-FILE-STATUS NOT = "00"
002210       MOVE "Y" TO W-CATALOG-V1-AT-END
002220    ELSE
002230       PERFORM 6160-READ-NEXT-CATALOG-V1-RECORD.
002240*
002250    PERFORM 6170-INSERT-CATALOG-V1-ENTRY
002260                         UNTIL CATALOG-V1-AT-END.
002270*
002280    IF WS-CATALOG-V1-FILE-STATUS = "00"
002290       CLOSE CATALOG-FILE-V1.
002300*-----------------------------------------------------
0023106160-READ-NEXT-CATALOG-V1-RECORD.
002320*
002330    READ CATALOG-FILE-V1
002340        AT END MOVE "Y" TO W-CATALOG-V1-AT-END.
002350*-----------------------------------------------------
0023606170-INSERT-CATALOG-V1-ENTRY.
002370*
002380    ADD 1 TO WS-CATALOG-V1-ENTRY-COUNT.
002390    MOVE WS-CATALOG-V1-ENTRY-COUNT TO CAT1-TBL-IDX.
002400    MOVE C1-NAME TO CAT1-TBL-NAME (CAT1-TBL-IDX).
002410    MOVE C1-SIZE TO CAT1-TBL-SIZE (CAT1-TBL-IDX).
002420    MOVE C1-PATH TO CAT1-TBL-PATH (CAT1-TBL-IDX).
002430*
002440    PERFORM 6160-READ-NEXT-CATALOG-V1-RECORD.
