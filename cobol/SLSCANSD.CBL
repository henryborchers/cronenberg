000100*
000110*    SLSCANSD.CBL
000120*    SELECT clause for the scanner-order work file -- SORT's
000130*    GIVING target, holding SCAN-INPUT records resequenced by
000140*    directory path then name per the scanning rule.
000150*
000160    SELECT SCAN-SORT-FILE
000170           ASSIGN TO "SCANSORT".
000180    SELECT SCAN-WORK-FILE
000190           ASSIGN TO "SCANWORK"
000200           ORGANIZATION IS LINE SEQUENTIAL
000210           FILE STATUS IS WS-SORT-FILE-STATUS.
