000100*
000110*    PL-LOAD-SUPPRESSION-LIST.CBL
000120*    Loads the SUPPRESSION dataset (directory prefixes the
000130*    requester wants left out of a LOCATE-1 run) into
000140*    SUPPRESSION-TABLE.  MAP-BUILD never COPYs this member,
000150*    so the scan it runs always sees an empty table -- the
000160*    house rule is "suppression applies to LOCATE-1 only".
000170*
0001803000-LOAD-SUPPRESSION-LIST.
000190*
000200    MOVE ZERO TO WS-SUPPRESSION-COUNT.
000210    MOVE "N" TO W-SUPPR-AT-END.
000220*
000230    OPEN INPUT SUPPRESS-FILE.
000240    IF WS-SUPPR-FILE-STATUS NOT = "00"
000250       MOVE "Y" TO W-SUPPR-AT-END
000260    ELSE
000270       PERFORM 3010-READ-NEXT-SUPPRESSION-RECORD.
000280*
000290    PERFORM 3020-INSERT-SUPPRESSION-ENTRY UNTIL SUPPR-AT-END.
000300*
000310    IF WS-SUPPR-FILE-STATUS = "00"
000320       CLOSE SUPPRESS-FILE.
000330*-----------------------------------------------------------
0003403010-READ-NEXT-SUPPRESSION-RECORD.
000350*
000360    READ SUPPRESS-FILE
000370        AT END MOVE "Y" TO W-SUPPR-AT-END.
000380*-----------------------------------------------------------
0003903020-INSERT-SUPPRESSION-ENTRY.
000400*
000410    IF WS-SUPPRESSION-COUNT < 500
000420       ADD 1 TO WS-SUPPRESSION-COUNT
000430       SET SUP-TBL-IDX TO WS-SUPPRESSION-COUNT
000440       MOVE SUP-PREFIX TO SUP-TBL-PREFIX (SUP-TBL-IDX)
000450       PERFORM 3030-MEASURE-SUPPRESSION-PREFIX.
000460*
000470    PERFORM 3010-READ-NEXT-SUPPRESSION-RECORD.
000480*-----------------------------------------------------------
000490*    MEASURE-SUPPRESSION-PREFIX computes the trimmed length
000500*    of the prefix just loaded, walking back from column 120
000510*    past trailing spaces, so PATH-STARTS-WITH-PREFIX in
000520*    PL-FILTER-SCAN-RECORD.CBL can compare only real
000530*    characters.
000540*-----------------------------------------------------------
0005503030-MEASURE-SUPPRESSION-PREFIX.
000560*
000570    MOVE 120 TO W-PREFIX-LEN.
000580    PERFORM 3035-BACK-UP-ONE-PREFIX-COLUMN
000590        UNTIL W-PREFIX-LEN = 0
000600           OR SUP-TBL-PREFIX (SUP-TBL-IDX) (W-PREFIX-LEN:1)
000610                                             NOT = SPACE.
000620    MOVE W-PREFIX-LEN TO SUP-TBL-LEN (SUP-TBL-IDX).
000630*-----------------------------------------------------------
0006403035-BACK-UP-ONE-PREFIX-COLUMN.
000650*
000660    SUBTRACT 1 FROM W-PREFIX-LEN.
