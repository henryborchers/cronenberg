000100*
000110*    PL-BUILD-SCAN-TABLE.CBL
000120*    Loads SCAN-INPUT-FILE into SCAN-WORK-TABLE, running each
000130*    record past PL-FILTER-SCAN-RECORD.CBL's scanning rules on
000140*    the way in so suppressed/system/symlinked entries never
000150*    reach the table.  LOCATE-1 walks the finished table index
000160*    by index to drive its local-volume pass; LOCATE-2 opens
000170*    the same table purely to binary search it when a catalog
000180*    candidate's digest needs resolving.
000190*
0002005000-BUILD-SCAN-LOOKUP-TABLE.
000210*
000220    MOVE ZERO TO WS-SCANTBL-ENTRY-COUNT.
000230    MOVE "N" TO W-SCAN-AT-END.
000240*
000250    OPEN INPUT SCAN-INPUT-FILE.
000260    READ SCAN-INPUT-FILE
000270        AT END MOVE "Y" TO W-SCAN-AT-END.
000280*
000290    PERFORM 5020-INSERT-SCAN-ENTRY UNTIL SCAN-AT-END.
000300*
000310    CLOSE SCAN-INPUT-FILE.
000320*-----------------------------------------------------------
0003305010-READ-NEXT-SCAN-RECORD.
000340*
000350    READ SCAN-INPUT-FILE
000360        AT END MOVE "Y" TO W-SCAN-AT-END.
000370*-----------------------------------------------------------
0003805020-INSERT-SCAN-ENTRY.
000390*
000400    PERFORM 4000-FILTER-SCAN-RECORD.
000410*
000420    IF SCAN-RECORD-ADMITTED
000430       PERFORM 5030-INSERT-SCAN-TABLE-ENTRY.
000440*
000450    PERFORM 5010-READ-NEXT-SCAN-RECORD.
000460*-----------------------------------------------------------
000470*    INSERT-SCAN-TABLE-ENTRY keeps SCAN-WORK-TABLE in path+
000480*    name order by the same shift-and-insert technique
000490*    INSERT-PATH-ENTRY uses for CATALOG-WORK-TABLE, so both
000500*    tables can be binary searched the instant they are
000510*    loaded.
000520*-----------------------------------------------------------
0005305030-INSERT-SCAN-TABLE-ENTRY.
000540*
000550    ADD 1 TO WS-SCANTBL-ENTRY-COUNT.
000560    MOVE WS-SCANTBL-ENTRY-COUNT TO W-SCT-INSERT-AT.
000570*
000580    PERFORM 5035-SHIFT-SCAN-TABLE-ENTRY-RIGHT
000590        VARYING SCT-TBL-IDX FROM WS-SCANTBL-ENTRY-COUNT
000600                BY -1
000610            UNTIL SCT-TBL-IDX = 1
000620               OR SCN-PATH > SCT-TBL-PATH (SCT-TBL-IDX - 1)
000630               OR (SCN-PATH = SCT-TBL-PATH (SCT-TBL-IDX - 1)
000640                   AND SCN-NAME >= SCT-TBL-NAME (SCT-TBL-IDX - 1)).
000650*
000660    SET SCT-TBL-IDX TO W-SCT-INSERT-AT.
000670    MOVE SCN-PATH   TO SCT-TBL-PATH (SCT-TBL-IDX).
000680    MOVE SCN-NAME   TO SCT-TBL-NAME (SCT-TBL-IDX).
000690    MOVE SCN-SIZE   TO SCT-TBL-SIZE (SCT-TBL-IDX).
000700    MOVE SCN-MD5    TO SCT-TBL-MD5 (SCT-TBL-IDX).
000710    MOVE SCN-EXISTS TO SCT-TBL-EXISTS (SCT-TBL-IDX).
000720*-----------------------------------------------------------
0007305035-SHIFT-SCAN-TABLE-ENTRY-RIGHT.
000740*
000750    SET SCT-TBL-SAVE-IDX TO SCT-TBL-IDX.
000760    SUBTRACT 1 FROM SCT-TBL-SAVE-IDX.
000770    MOVE SCT-TBL-ENTRY (SCT-TBL-SAVE-IDX)
000780                     TO SCT-TBL-ENTRY (SCT-TBL-IDX).
000790    SET W-SCT-INSERT-AT TO SCT-TBL-SAVE-IDX.
000800*-----------------------------------------------------------
000810*    SEARCH-SCAN-TABLE-BY-PATH is the oracle every digest
000820*    resolution paragraph calls: given W-SEARCH-PATH and
000830*    W-SEARCH-NAME, does that file still exist, and what is
000840*    its digest.
000850*-----------------------------------------------------------
0008605040-SEARCH-SCAN-TABLE-BY-PATH.
000870*
000880    MOVE "N" TO W-FOUND-SCAN-ENTRY.
000890*
000900    IF WS-SCANTBL-ENTRY-COUNT > ZERO
000910       SEARCH ALL SCT-TBL-ENTRY
000920           WHEN SCT-TBL-PATH (SCT-TBL-IDX) = W-SEARCH-PATH
000930            AND SCT-TBL-NAME (SCT-TBL-IDX) = W-SEARCH-NAME
000940               MOVE "Y" TO W-FOUND-SCAN-ENTRY.
