000100*
000110*    SLSCAN.CBL
000120*    SELECT clause for the volume-scan input.  Stands in
000130*    for the live directory walk (see NON-GOALS); order is
000140*    not guaranteed on input -- PL-FILTER-SCAN-RECORD.CBL
000150*    and the SORT step in the calling program apply the
000160*    scanner's ordering rule.
000170*
000180    SELECT SCAN-INPUT-FILE
000190           ASSIGN TO "SCANINPT"
000200           ORGANIZATION IS LINE SEQUENTIAL
000210           FILE STATUS IS WS-SCAN-FILE-STATUS.
