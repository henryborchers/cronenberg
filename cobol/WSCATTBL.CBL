000100*
000110*    WSCATTBL.CBL
000120*    In-memory catalog tables.  Loaded once per run by
000130*    PL-BUILD-CATALOG-TABLE.CBL and searched by SEARCH ALL
000140*    (binary search) per the FILES note on CATALOG:
000150*    "ordered retrieval by path; lookups by (name,size) and
000160*    (path,name) -- implement via sorted table + binary
000170*    search".  Kept sorted on every insert, so no separate
000180*    sort pass is needed.  Table counts and insert-position
000190*    subscripts are kept COMP -- they never leave working
000200*    storage, unlike the path/name/size columns they index.
000210*
000220    77  WS-CATALOG-ENTRY-COUNT      PIC 9(05) COMP.
000230    01  CATALOG-WORK-TABLE.
000240        05  CAT-TBL-ENTRY OCCURS 1 TO 9999 TIMES
000250               DEPENDING ON WS-CATALOG-ENTRY-COUNT
000260               ASCENDING KEY IS CAT-TBL-PATH CAT-TBL-NAME
000270               INDEXED BY CAT-TBL-IDX CAT-TBL-SAVE-IDX.
000280            10  CAT-TBL-PATH        PIC X(120).
000290            10  CAT-TBL-NAME        PIC X(60).
000300            10  CAT-TBL-SOURCE      PIC X(40).
000310            10  CAT-TBL-SIZE        PIC 9(12).
000320            10  CAT-TBL-MD5         PIC X(32).
000330*
000340    77  WS-NAMESIZE-ENTRY-COUNT     PIC 9(05) COMP.
000350    01  NAMESIZE-WORK-TABLE.
000360        05  NS-TBL-ENTRY OCCURS 1 TO 9999 TIMES
000370               DEPENDING ON WS-NAMESIZE-ENTRY-COUNT
000380               ASCENDING KEY IS NS-TBL-NAME NS-TBL-SIZE
000390               INDEXED BY NS-TBL-IDX NS-TBL-SAVE-IDX.
000400            10  NS-TBL-NAME         PIC X(60).
000410            10  NS-TBL-SIZE         PIC 9(12).
000420            10  NS-TBL-SOURCE       PIC X(40).
000430            10  NS-TBL-PATH         PIC X(120).
000440            10  NS-TBL-MD5          PIC X(32).
000450            10  NS-TBL-MASTER-IDX   PIC 9(05) COMP.
000460*
000470    77  WS-CATALOG-TABLE-DIRTY      PIC X(01) VALUE "N".
000480        88 CATALOG-TABLE-IS-DIRTY       VALUE "Y".
000490*
000500    77  WS-CATALOG-V1-ENTRY-COUNT   PIC 9(05) COMP.
000510    01  CATALOG-V1-WORK-TABLE.
000520        05  CAT1-TBL-ENTRY OCCURS 1 TO 9999 TIMES
000530               DEPENDING ON WS-CATALOG-V1-ENTRY-COUNT
000540               ASCENDING KEY IS CAT1-TBL-NAME CAT1-TBL-SIZE
000550               INDEXED BY CAT1-TBL-IDX.
000560            10  CAT1-TBL-NAME       PIC X(60).
000570            10  CAT1-TBL-SIZE       PIC 9(12).
000580            10  CAT1-TBL-PATH       PIC X(120).
000590*
000600     77  WS-CATALOG-FILE-STATUS      PIC X(02).
000610     77  WS-CATALOG-V1-FILE-STATUS   PIC X(02).
000620*
000630     77  W-CATALOG-AT-END            PIC X(01).
000640         88 CATALOG-AT-END               VALUE "Y".
000650     77  W-CATALOG-V1-AT-END         PIC X(01).
000660         88 CATALOG-V1-AT-END            VALUE "Y".
000670*
000680     77  W-CAT-INSERT-AT             PIC 9(05) COMP.
000690     77  W-NS-INSERT-AT              PIC 9(05) COMP.
000700*
000710     77  W-FOUND-CATALOG-ENTRY       PIC X(01).
000720         88 FOUND-CATALOG-ENTRY          VALUE "Y".
000730*
000740     77  W-SEARCH-PATH               PIC X(120).
000750     77  W-SEARCH-NAME               PIC X(60).
000760     77  W-SEARCH-SIZE               PIC 9(12).
000770*
000780     77  W-CACHE-DIGEST              PIC X(32).
000790     77  W-CACHE-MASTER-IDX          PIC 9(05) COMP.
000800*
000810     77  W-CACHE-WRITE-STATUS        PIC X(01).
000820         88 CACHE-WRITE-OK               VALUE "Y".
000830         88 CACHE-WRITE-FAILED           VALUE "N".
