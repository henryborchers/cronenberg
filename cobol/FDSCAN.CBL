000100*
000110*    FDSCAN.CBL
000120*    Volume-scan input.  Stands in for a live directory
000130*    walk: SCN-EXISTS and SCN-LINK are the scanner's
000140*    stand-ins for a filesystem existence test and a
000150*    symbolic-link test (NON-GOALS).
000160*
000170    FD  SCAN-INPUT-FILE
000180        LABEL RECORDS ARE STANDARD.
000190    01  SCAN-RECORD.
000200        05  SCN-NAME                PIC X(60).
000210        05  SCN-PATH                PIC X(120).
000220        05  SCN-SIZE                PIC 9(12).
000230        05  SCN-MD5                 PIC X(32).
000240        05  SCN-EXISTS              PIC X(01).
000250            88 SCN-FILE-EXISTS          VALUE "Y".
000260        05  SCN-LINK                PIC X(01).
000270            88 SCN-IS-SYMBOLIC-LINK     VALUE "Y".
000280        05  FILLER                  PIC X(04).
