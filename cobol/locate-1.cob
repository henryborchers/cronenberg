000100*
000110*    locate-1.cob
000120*    -----------------------------------------------------------
000130*    Walks a local volume and reports, for every file that has
000140*    one, its duplicates across one or two catalogs (current
000150*    schema v2 plus, when present, the legacy v1 map).  Writes
000160*    a MATCH-REPORT pair per matched local file and a CSV line
000170*    alongside it for the desk-check crowd.
000180*
000190*    CHANGE LOG
000200*    DATE       BY    TICKET     DESCRIPTION
000210*    ---------- ----- ---------- --------------------------------
000220*    1988-01-11 RHG   DBA-0102   Original coding -- name+size match
000230*                                only, no digest confirmation.
000240*    1990-07-19 LCF   DBA-0171   Added digest confirmation step per
000250*                                the false-positive writeup from
000260*                                the March audit.
000270*    1992-04-02 LCF   DBA-0219   Suppression list support -- users
000280*                                were tired of seeing node_modules
000290*                                and .git noise in their reports.
000300*    1995-02-27 RHG   DBA-0312   Schema v2 catalogs; cross-volume
000310*                                matches now carry the source id.
000320*    1997-10-30 RHG   DBA-0349   Added the CSV side file; the audit
000330*                                group wanted something they could
000340*                                drop straight into a spreadsheet.
000350*    1998-11-30 TKW   Y2K-0042   Year-2000 review: no date fields
000360*                                in this program -- no changes
000370*                                required, logged for the audit.
000380*    2000-03-15 TKW   DBA-0371   Legacy v1 catalog comparator added
000390*                                so sites still on the old map
000400*                                format get matches too.
000410*    2003-06-04 DMP   DBA-0410   Matches now logged sorted, each
000420*                                line prefixed ----> , per the new
000430*                                house report style.
000440*    2005-09-12 TKW   DBA-0432   Site coding-standards audit: the
000450*                                operator's parm card is now checked
000460*                                for stray unprintable bytes before
000470*                                the suppression switch is honored,
000480*                                and the CSV trailing-space trim loop
000490*                                is a named paragraph like every other
000500*                                loop in this shop's code.
000510*
000520IDENTIFICATION DIVISION.
000530PROGRAM-ID. locate-1.
000540AUTHOR. R. H. GEARY.
000550INSTALLATION. DATA CENTER OPERATIONS.
000560DATE-WRITTEN. 1988-01-11.
000570DATE-COMPILED.
000580SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
000590*
000600ENVIRONMENT DIVISION.
000610   CONFIGURATION SECTION.
000620      SPECIAL-NAMES.
000630          CLASS W-PRINTABLE-CARD-CHAR IS " " THRU "~".
000640   INPUT-OUTPUT SECTION.
000650      FILE-CONTROL.
000660*
000670         COPY "SLCAT.CBL".
000680         COPY "SLCATV1.CBL".
000690         COPY "SLSCAN.CBL".
000700         COPY "SLSUPPR.CBL".
000710         COPY "SLMATCH.CBL".
000720         COPY "SLCSV.CBL".
000730*
000740DATA DIVISION.
000750   FILE SECTION.
000760*
000770      COPY "FDCAT.CBL".
000780      COPY "FDCATV1.CBL".
000790      COPY "FDSCAN.CBL".
000800      COPY "FDSUPPR.CBL".
000810      COPY "FDMATCH.CBL".
000820      COPY "FDCSV.CBL".
000830*
000840   WORKING-STORAGE SECTION.
000850*
000860      COPY "WSCATTBL.CBL".
000870      COPY "WSSCANTB.CBL".
000880      COPY "WSSUPPR.CBL".
000890      COPY "WSLOC1.CBL".
000900*
000910      77  WS-MATCH-FILE-STATUS        PIC X(02).
000920      77  WS-CSV-FILE-STATUS          PIC X(02).
000930      01  WS-PARM-CARD                PIC X(80).
000940      01  WS-PARM-CARD-LAYOUT REDEFINES WS-PARM-CARD.
000950          05  PARM-SUPPRESS-SWITCH    PIC X(01).
000960          05  FILLER                  PIC X(79).
000970      77  W-USE-SUPPRESSION           PIC X(01).
000980          88 SUPPRESSION-REQUESTED        VALUE "Y".
000990      77  W-CATALOG-V1-PRESENT        PIC X(01).
001000          88 CATALOG-V1-IS-PRESENT        VALUE "Y".
001010      77  W-CSV-LINE                  PIC X(500).
001020      77  W-CSV-LEN                   PIC 9(03) COMP.
001030*-----------------------------------------------------------
001040PROCEDURE DIVISION.
001050*
0010601000-LOCATE-1-DRIVER.
001070*
001080    ACCEPT WS-PARM-CARD FROM CONSOLE.
001090    MOVE "N" TO W-USE-SUPPRESSION.
001100    IF WS-PARM-CARD IS W-PRINTABLE-CARD-CHAR
001110       AND PARM-SUPPRESS-SWITCH = "Y"
001120       MOVE "Y" TO W-USE-SUPPRESSION.
001130*
001140    PERFORM 1010-INITIALIZE-MATCH-REPORT.
001150    IF SUPPRESSION-REQUESTED
001160       PERFORM 3000-LOAD-SUPPRESSION-LIST
001170    ELSE
001180       MOVE ZERO TO WS-SUPPRESSION-COUNT.
001190*
001200    PERFORM 1020-OPEN-CATALOGS-FOR-INPUT.
001210    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
001220    PERFORM 1100-WALK-LOCAL-VOLUME.
001230    PERFORM 1030-CLOSE-CATALOGS.
001240*
001250    CLOSE MATCH-REPORT-FILE.
001260    CLOSE CSV-REPORT-FILE.
001270*
001280    STOP RUN.
001290*-----------------------------------------------------------
0013001010-INITIALIZE-MATCH-REPORT.
001310*
001320    MOVE ZERO TO W-NEXT-MATCH-ID.
001330    OPEN OUTPUT MATCH-REPORT-FILE.
001340    OPEN OUTPUT CSV-REPORT-FILE.
001350*-----------------------------------------------------------
001360*    Both catalogs are opened INPUT only -- a resolved digest
001370*    is cached into the in-memory tables for this run, never
001380*    rewritten to disk by LOCATE-1 itself (that is MAP-BUILD
001390*    and LOCATE-2's job, the programs that own the catalog).
001400*-----------------------------------------------------------
0014101020-OPEN-CATALOGS-FOR-INPUT.
001420*
001430    OPEN INPUT CATALOG-FILE.
001440    PERFORM 6000-BUILD-CATALOG-TABLE.
001450    CLOSE CATALOG-FILE.
001460*
001470    MOVE "N" TO W-CATALOG-V1-PRESENT.
001480    PERFORM 6150-BUILD-CATALOG-V1-TABLE.
001490    IF WS-CATALOG-V1-ENTRY-COUNT > ZERO
001500       MOVE "Y" TO W-CATALOG-V1-PRESENT.
001510*-----------------------------------------------------------
0015201030-CLOSE-CATALOGS.
001530*
001540    PERFORM 6130-REWRITE-CATALOG-FILE.
001550*-----------------------------------------------------------
001560*    1100-1120 is the local-volume walk, driven as one range
001570*    since PROCESS-ONE-LOCAL-FILE carries an internal GO TO
001580*    past the per-file logging for files no longer on the
001590*    volume.  WALK-LOCAL-VOLUME drives LOCATE-1's local-
001600*    volume pass by stepping SCAN-WORK-TABLE in path+name
001610*    order -- the table was already sorted on load, so no
001620*    separate control pass is needed to satisfy the
001630*    scanner's ordering rule.
001640*-----------------------------------------------------------
0016501100-WALK-LOCAL-VOLUME.
001660*
001670    PERFORM 1110-PROCESS-ONE-LOCAL-FILE
001680        THRU 1120-PROCESS-ONE-LOCAL-FILE-EXIT
001690          VARYING W-LOCAL-WALK-IDX FROM 1 BY 1
001700            UNTIL W-LOCAL-WALK-IDX > WS-SCANTBL-ENTRY-COUNT.
0017101110-PROCESS-ONE-LOCAL-FILE.
001720*
001730    IF NOT SCT-TBL-FILE-EXISTS (W-LOCAL-WALK-IDX)
001740       GO TO 1120-PROCESS-ONE-LOCAL-FILE-EXIT.
001750*
001760    PERFORM 7000-LOCATE-MATCHES-FOR-FILE.
001770    IF CATALOG-V1-IS-PRESENT
001780       PERFORM 7200-LOCATE-MATCHES-FOR-FILE-V1.
001790*
001800    IF W-MATCH-COUNT > ZERO
001810       PERFORM 1220-WRITE-MATCH-REPORT-ENTRY
001820       PERFORM 1200-LOG-MATCHES-FOR-FILE.
001830*
0018401120-PROCESS-ONE-LOCAL-FILE-EXIT.
001850    EXIT.
001860*-----------------------------------------------------------
0018701200-LOG-MATCHES-FOR-FILE.
001880*
001890    PERFORM 1210-LOG-ONE-MATCH
001900        VARYING MRT-IDX FROM 1 BY 1
001910          UNTIL MRT-IDX > W-MATCH-COUNT.
001920*-----------------------------------------------------------
0019301210-LOG-ONE-MATCH.
001940*
001950    DISPLAY "----> " MRT-SOURCE (MRT-IDX) "/"
001960            MRT-PATH (MRT-IDX) "/" MRT-NAME (MRT-IDX).
001970*-----------------------------------------------------------
001980*    WRITE-MATCH-REPORT-ENTRY -- one MF- record for the local
001990*    file, one MP- record per confirmed match, and the CSV
002000*    companion line.
002010*-----------------------------------------------------------
0020201220-WRITE-MATCH-REPORT-ENTRY.
002030*
002040    ADD 1 TO W-NEXT-MATCH-ID.
002050*
002060    MOVE "F"                TO MF-REC-TYPE.
002070    MOVE W-NEXT-MATCH-ID    TO MF-ID.
002080    MOVE W-LOCAL-FILE-PATH  TO MF-PATH.
002090    MOVE W-LOCAL-FILE-NAME  TO MF-NAME.
002100    MOVE W-LOCAL-FILE-SIZE  TO MF-SIZE.
002110    WRITE MATCH-REPORT-RECORD FROM MATCH-FILE-RECORD.
002120*
002130    MOVE W-LOCAL-FILE-PATH  TO W-CSV-LINE.
002140    PERFORM 1240-MEASURE-CSV-LINE.
002150*
002160    PERFORM 1230-WRITE-ONE-MAPPED-FILE
002170        VARYING MRT-IDX FROM 1 BY 1
002180          UNTIL MRT-IDX > W-MATCH-COUNT.
002190*
002200    WRITE CSV-REPORT-LINE FROM W-CSV-LINE.
002210*-----------------------------------------------------------
0022201230-WRITE-ONE-MAPPED-FILE.
002230*
002240    MOVE "P"             TO MP-REC-TYPE.
002250    MOVE W-NEXT-MATCH-ID TO MP-MATCH-ID.
002260    MOVE SPACES          TO MP-PATH.
002270    IF MRT-SOURCE (MRT-IDX) = SPACES
002280       MOVE MRT-PATH (MRT-IDX) TO MP-PATH
002290    ELSE
002300       STRING MRT-SOURCE (MRT-IDX) DELIMITED BY SPACE
002310              "/" DELIMITED BY SIZE
002320              MRT-PATH (MRT-IDX) DELIMITED BY SPACE
002330           INTO MP-PATH.
002340    MOVE MRT-NAME (MRT-IDX) TO MP-NAME.
002350    WRITE MATCH-REPORT-RECORD FROM MAPPED-FILE-RECORD.
002360*
002370    PERFORM 1240-MEASURE-CSV-LINE.
002380    STRING W-CSV-LINE (1:W-CSV-LEN) DELIMITED BY SIZE
002390           ","             DELIMITED BY SIZE
002400           MP-PATH          DELIMITED BY SPACE
002410           "/"              DELIMITED BY SIZE
002420           MP-NAME          DELIMITED BY SPACE
002430        INTO W-CSV-LINE.
002440*-----------------------------------------------------------
0024501240-MEASURE-CSV-LINE.
002460*
002470    MOVE 500 TO W-CSV-LEN.
002480    PERFORM 1245-BACK-UP-ONE-CSV-COLUMN
002490        UNTIL W-CSV-LEN = 0
002500           OR W-CSV-LINE (W-CSV-LEN:1) NOT = SPACE.
002510*-----------------------------------------------------------
0025201245-BACK-UP-ONE-CSV-COLUMN.
002530*
002540    SUBTRACT 1 FROM W-CSV-LEN.
002550*-----------------------------------------------------------
002560    COPY "PL-LOAD-SUPPRESSION-LIST.CBL".
002570    COPY "PL-FILTER-SCAN-RECORD.CBL".
002580    COPY "PL-BUILD-SCAN-TABLE.CBL".
002590    COPY "PL-BUILD-CATALOG-TABLE.CBL".
002600    COPY "PL-DIGEST-MATCH.CBL".
