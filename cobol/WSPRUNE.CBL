000100*
000110*    WSPRUNE.CBL
000120*    Working-storage for PRUNE-REPORTS.  The whole match-report
000130*    dataset is read into PRUNE-WORK-TABLE so it can be walked in
000140*    descending-size order without re-reading the file, then
000150*    rewritten with the marked entries left out.  Table counts,
000160*    subscripts and the pointer columns are COMP; the record
000170*    content columns (path, name, size, id) stay DISPLAY.
000180*
000190    77  WS-PRUNE-ENTRY-COUNT        PIC 9(05) COMP.
000200    01  PRUNE-WORK-TABLE.
000210        05  PW-ENTRY OCCURS 1 TO 9999 TIMES
000220                   DEPENDING ON WS-PRUNE-ENTRY-COUNT
000230                   INDEXED BY PW-IDX.
000240            10  PW-TYPE             PIC X(01).
000250                88 PW-TYPE-MATCH-FILE   VALUE "F".
000260                88 PW-TYPE-MAPPED-FILE  VALUE "P".
000270            10  PW-KEEP             PIC X(01).
000280                88 PW-ENTRY-KEPT        VALUE "Y".
000290            10  PW-BODY             PIC X(199).
000300            10  PW-MATCH-FIELDS REDEFINES PW-BODY.
000310                15  PW-MF-ID        PIC 9(07).
000320                15  PW-MF-PATH      PIC X(120).
000330                15  PW-MF-NAME      PIC X(60).
000340                15  PW-MF-SIZE      PIC 9(12).
000350            10  PW-MAPPED-FIELDS REDEFINES PW-BODY.
000360                15  PW-MP-MATCH-ID  PIC 9(07).
000370                15  PW-MP-PATH      PIC X(120).
000380                15  PW-MP-NAME      PIC X(60).
000390                15  FILLER          PIC X(12).
000400*
000410    77  WS-MF-COUNT                 PIC 9(05) COMP.
000420    01  MF-INDEX-TABLE.
000430        05  MFI-ENTRY OCCURS 1 TO 9999 TIMES
000440                   DEPENDING ON WS-MF-COUNT
000450                   INDEXED BY MFI-IDX MFI-SAVE-IDX.
000460            10  MFI-SIZE            PIC 9(12).
000470            10  MFI-PW-IDX          PIC 9(05) COMP.
000480    01  MFI-SWAP-ENTRY.
000490        05  MFI-SWAP-SIZE           PIC 9(12).
000500        05  MFI-SWAP-PW-IDX         PIC 9(05) COMP.
000510*
000520    77  W-PW-AT-END                 PIC X(01).
000530        88 PW-AT-END                    VALUE "Y".
000540    77  W-HIGHEST-IDX                PIC 9(05) COMP.
000550    77  W-CURRENT-GROUP-KEEP         PIC X(01).
000560        88 CURRENT-GROUP-IS-KEPT         VALUE "Y".
000570    77  W-PRUNED-COUNT               PIC 9(05) COMP.
