000100*
000110*    SLDUPGRP.CBL
000120*    SELECT clause for the duplicate-group dataset.
000130*    Written by LOCATE-2 (OUTPUT), read by DUP-REPORT
000140*    (INPUT).  Two logical record types share one physical
000150*    record -- see FDDUPGRP.CBL.
000160*
000170    SELECT DUP-GROUP-FILE
000180           ASSIGN TO "DUPGROUP"
000190           ORGANIZATION IS LINE SEQUENTIAL
000200           FILE STATUS IS WS-DUPGRP-FILE-STATUS.
