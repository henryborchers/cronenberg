000100*
000110*    SLCAT.CBL
000120*    SELECT clause for the file-map catalog (schema v2).
000130*    Record layout is in FDCAT.CBL.  Catalog is a flat
000140*    sequential dataset; ordered retrieval and lookups are
000150*    built in working-storage (see WSCATTBL.CBL).
000160*
000170    SELECT CATALOG-FILE
000180           ASSIGN TO "CATALOG"
000190           ORGANIZATION IS LINE SEQUENTIAL
000200           FILE STATUS IS WS-CATALOG-FILE-STATUS.
