000100*
000110*    SLSUPPR.CBL
000120*    SELECT clause for the directory-suppression list.
000130*    One prefix per record; loaded by
000140*    PL-LOAD-SUPPRESSION-LIST.CBL.
000150*
000160    SELECT SUPPRESS-FILE
000170           ASSIGN TO "SUPPRLST"
000180           ORGANIZATION IS LINE SEQUENTIAL
000190           FILE STATUS IS WS-SUPPR-FILE-STATUS.
