000100*
000110*    dup-report.cob
000120*    -----------------------------------------------------------
000130*    Renders the DUP-GROUP dataset LOCATE-2 writes as a printed
000140*    columnar report, one block per duplicated file, skipping
000150*    groups that ended up with fewer than two surviving
000160*    instances.  A grand-total line closes the report.
000170*
000180*    CHANGE LOG
000190*    DATE       BY    TICKET     DESCRIPTION
000200*    ---------- ----- ---------- --------------------------------
000210*    1996-02-19 RHG   DBA-0321   Original coding, paired with the
000220*                                LOCATE-2 self-audit job.
000230*    1998-11-30 TKW   Y2K-0045   Year-2000 review: no date fields
000240*                                in this program -- no changes
000250*                                required, logged for the audit.
000260*    2000-07-11 LCF   DBA-0374   Grand-total line added at the
000270*                                audit committee's request -- they
000280*                                wanted a page count without
000290*                                having to count blocks by hand.
000300*    2004-01-08 DMP   DBA-0417   Page break now honors the forms-
000310*                                control channel instead of a
000320*                                bare ADVANCING PAGE, to match the
000330*                                print room's new stock.
000340*
000350IDENTIFICATION DIVISION.
000360PROGRAM-ID. dup-report.
000370AUTHOR. R. H. GEARY.
000380INSTALLATION. DATA CENTER OPERATIONS.
000390DATE-WRITTEN. 1996-02-19.
000400DATE-COMPILED.
000410SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
000420*
000430ENVIRONMENT DIVISION.
000440   CONFIGURATION SECTION.
000450      SPECIAL-NAMES.
000460          C01 IS TOP-OF-FORM.
000470   INPUT-OUTPUT SECTION.
000480      FILE-CONTROL.
000490*
000500         COPY "SLDUPGRP.CBL".
000510*
000520         SELECT PRINTER-FILE
000530                ASSIGN TO "DUPRPT"
000540                ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560DATA DIVISION.
000570   FILE SECTION.
000580*
000590      COPY "FDDUPGRP.CBL".
000600*
000610      FD  PRINTER-FILE
000620          LABEL RECORDS ARE OMITTED.
000630      01  PRINTER-RECORD              PIC X(80).
000640*
000650   WORKING-STORAGE SECTION.
000660*
000670      COPY "WSRPT.CBL".
000680*
000690      77  WS-DUPGRP-FILE-STATUS       PIC X(02).
000700*
000710      01  TITLE-LINE.
000720          05  FILLER                  PIC X(28) VALUE SPACES.
000730          05  FILLER                  PIC X(22)
000740                  VALUE "DUPLICATE FILE REPORT".
000750          05  FILLER                  PIC X(20) VALUE SPACES.
000760          05  FILLER                  PIC X(05) VALUE "PAGE:".
000770          05  PAGE-NUMBER             PIC 9(04).
000780*
000790      01  HEADING-1.
000800          05  FILLER                  PIC X(30) VALUE "File name".
000810          05  FILLER                  PIC X(34) VALUE "Hash value".
000820          05  FILLER                  PIC X(16) VALUE "File size".
000830*
000840      01  HEADING-2.
000850          05  FILLER                  PIC X(30)
000860                  VALUE "------------------------------".
000870          05  FILLER                  PIC X(34)
000880                  VALUE "----------------------------------".
000890          05  FILLER                  PIC X(16)
000900                  VALUE "----------------".
000910*
000920      01  DETAIL-1.
000930          05  D-NAME                  PIC X(30).
000940          05  D-MD5                   PIC X(34).
000950          05  D-SIZE-BYTES            PIC X(16).
000960*
000970      01  DETAIL-2.
000980          05  FILLER                  PIC X(05) VALUE SPACES.
000990          05  FILLER                  PIC X(19)
001000                  VALUE "Instance Locations:".
001010*
001020      01  DETAIL-3.
001030          05  FILLER                  PIC X(07) VALUE SPACES.
001040          05  D-INSTANCE              PIC X(73).
001050*
001060      01  GRAND-TOTAL-LINE.
001070          05  FILLER                  PIC X(01) VALUE SPACES.
001080          05  D-GROUPS-PRINTED        PIC ZZZZ9.
001090          05  FILLER                  PIC X(01) VALUE SPACES.
001100          05  FILLER                  PIC X(18)
001110                  VALUE "duplicate groups, ".
001120          05  D-INSTANCES-PRINTED     PIC ZZZZ9.
001130          05  FILLER                  PIC X(01) VALUE SPACES.
001140          05  FILLER                  PIC X(24)
001150                  VALUE "instances printed total.".
001160*-----------------------------------------------------------
001170PROCEDURE DIVISION.
001180*
0011901000-DUP-REPORT-DRIVER.
001200*
001210    OPEN INPUT DUP-GROUP-FILE.
001220    OPEN OUTPUT PRINTER-FILE.
001230*
001240    MOVE ZERO TO PAGE-NUMBER.
001250    MOVE ZERO TO W-GROUP-PRINTED-COUNT.
001260    MOVE ZERO TO W-INSTANCE-PRINTED-COUNT.
001270    MOVE SPACES TO W-PENDING-GROUP-ALPHA.
001280    MOVE "N" TO W-PENDING-GROUP-VALID.
001290    PERFORM 1280-PRINT-HEADINGS.
001300*
001310    PERFORM 1010-LOAD-DUP-GROUP.
001320*
001330    PERFORM 1100-PRINT-GRAND-TOTAL
001340        THRU 1110-FINALIZE-PAGE.
001350*
001360    CLOSE DUP-GROUP-FILE.
001370    CLOSE PRINTER-FILE.
001380*
001390    STOP RUN.
001400*-----------------------------------------------------------
001410*    LOAD-DUP-GROUP walks the dataset, which is already grouped
001420*    one DF- header followed by its DI- members, buffering each
001430*    group's members in INSTANCE-LIST-TABLE until the next DF-
001440*    record (or end of file) shows the group is complete.
001450*-----------------------------------------------------------
0014601010-LOAD-DUP-GROUP.
001470*
001480    MOVE "N" TO W-DUPGRP-AT-END.
001490    PERFORM 1200-READ-NEXT-DUPGRP-RECORD.
001500    PERFORM 1210-PROCESS-ONE-DUPGRP-RECORD UNTIL DUPGRP-AT-END.
001510*
001520    IF PENDING-GROUP-IS-VALID
001530       PERFORM 1230-PRINT-DUPLICATE-BLOCK.
001540*-----------------------------------------------------------
001550*    1100-1110 is the end-of-job block -- the grand-total line
001560*    and the final page eject are always run back to back, so
001570*    they are driven as one range from the driver; FINALIZE-
001580*    PAGE is also reached bare-by-name from the mid-job page
001590*    break in PRINT-DUPLICATE-BLOCK.
001600*-----------------------------------------------------------
0016101100-PRINT-GRAND-TOTAL.
001620*
001630    MOVE W-GROUP-PRINTED-COUNT    TO D-GROUPS-PRINTED.
001640    MOVE W-INSTANCE-PRINTED-COUNT TO D-INSTANCES-PRINTED.
001650*
001660    MOVE SPACES TO PRINTER-RECORD.
001670    WRITE PRINTER-RECORD AFTER ADVANCING 1.
001680    MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
001690    WRITE PRINTER-RECORD AFTER ADVANCING 1.
0017001110-FINALIZE-PAGE.
001710*
001720    MOVE SPACES TO PRINTER-RECORD.
001730    WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
001740*-----------------------------------------------------------
0017501200-READ-NEXT-DUPGRP-RECORD.
001760*
001770    READ DUP-GROUP-FILE
001780        AT END MOVE "Y" TO W-DUPGRP-AT-END.
001790*-----------------------------------------------------------
0018001210-PROCESS-ONE-DUPGRP-RECORD.
001810*
001820    IF DG-TYPE-DUP-FILE
001830       IF PENDING-GROUP-IS-VALID
001840          PERFORM 1230-PRINT-DUPLICATE-BLOCK.
001850       MOVE "Y"      TO W-PENDING-GROUP-VALID.
001860       MOVE DF-NAME  TO W-PENDING-NAME.
001870       MOVE DF-SIZE  TO W-PENDING-SIZE.
001880       MOVE DF-MD5   TO W-PENDING-MD5.
001890       MOVE ZERO     TO W-INSTANCE-COUNT
001900    ELSE
001910       PERFORM 1220-BUILD-INSTANCE-LIST.
001920*
001930    PERFORM 1200-READ-NEXT-DUPGRP-RECORD.
001940*-----------------------------------------------------------
0019501220-BUILD-INSTANCE-LIST.
001960*
001970    ADD 1 TO W-INSTANCE-COUNT.
001980    SET IL-IDX TO W-INSTANCE-COUNT.
001990    MOVE DI-SOURCE TO IL-SOURCE (IL-IDX).
002000    MOVE DI-PATH   TO IL-PATH   (IL-IDX).
002010    MOVE W-PENDING-NAME TO IL-NAME (IL-IDX).
002020*-----------------------------------------------------------
002030*    PRINT-DUPLICATE-BLOCK -- skips groups with fewer than two
002040*    surviving instances, per the REPORT process rule.
002050*-----------------------------------------------------------
0020601230-PRINT-DUPLICATE-BLOCK.
002070*
002080    IF W-INSTANCE-COUNT >= 2
002090       IF PAGE-FULL
002100          PERFORM 1110-FINALIZE-PAGE
002110          PERFORM 1280-PRINT-HEADINGS
002120       ADD 1 TO W-GROUP-PRINTED-COUNT
002130       ADD W-INSTANCE-COUNT TO W-INSTANCE-PRINTED-COUNT
002140       PERFORM 1240-PRINT-GROUP-HEADER-LINE
002150       PERFORM 1260-PRINT-INSTANCE-LOCATIONS
002160       MOVE SPACES TO PRINTER-RECORD
002170       WRITE PRINTER-RECORD AFTER ADVANCING 1
002180       ADD 1 TO W-PRINTED-LINES.
002190*-----------------------------------------------------------
0022001240-PRINT-GROUP-HEADER-LINE.
002210*
002220    MOVE W-PENDING-NAME TO D-NAME.
002230    MOVE W-PENDING-MD5  TO D-MD5.
002240    PERFORM 1250-FORMAT-SIZE-DISPLAY.
002250    MOVE W-SIZE-DISPLAY TO D-SIZE-BYTES.
002260*
002270    MOVE DETAIL-1 TO PRINTER-RECORD.
002280    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002290    ADD 1 TO W-PRINTED-LINES.
002300*
002310    MOVE DETAIL-2 TO PRINTER-RECORD.
002320    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002330    ADD 1 TO W-PRINTED-LINES.
002340*-----------------------------------------------------------
002350*    FORMAT-SIZE-DISPLAY renders the common size as "<n> bytes"
002360*    per the REPORT process's column rule.
002370*-----------------------------------------------------------
0023801250-FORMAT-SIZE-DISPLAY.
002390*
002400    MOVE SPACES TO W-SIZE-DISPLAY.
002410    STRING W-PENDING-SIZE DELIMITED BY SIZE
002420           " bytes"       DELIMITED BY SIZE
002430        INTO W-SIZE-DISPLAY.
002440*-----------------------------------------------------------
0024501260-PRINT-INSTANCE-LOCATIONS.
002460*
002470    PERFORM 1270-PRINT-ONE-INSTANCE-LOCATION
002480        VARYING IL-IDX FROM 1 BY 1
002490          UNTIL IL-IDX > W-INSTANCE-COUNT.
002500*-----------------------------------------------------------
0025101270-PRINT-ONE-INSTANCE-LOCATION.
002520*
002530    MOVE SPACES TO D-INSTANCE.
002540    IF IL-SOURCE (IL-IDX) = SPACES
002550       STRING IL-PATH (IL-IDX) DELIMITED BY SPACE
002560              "/"              DELIMITED BY SIZE
002570              IL-NAME (IL-IDX) DELIMITED BY SPACE
002580           INTO D-INSTANCE
002590    ELSE
002600       STRING IL-SOURCE (IL-IDX) DELIMITED BY SPACE
002610              "/"                DELIMITED BY SIZE
002620              IL-PATH (IL-IDX)   DELIMITED BY SPACE
002630              "/"                DELIMITED BY SIZE
002640              IL-NAME (IL-IDX)   DELIMITED BY SPACE
002650           INTO D-INSTANCE.
002660*
002670    MOVE DETAIL-3 TO PRINTER-RECORD.
002680    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002690    ADD 1 TO W-PRINTED-LINES.
002700*-----------------------------------------------------------
0027101280-PRINT-HEADINGS.
002720*
002730    ADD 1 TO PAGE-NUMBER.
002740    MOVE TITLE-LINE TO PRINTER-RECORD.
002750    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002760*
002770    MOVE HEADING-1 TO PRINTER-RECORD.
002780    WRITE PRINTER-RECORD AFTER ADVANCING 3.
002790*
002800    MOVE HEADING-2 TO PRINTER-RECORD.
002810    WRITE PRINTER-RECORD AFTER ADVANCING 1.
002820*
002830    MOVE 6 TO W-PRINTED-LINES.
