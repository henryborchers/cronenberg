000100*
000110*    FDMATCH.CBL
000120*    Match-report dataset written by LOCATE-1, read and
000130*    rewritten by PRUNE-REPORTS.  MF- records (the local
000140*    file that has duplicates) are followed in the file by
000150*    one or more MP- records (its duplicate instances).
000160*    MR-REC-TYPE tells which REDEFINES applies.
000170*
000180    FD  MATCH-REPORT-FILE
000190        LABEL RECORDS ARE STANDARD.
000200    01  MATCH-REPORT-RECORD.
000210        05  MR-REC-TYPE             PIC X(01).
000220            88 MR-TYPE-MATCH-FILE       VALUE "F".
000230            88 MR-TYPE-MAPPED-FILE      VALUE "P".
000240        05  MR-REC-BODY             PIC X(199).
000250*
000260    01  MATCH-FILE-RECORD REDEFINES MATCH-REPORT-RECORD.
000270        05  MF-REC-TYPE             PIC X(01).
000280        05  MF-ID                   PIC 9(07).
000290        05  MF-PATH                 PIC X(120).
000300        05  MF-NAME                 PIC X(60).
000310        05  MF-SIZE                 PIC 9(12).
000320*
000330    01  MAPPED-FILE-RECORD REDEFINES MATCH-REPORT-RECORD.
000340        05  MP-REC-TYPE             PIC X(01).
000350        05  MP-MATCH-ID             PIC 9(07).
000360        05  MP-PATH                 PIC X(120).
000370        05  MP-NAME                 PIC X(60).
000380        05  FILLER                  PIC X(12).
