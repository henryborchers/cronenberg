000100*
000110*    FDDUPGRP.CBL
000120*    Duplicate-group dataset written by LOCATE-2, read by
000130*    DUP-REPORT.  A DF- record (one duplicated name+size+
000140*    digest group) is followed by its DI- member records.
000150*    DG-REC-TYPE tells which REDEFINES applies.
000160*
000170    FD  DUP-GROUP-FILE
000180        LABEL RECORDS ARE STANDARD.
000190    01  DUP-GROUP-RECORD.
000200        05  DG-REC-TYPE             PIC X(01).
000210            88 DG-TYPE-DUP-FILE         VALUE "G".
000220            88 DG-TYPE-DUP-INSTANCE     VALUE "I".
000230        05  DG-REC-BODY             PIC X(167).
000240*
000250    01  DUP-FILE-RECORD REDEFINES DUP-GROUP-RECORD.
000260        05  DF-REC-TYPE             PIC X(01).
000270        05  DF-ID                   PIC 9(07).
000280        05  DF-NAME                 PIC X(60).
000290        05  DF-SIZE                 PIC 9(12).
000300        05  DF-MD5                  PIC X(32).
000310        05  FILLER                  PIC X(56).
000320*
000330    01  DUP-INSTANCE-RECORD REDEFINES DUP-GROUP-RECORD.
000340        05  DI-REC-TYPE             PIC X(01).
000350        05  DI-GROUP-ID             PIC 9(07).
000360        05  DI-SOURCE               PIC X(40).
000370        05  DI-PATH                 PIC X(120).
