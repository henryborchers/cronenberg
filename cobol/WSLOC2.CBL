000100*
000110*    WSLOC2.CBL
000120*    Scratch working-storage for LOCATE-2's self-audit: the
000130*    (name, size) pair under test, the resolved-and-surviving
000140*    candidate list for that pair (GROUP-CANDIDATE-TABLE), and
000150*    the counters the percent-done display and the DUP-GROUP
000160*    writer need.  Run/partition bounds and table subscripts
000170*    are COMP; the name/size/digest columns they index stay
000180*    DISPLAY.
000190*
000200    77  W-TOTAL-PAIRS               PIC 9(05) COMP.
000210    77  W-PAIR-INDEX                PIC 9(05) COMP.
000220    77  W-PERCENT-DONE              PIC 9(03)V999.
000230    77  W-PERCENT-DISPLAY           PIC ZZ9.999.
000240*
000250    77  W-GROUP-START-IDX           PIC 9(05) COMP.
000260    77  W-GROUP-END-IDX             PIC 9(05) COMP.
000270    77  W-GROUP-NAME                PIC X(60).
000280    77  W-GROUP-SIZE                PIC 9(12).
000290    77  W-GROUP-TOO-SMALL           PIC X(01).
000300        88 GROUP-IS-TOO-SMALL           VALUE "Y".
000310*
000320    77  W-GROUP-CANDIDATE-COUNT     PIC 9(03) COMP.
000330    01  GROUP-CANDIDATE-TABLE.
000340        05  GC-ENTRY OCCURS 1 TO 500 TIMES
000350               DEPENDING ON W-GROUP-CANDIDATE-COUNT
000360               INDEXED BY GC-IDX GC-SAVE-IDX.
000370            10  GC-SOURCE           PIC X(40).
000380            10  GC-PATH             PIC X(120).
000390            10  GC-NAME             PIC X(60).
000400            10  GC-SIZE             PIC 9(12).
000410            10  GC-MD5              PIC X(32).
000420            10  GC-MASTER-IDX       PIC 9(05) COMP.
000430    01  GC-SWAP-ENTRY.
000440        05  GC-SWAP-SOURCE          PIC X(40).
000450        05  GC-SWAP-PATH            PIC X(120).
000460        05  GC-SWAP-NAME            PIC X(60).
000470        05  GC-SWAP-SIZE            PIC 9(12).
000480        05  GC-SWAP-MD5             PIC X(32).
000490        05  GC-SWAP-MASTER-IDX      PIC 9(05) COMP.
000500*
000510    77  W-NEXT-GROUP-ID              PIC 9(07) COMP.
000520    77  W-PARTITION-START-IDX        PIC 9(03) COMP.
000530    77  W-PARTITION-END-IDX          PIC 9(03) COMP.
000540    77  W-LOWEST-IDX                 PIC 9(03) COMP.
000550    77  W-CONSISTENT-SIZE            PIC 9(12).
000560    77  W-CONSISTENT-SOURCE          PIC X(40).
000570    77  W-PARTITION-BAD              PIC X(01).
000580        88 PARTITION-IS-INCONSISTENT     VALUE "Y".
000590*
000600    77  W-SCAN-POS                   PIC 9(05) COMP.
000610    77  W-RUN-START-IDX              PIC 9(05) COMP.
000620    77  W-RUN-END-IDX                PIC 9(05) COMP.
000630*
000640    77  W-DASH-LINE                  PIC X(88).
000650    77  W-EQUAL-LINE                 PIC X(89).
000660    77  W-SAVED-NAME                 PIC X(60).
000670    77  W-SAVED-MD5                  PIC X(32).
000680    77  W-REPLAY-AT-END              PIC X(01).
000690        88 REPLAY-AT-END                 VALUE "Y".
