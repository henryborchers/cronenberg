000100*
000110*    prune-reports.cob
000120*    -----------------------------------------------------------
000130*    Reads an existing match-report dataset, largest files first,
000140*    tests the local side of each pair for continued existence,
000150*    and deletes every entry belonging to a local file that is no
000160*    longer there.  Rewrites the dataset with the survivors and
000170*    prints the count pruned.
000180*
000190*    CHANGE LOG
000200*    DATE       BY    TICKET     DESCRIPTION
000210*    ---------- ----- ---------- --------------------------------
000220*    1991-05-06 LCF   DBA-0188   Original coding -- housekeeping
000230*                                job run after LOCATE-1 to clean
000240*                                out matches for deleted files.
000250*    1994-09-14 RHG   DBA-0277   Changed to size-descending order
000260*                                per the ops group's request -- the
000270*                                big offenders get cleared first if
000280*                                the job has to be cut short.
000290*    1998-11-30 TKW   Y2K-0044   Year-2000 review: no date fields
000300*                                in this program -- no changes
000310*                                required, logged for the audit.
000320*    2001-02-23 DMP   DBA-0384   Switched the rewrite from in-place
000330*                                REWRITE to a full table load plus
000340*                                OUTPUT pass -- line-sequential
000350*                                record lengths made in-place
000360*                                rewrite unreliable on two sites'
000370*                                compilers.
000380*    2005-09-12 LCF   DBA-0434   Site coding-standards audit: a match-
000390*                                file row whose path or name comes
000400*                                back with stray unprintable bytes (a
000410*                                truncated write from a prior bad run)
000420*                                is now pruned outright instead of
000430*                                being handed to the table search.
000440*
000450IDENTIFICATION DIVISION.
000460PROGRAM-ID. prune-reports.
000470AUTHOR. L. C. FENWICK.
000480INSTALLATION. DATA CENTER OPERATIONS.
000490DATE-WRITTEN. 1991-05-06.
000500DATE-COMPILED.
000510SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
000520*
000530ENVIRONMENT DIVISION.
000540   CONFIGURATION SECTION.
000550      SPECIAL-NAMES.
000560          CLASS W-PRINTABLE-PATH-CHAR IS " " THRU "~".
000570   INPUT-OUTPUT SECTION.
000580      FILE-CONTROL.
000590*
000600         COPY "SLMATCH.CBL".
000610         COPY "SLSCAN.CBL".
000620*
000630DATA DIVISION.
000640   FILE SECTION.
000650*
000660      COPY "FDMATCH.CBL".
000670      COPY "FDSCAN.CBL".
000680*
000690   WORKING-STORAGE SECTION.
000700*
000710      COPY "WSSCANTB.CBL".
000720      COPY "WSSUPPR.CBL".
000730      COPY "WSPRUNE.CBL".
000740*
000750      77  WS-MATCH-FILE-STATUS        PIC X(02).
000760*-----------------------------------------------------------
000770PROCEDURE DIVISION.
000780*
0007901000-PRUNE-REPORTS-DRIVER.
000800*
000810    MOVE ZERO TO WS-SUPPRESSION-COUNT.
000820    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
000830*
000840    PERFORM 1010-LOAD-MATCH-REPORT.
000850    PERFORM 1020-SORT-MATCH-REPORT-BY-SIZE.
000860    PERFORM 1100-MARK-MISSING-LOCAL-FILES
000870        THRU 1120-PROPAGATE-KEEP-FLAGS-EXIT.
000880    PERFORM 1200-DELETE-MARKED-ENTRIES.
000890    PERFORM 1210-PRINT-PRUNE-SUMMARY.
000900*
000910    STOP RUN.
000920*-----------------------------------------------------------
000930*    LOAD-MATCH-REPORT reads the existing dataset once, keeping
000940*    every record in PRUNE-WORK-TABLE in its original file order
000950*    (an MF- row always followed by its MP- rows) and indexing
000960*    the MF- rows into MF-INDEX-TABLE for the size sort.
000970*-----------------------------------------------------------
0009801010-LOAD-MATCH-REPORT.
000990*
001000    MOVE ZERO TO WS-PRUNE-ENTRY-COUNT.
001010    MOVE ZERO TO WS-MF-COUNT.
001020    MOVE "N" TO W-PW-AT-END.
001030*
001040    OPEN INPUT MATCH-REPORT-FILE.
001050    PERFORM 1300-READ-NEXT-MATCH-RECORD.
001060    PERFORM 1310-INSERT-WORK-TABLE-ENTRY UNTIL PW-AT-END.
001070    CLOSE MATCH-REPORT-FILE.
001080*-----------------------------------------------------------
001090*    SORT-MATCH-REPORT-BY-SIZE -- a straight selection sort over
001100*    MF-INDEX-TABLE, descending on size, per the house prune-
001110*    ordering rule.
001120*-----------------------------------------------------------
0011301020-SORT-MATCH-REPORT-BY-SIZE.
001140*
001150    IF WS-MF-COUNT > 1
001160       PERFORM 1330-SELECT-HIGHEST-REMAINING-ENTRY
001170           VARYING MFI-SAVE-IDX FROM 1 BY 1
001180             UNTIL MFI-SAVE-IDX >= WS-MF-COUNT.
001190*-----------------------------------------------------------
001200*    1100-1120 is the keep-flag block -- marking each MF- row
001210*    whose local file is gone, then propagating that flag down
001220*    onto its MP- rows, is driven as one range the way the two
001230*    steps are always run back to back.
001240*-----------------------------------------------------------
0012501100-MARK-MISSING-LOCAL-FILES.
001260*
001270    PERFORM 1350-TEST-ONE-MATCH-FILE
001280        VARYING MFI-IDX FROM 1 BY 1
001290          UNTIL MFI-IDX > WS-MF-COUNT.
001300*-----------------------------------------------------------
001310*    PROPAGATE-KEEP-FLAGS walks PRUNE-WORK-TABLE in its original
001320*    file order; an MP- row always inherits the keep flag of the
001330*    MF- row immediately preceding it in the file.
001340*-----------------------------------------------------------
0013501110-PROPAGATE-KEEP-FLAGS.
001360*
001370    MOVE "Y" TO W-CURRENT-GROUP-KEEP.
001380    MOVE ZERO TO W-PRUNED-COUNT.
001390*
001400    PERFORM 1360-PROPAGATE-ONE-ENTRY
001410        VARYING PW-IDX FROM 1 BY 1
001420          UNTIL PW-IDX > WS-PRUNE-ENTRY-COUNT.
0014301120-PROPAGATE-KEEP-FLAGS-EXIT.
001440    EXIT.
001450*-----------------------------------------------------------
001460*    DELETE-MARKED-ENTRIES rewrites the dataset, in its original
001470*    order, leaving out every row whose keep flag was turned off.
001480*-----------------------------------------------------------
0014901200-DELETE-MARKED-ENTRIES.
001500*
001510    OPEN OUTPUT MATCH-REPORT-FILE.
001520    PERFORM 1370-WRITE-ONE-SURVIVING-ENTRY
001530        VARYING PW-IDX FROM 1 BY 1
001540          UNTIL PW-IDX > WS-PRUNE-ENTRY-COUNT.
001550    CLOSE MATCH-REPORT-FILE.
001560*-----------------------------------------------------------
0015701210-PRINT-PRUNE-SUMMARY.
001580*
001590    IF W-PRUNED-COUNT > ZERO
001600       DISPLAY "Pruned " W-PRUNED-COUNT " entries from dups database"
001610    ELSE
001620       DISPLAY "No entries from dups database needed to be pruned".
001630*-----------------------------------------------------------
0016401300-READ-NEXT-MATCH-RECORD.
001650*
001660    READ MATCH-REPORT-FILE
001670        AT END MOVE "Y" TO W-PW-AT-END.
001680*-----------------------------------------------------------
0016901310-INSERT-WORK-TABLE-ENTRY.
001700*
001710    ADD 1 TO WS-PRUNE-ENTRY-COUNT.
001720    SET PW-IDX TO WS-PRUNE-ENTRY-COUNT.
001730    MOVE "Y" TO PW-KEEP (PW-IDX).
001740*
001750    IF MR-TYPE-MATCH-FILE
001760       MOVE "F"             TO PW-TYPE (PW-IDX)
001770       MOVE MF-ID            TO PW-MF-ID (PW-IDX)
001780       MOVE MF-PATH          TO PW-MF-PATH (PW-IDX)
001790       MOVE MF-NAME          TO PW-MF-NAME (PW-IDX)
001800       MOVE MF-SIZE          TO PW-MF-SIZE (PW-IDX)
001810       PERFORM 1320-APPEND-MF-INDEX-ENTRY
001820    ELSE
001830       MOVE "P"             TO PW-TYPE (PW-IDX)
001840       MOVE MP-MATCH-ID      TO PW-MP-MATCH-ID (PW-IDX)
001850       MOVE MP-PATH          TO PW-MP-PATH (PW-IDX)
001860       MOVE MP-NAME          TO PW-MP-NAME (PW-IDX).
001870*
001880    PERFORM 1300-READ-NEXT-MATCH-RECORD.
001890*-----------------------------------------------------------
0019001320-APPEND-MF-INDEX-ENTRY.
001910*
001920    ADD 1 TO WS-MF-COUNT.
001930    SET MFI-IDX TO WS-MF-COUNT.
001940    MOVE PW-MF-SIZE (PW-IDX) TO MFI-SIZE (MFI-IDX).
001950    MOVE PW-IDX              TO MFI-PW-IDX (MFI-IDX).
001960*-----------------------------------------------------------
0019701330-SELECT-HIGHEST-REMAINING-ENTRY.
001980*
001990    MOVE MFI-SAVE-IDX TO W-HIGHEST-IDX.
002000*
002010    PERFORM 1340-TEST-ONE-REMAINING-ENTRY
002020        VARYING MFI-IDX FROM MFI-SAVE-IDX BY 1
002030          UNTIL MFI-IDX > WS-MF-COUNT.
002040*
002050    IF W-HIGHEST-IDX NOT = MFI-SAVE-IDX
002060       MOVE MFI-ENTRY (MFI-SAVE-IDX)  TO MFI-SWAP-ENTRY
002070       MOVE MFI-ENTRY (W-HIGHEST-IDX) TO MFI-ENTRY (MFI-SAVE-IDX)
002080       MOVE MFI-SWAP-ENTRY            TO MFI-ENTRY (W-HIGHEST-IDX).
002090*-----------------------------------------------------------
0021001340-TEST-ONE-REMAINING-ENTRY.
002110*
002120    IF MFI-SIZE (MFI-IDX) > MFI-SIZE (W-HIGHEST-IDX)
002130       SET W-HIGHEST-IDX TO MFI-IDX.
002140*-----------------------------------------------------------
0021501350-TEST-ONE-MATCH-FILE.
002160*
002170    SET PW-IDX TO MFI-PW-IDX (MFI-IDX).
002180    MOVE PW-MF-PATH (PW-IDX) TO W-SEARCH-PATH.
002190    MOVE PW-MF-NAME (PW-IDX) TO W-SEARCH-NAME.
002200*
002210    IF W-SEARCH-PATH IS NOT W-PRINTABLE-PATH-CHAR
002220       OR W-SEARCH-NAME IS NOT W-PRINTABLE-PATH-CHAR
002230       MOVE "N" TO PW-KEEP (PW-IDX)
002240    ELSE
002250       PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH
002260       IF NOT FOUND-SCAN-ENTRY
002270          OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
002280          MOVE "N" TO PW-KEEP (PW-IDX).
002290*-----------------------------------------------------------
0023001360-PROPAGATE-ONE-ENTRY.
002310*
002320    IF PW-TYPE-MATCH-FILE (PW-IDX)
002330       MOVE PW-KEEP (PW-IDX) TO W-CURRENT-GROUP-KEEP
002340       IF NOT CURRENT-GROUP-IS-KEPT
002350          ADD 1 TO W-PRUNED-COUNT
002360    ELSE
002370       MOVE W-CURRENT-GROUP-KEEP TO PW-KEEP (PW-IDX).
002380*-----------------------------------------------------------
0023901370-WRITE-ONE-SURVIVING-ENTRY.
002400*
002410    IF PW-ENTRY-KEPT (PW-IDX)
002420       IF PW-TYPE-MATCH-FILE (PW-IDX)
002430          MOVE "F"                    TO MF-REC-TYPE
002440          MOVE PW-MF-ID   (PW-IDX)    TO MF-ID
002450          MOVE PW-MF-PATH (PW-IDX)    TO MF-PATH
002460          MOVE PW-MF-NAME (PW-IDX)    TO MF-NAME
002470          MOVE PW-MF-SIZE (PW-IDX)    TO MF-SIZE
002480          WRITE MATCH-REPORT-RECORD FROM MATCH-FILE-RECORD
002490       ELSE
002500          MOVE "P"                       TO MP-REC-TYPE
002510          MOVE PW-MP-MATCH-ID (PW-IDX)   TO MP-MATCH-ID
002520          MOVE PW-MP-PATH     (PW-IDX)   TO MP-PATH
002530          MOVE PW-MP-NAME     (PW-IDX)   TO MP-NAME
002540          WRITE MATCH-REPORT-RECORD FROM MAPPED-FILE-RECORD.
002550*-----------------------------------------------------------
002560    COPY "PL-FILTER-SCAN-RECORD.CBL".
002570    COPY "PL-BUILD-SCAN-TABLE.CBL".
