000100*
000110*    PL-DIGEST-RESOLVE.CBL
000120*    LOCATE-2's self-audit processing for one (name,size) pair,
000130*    passed in as a run of NAMESIZE-WORK-TABLE entries bounded
000140*    by W-GROUP-START-IDX/W-GROUP-END-IDX.  Resolves any unset
000150*    digest against the SCAN-WORK-TABLE oracle, drops a
000160*    candidate whose file is no longer there, then sorts the
000170*    survivors by digest and writes/prints one DUP-FILE
000180*    partition per distinct digest.
000190*
0002007000-RESOLVE-AND-WRITE-GROUP.
000210*
000220    MOVE "N" TO W-GROUP-TOO-SMALL.
000230    PERFORM 7010-BUILD-GROUP-CANDIDATE-LIST.
000240*
000250    IF W-GROUP-CANDIDATE-COUNT < 2
000260       MOVE "Y" TO W-GROUP-TOO-SMALL
000270       DISPLAY "Needs more than one candidate: " W-GROUP-NAME
000280    ELSE
000290       PERFORM 7050-SORT-GROUP-BY-DIGEST
000300       PERFORM 7080-PARTITION-AND-WRITE-GROUP.
000310*-----------------------------------------------------------
000320*    BUILD-GROUP-CANDIDATE-LIST resolves each member of the
000330*    NS-TBL run in turn and appends the survivors to
000340*    GROUP-CANDIDATE-TABLE in their original (name+size,
000350*    i.e. insertion) order; sorting by digest happens later.
000360*-----------------------------------------------------------
0003707010-BUILD-GROUP-CANDIDATE-LIST.
000380*
000390    MOVE ZERO TO W-GROUP-CANDIDATE-COUNT.
000400*
000410    PERFORM 7020-RESOLVE-ONE-GROUP-MEMBER
000420        VARYING NS-TBL-IDX FROM W-GROUP-START-IDX BY 1
000430          UNTIL NS-TBL-IDX > W-GROUP-END-IDX.
000440*-----------------------------------------------------------
0004507020-RESOLVE-ONE-GROUP-MEMBER.
000460*
000470    IF NS-TBL-MD5 (NS-TBL-IDX) = SPACES
000480       PERFORM 7030-RESOLVE-GROUP-MEMBER-DIGEST
000490    ELSE
000500       PERFORM 7040-APPEND-GROUP-CANDIDATE.
000510*-----------------------------------------------------------
0005207030-RESOLVE-GROUP-MEMBER-DIGEST.
000530*
000540    MOVE NS-TBL-PATH (NS-TBL-IDX) TO W-SEARCH-PATH.
000550    MOVE NS-TBL-NAME (NS-TBL-IDX) TO W-SEARCH-NAME.
000560    PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH.
000570*
000580    IF NOT FOUND-SCAN-ENTRY OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
000590       DISPLAY NS-TBL-NAME (NS-TBL-IDX) " not found"
000600    ELSE
000610       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO NS-TBL-MD5 (NS-TBL-IDX)
000620       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO W-CACHE-DIGEST
000630       MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO W-CACHE-MASTER-IDX
000640       PERFORM 6120-CACHE-DIGEST-IN-CATALOG
000650       PERFORM 7040-APPEND-GROUP-CANDIDATE.
000660*-----------------------------------------------------------
0006707040-APPEND-GROUP-CANDIDATE.
000680*
000690    ADD 1 TO W-GROUP-CANDIDATE-COUNT.
000700    SET GC-IDX TO W-GROUP-CANDIDATE-COUNT.
000710    MOVE NS-TBL-SOURCE (NS-TBL-IDX)     TO GC-SOURCE (GC-IDX).
000720    MOVE NS-TBL-PATH   (NS-TBL-IDX)     TO GC-PATH   (GC-IDX).
000730    MOVE NS-TBL-NAME   (NS-TBL-IDX)     TO GC-NAME   (GC-IDX).
000740    MOVE NS-TBL-SIZE   (NS-TBL-IDX)     TO GC-SIZE   (GC-IDX).
000750    MOVE NS-TBL-MD5    (NS-TBL-IDX)     TO GC-MD5    (GC-IDX).
000760    MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO GC-MASTER-IDX (GC-IDX).
000770*-----------------------------------------------------------
000780*    SORT-GROUP-BY-DIGEST -- a straight selection sort over
000790*    GROUP-CANDIDATE-TABLE, small by construction (one
000800*    name+size group), keyed by digest then source+path so
000810*    each resulting partition's members come out in sorted
000820*    order too.
000830*-----------------------------------------------------------
0008407050-SORT-GROUP-BY-DIGEST.
000850*
000860    PERFORM 7060-SELECT-LOWEST-REMAINING-CANDIDATE
000870        VARYING GC-SAVE-IDX FROM 1 BY 1
000880          UNTIL GC-SAVE-IDX >= W-GROUP-CANDIDATE-COUNT.
000890*-----------------------------------------------------------
0009007060-SELECT-LOWEST-REMAINING-CANDIDATE.
000910*
000920    MOVE GC-SAVE-IDX TO W-LOWEST-IDX.
000930*
000940    PERFORM 7070-TEST-ONE-REMAINING-CANDIDATE
000950        VARYING GC-IDX FROM GC-SAVE-IDX BY 1
000960          UNTIL GC-IDX > W-GROUP-CANDIDATE-COUNT.
000970*
000980    IF W-LOWEST-IDX NOT = GC-SAVE-IDX
000990       MOVE GC-ENTRY (GC-SAVE-IDX)  TO GC-SWAP-ENTRY
001000       MOVE GC-ENTRY (W-LOWEST-IDX) TO GC-ENTRY (GC-SAVE-IDX)
001010       MOVE GC-SWAP-ENTRY           TO GC-ENTRY (W-LOWEST-IDX).
001020*-----------------------------------------------------------
0010307070-TEST-ONE-REMAINING-CANDIDATE.
001040*
001050    IF GC-MD5 (GC-IDX) < GC-MD5 (W-LOWEST-IDX)
001060       OR (GC-MD5 (GC-IDX) = GC-MD5 (W-LOWEST-IDX) AND
001070           GC-SOURCE (GC-IDX) < GC-SOURCE (W-LOWEST-IDX))
001080       OR (GC-MD5 (GC-IDX) = GC-MD5 (W-LOWEST-IDX) AND
001090           GC-SOURCE (GC-IDX) = GC-SOURCE (W-LOWEST-IDX) AND
001100           GC-PATH (GC-IDX) < GC-PATH (W-LOWEST-IDX))
001110       SET W-LOWEST-IDX TO GC-IDX.
001120*-----------------------------------------------------------
001130*    PARTITION-AND-WRITE-GROUP walks the now digest-sorted
001140*    table, cutting a new partition every time the digest
001150*    changes, and hands each one to VERIFY-PARTITION-
001160*    CONSISTENCY / PRINT-GROUP-LISTING / WRITE-DUP-PARTITION.
001170*-----------------------------------------------------------
0011807080-PARTITION-AND-WRITE-GROUP.
001190*
001200    MOVE 1 TO W-PARTITION-START-IDX.
001210*
001220    PERFORM 7090-PROCESS-ONE-PARTITION
001230        UNTIL W-PARTITION-START-IDX > W-GROUP-CANDIDATE-COUNT.
001240*-----------------------------------------------------------
0012507090-PROCESS-ONE-PARTITION.
001260*
001270    PERFORM 7100-FIND-PARTITION-END.
001280    PERFORM 7110-VERIFY-PARTITION-CONSISTENCY.
001290    PERFORM 7130-PRINT-GROUP-LISTING.
001300    PERFORM 7150-WRITE-DUP-PARTITION.
001310    COMPUTE W-PARTITION-START-IDX = W-PARTITION-END-IDX + 1.
001320*-----------------------------------------------------------
0013307100-FIND-PARTITION-END.
001340*
001350    MOVE W-PARTITION-START-IDX TO W-PARTITION-END-IDX.
001360*
001370    PERFORM 7105-EXTEND-PARTITION-BY-ONE
001380        VARYING W-PARTITION-END-IDX
001390                FROM W-PARTITION-START-IDX BY 1
001400            UNTIL W-PARTITION-END-IDX >= W-GROUP-CANDIDATE-COUNT
001410               OR GC-MD5 (W-PARTITION-END-IDX + 1)
001420                        NOT = GC-MD5 (W-PARTITION-START-IDX).
001430*-----------------------------------------------------------
0014407105-EXTEND-PARTITION-BY-ONE.
001450*
001460    CONTINUE.
001470*-----------------------------------------------------------
001480*    VERIFY-PARTITION-CONSISTENCY -- house rule: every member
001490*    of a digest partition must carry the same size and the
001500*    same source, or the run is abended naming the offender.
001510*-----------------------------------------------------------
0015207110-VERIFY-PARTITION-CONSISTENCY.
001530*
001540    MOVE "N" TO W-PARTITION-BAD.
001550    MOVE GC-SIZE   (W-PARTITION-START-IDX) TO W-CONSISTENT-SIZE.
001560    MOVE GC-SOURCE (W-PARTITION-START-IDX) TO W-CONSISTENT-SOURCE.
001570*
001580    PERFORM 7120-TEST-ONE-PARTITION-MEMBER
001590        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
001600          UNTIL GC-IDX > W-PARTITION-END-IDX.
001610*
001620    IF PARTITION-IS-INCONSISTENT
001630       DISPLAY "*** INCONSISTENT DUPLICATE SET: " GC-NAME
001640               (W-PARTITION-START-IDX) " (" GC-MD5
001650               (W-PARTITION-START-IDX) ") ***"
001660       STOP RUN.
001670*-----------------------------------------------------------
0016807120-TEST-ONE-PARTITION-MEMBER.
001690*
001700    IF GC-SIZE (GC-IDX) NOT = W-CONSISTENT-SIZE
001710       OR GC-SOURCE (GC-IDX) NOT = W-CONSISTENT-SOURCE
001720       MOVE "Y" TO W-PARTITION-BAD.
001730*-----------------------------------------------------------
001740*    PRINT-GROUP-LISTING -- the "<name>" (<digest>) header
001750*    line plus one ---> line per instance, used both when a
001760*    group is processed and again, verbatim, when the Final
001770*    Result block is replayed at end of job.
001780*-----------------------------------------------------------
0017907130-PRINT-GROUP-LISTING.
001800*
001810    DISPLAY QUOTE GC-NAME (W-PARTITION-START-IDX) QUOTE " ("
001820            GC-MD5 (W-PARTITION-START-IDX) ")".
001830*
001840    PERFORM 7140-PRINT-ONE-INSTANCE-LINE
001850        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
001860          UNTIL GC-IDX > W-PARTITION-END-IDX.
001870*-----------------------------------------------------------
0018807140-PRINT-ONE-INSTANCE-LINE.
001890*
001900    DISPLAY "---> " GC-PATH (GC-IDX) "/" GC-NAME (GC-IDX).
001910*-----------------------------------------------------------
001920*    WRITE-DUP-PARTITION -- one DUP-FILE record for the
001930*    partition, one DUP-INSTANCE record per surviving member.
001940*-----------------------------------------------------------
0019507150-WRITE-DUP-PARTITION.
001960*
001970    ADD 1 TO W-NEXT-GROUP-ID.
001980*
001990    MOVE "G"                               TO DG-REC-TYPE.
002000    MOVE W-NEXT-GROUP-ID                   TO DF-ID.
002010    MOVE GC-NAME (W-PARTITION-START-IDX)   TO DF-NAME.
002020    MOVE GC-SIZE (W-PARTITION-START-IDX)   TO DF-SIZE.
002030    MOVE GC-MD5  (W-PARTITION-START-IDX)   TO DF-MD5.
002040    WRITE DUP-GROUP-RECORD FROM DUP-FILE-RECORD.
002050*
002060    PERFORM 7160-WRITE-ONE-DUP-INSTANCE
002070        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
002080          UNTIL GC-IDX > W-PARTITION-END-IDX.
002090*-----------------------------------------------------------
0021007160-WRITE-ONE-DUP-INSTANCE.
002110*
002120    MOVE "I"                TO DG-REC-TYPE.
002130    MOVE W-NEXT-GROUP-ID    TO DI-GROUP-ID.
002140    MOVE GC-SOURCE (GC-IDX) TO DI-SOURCE.
002150    MOVE GC-PATH   (GC-IDX) TO DI-PATH.
002160    WRITE DUP-GROUP-RECORD FROM DUP-INSTANCE-RECORD.
