000100*
000110*    FDCATV1.CBL
000120*    Legacy file map, schema v1 -- name, path and size
000130*    only; no source and no digest.  Read-only input used
000140*    while a volume still carries a v1 catalog.
000150*
000160    FD  CATALOG-FILE-V1
000170        LABEL RECORDS ARE STANDARD.
000180    01  CATALOG-RECORD-V1.
000190        05  C1-NAME                 PIC X(60).
000200        05  C1-PATH                 PIC X(120).
000210        05  C1-SIZE                 PIC 9(12).
000220        05  FILLER                  PIC X(08).
