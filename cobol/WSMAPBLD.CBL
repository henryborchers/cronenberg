000100*
000110*    WSMAPBLD.CBL
000120*    Working storage private to MAP-BUILD: the parameter card
000130*    that names the scan root, the catalog-buffer table (100-
000140*    record write batches), and the counters MAP-BUILD reports
000150*    at end of run.  Buffer count/index and the run totals are
000160*    COMP; the buffered record columns stay DISPLAY.
000170*
000180    01  WS-PARM-CARD                PIC X(80).
000190    01  WS-PARM-CARD-LAYOUT REDEFINES WS-PARM-CARD.
000200        05  PARM-SOURCE-NAME        PIC X(40).
000210        05  FILLER                  PIC X(40).
000220    77  WS-SCAN-SOURCE               PIC X(40).
000230*
000240    77  WS-BUFFER-COUNT              PIC 9(03) COMP.
000250    01  CATALOG-BUFFER-TABLE.
000260        05  CBT-ENTRY OCCURS 100 TIMES.
000270            10  CBT-SOURCE           PIC X(40).
000280            10  CBT-NAME             PIC X(60).
000290            10  CBT-PATH             PIC X(120).
000300            10  CBT-SIZE             PIC 9(12).
000310            10  CBT-MD5              PIC X(32).
000320    77  WS-BUFFER-IDX                PIC 9(03) COMP.
000330*
000340    77  WS-RECS-ADDED                PIC 9(07) COMP.
000350    77  WS-RECS-SKIPPED              PIC 9(07) COMP.
000360    77  WS-SORT-FILE-STATUS          PIC X(02).
000370    77  W-CATALOG-IS-NEW             PIC X(01).
000380        88 CATALOG-NEEDS-INIT            VALUE "Y".
