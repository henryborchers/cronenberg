000100*
000110*    FDCAT.CBL
000120*    File map catalog, schema v2.  One physical record
000130*    carries either the dataset header (written once, at
000140*    MAP-BUILD INITIALIZE-CATALOG time) or a file entry.
000150*    CAT-REC-TYPE tells which REDEFINES applies.
000160*
000170    FD  CATALOG-FILE
000180        LABEL RECORDS ARE STANDARD.
000190    01  CATALOG-RECORD.
000200        05  CAT-REC-TYPE           PIC X(01).
000210            88 CAT-TYPE-HEADER         VALUE "H".
000220            88 CAT-TYPE-DETAIL         VALUE "D".
000230        05  CAT-REC-BODY            PIC X(264).
000240*
000250    01  CAT-HEADER-RECORD REDEFINES CATALOG-RECORD.
000260        05  CATH-REC-TYPE           PIC X(01).
000270        05  CATH-VERSION            PIC 9(01).
000280            88 CATH-SCHEMA-V1           VALUE 1.
000290            88 CATH-SCHEMA-V2           VALUE 2.
000300        05  FILLER                  PIC X(263).
000310*
000320    01  CAT-DETAIL-RECORD REDEFINES CATALOG-RECORD.
000330        05  CATD-REC-TYPE           PIC X(01).
000340        05  CAT-SOURCE              PIC X(40).
000350        05  CAT-NAME                PIC X(60).
000360        05  CAT-PATH                PIC X(120).
000370        05  CAT-SIZE                PIC 9(12).
000380        05  CAT-MD5                 PIC X(32).
