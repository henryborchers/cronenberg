*
*    SLDUPGRP.CBL
*    SELECT clause for the duplicate-group dataset.
*    Written by LOCATE-2 (OUTPUT), read by DUP-REPORT
*    (INPUT).  Two logical record types share one physical
*    record -- see FDDUPGRP.CBL.
*
    SELECT DUP-GROUP-FILE
           ASSIGN TO "DUPGROUP"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-DUPGRP-FILE-STATUS.
