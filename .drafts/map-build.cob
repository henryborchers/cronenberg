*
*    map-build.cob
*    -----------------------------------------------------------
*    Builds and extends a volume's file-map catalog from a scan
*    listing.  Known path+name pairs are skipped, together with
*    anything the scanner itself filtered out, anything no
*    longer on the volume, and anything of zero length.  New
*    entries are buffered and written to the catalog in batches
*    of 100, with the tail always flushed before the job ends.
*
*    CHANGE LOG
*    DATE       BY    TICKET     DESCRIPTION
*    ---------- ----- ---------- --------------------------------
*    1987-03-02 RHG   DBA-0091   Original coding -- file-map
*                                catalog builder, schema v1.
*    1989-11-14 RHG   DBA-0140   Added append-mode skip on the
*                                dedup check so a second pass
*                                over a volume doesn't duplicate
*                                entries already on file.
*    1991-06-20 LCF   DBA-0203   Batched catalog writes in groups
*                                of 100 records -- open/close per
*                                record was pegging the tape drive.
*    1993-09-08 LCF   DBA-0256   Skip zero-length files; several
*                                bad scratch files were getting
*                                cataloged as real duplicates.
*    1995-02-27 RHG   DBA-0311   Schema v2 -- added CAT-SOURCE and
*                                CAT-MD5 columns to support cross-
*                                volume matching in LOCATE-1/2.
*    1998-11-30 TKW   Y2K-0041   Year-2000 review: no date fields
*                                in this program -- no changes
*                                required, logged for the audit.
*    2001-05-09 TKW   DBA-0388   Parameter card now supplies the
*                                scan-root source id instead of a
*                                hardcoded literal.
*    2004-08-17 DMP   DBA-0422   Moved the directory-sort ahead of
*                                the dedup check so "Skipping..."
*                                messages come out in path order.
*    2005-09-12 TKW   DBA-0431   Site coding-standards audit: dropped
*                                the legacy v1 catalog file/record
*                                declarations -- this job only ever
*                                writes schema v2, and the v1 SELECT
*                                and FD had sat unreferenced since the
*                                schema-v2 cutover.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. map-build.
AUTHOR. R. H. GEARY.
INSTALLATION. DATA CENTER OPERATIONS.
DATE-WRITTEN. 1987-03-02.
DATE-COMPILED.
SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
*
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SPECIAL-NAMES.
          CLASS W-PRINTABLE-CARD-CHAR IS " " THRU "~".
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.
*
         COPY "SLCAT.CBL".
         COPY "SLSCAN.CBL".
         COPY "SLSCANSD.CBL".
*
DATA DIVISION.
   FILE SECTION.
*
      COPY "FDCAT.CBL".
      COPY "FDSCAN.CBL".
      COPY "FDSCANSD.CBL".
*
   WORKING-STORAGE SECTION.
*
      COPY "WSCATTBL.CBL".
      COPY "WSSCANTB.CBL".
      COPY "WSSUPPR.CBL".
      COPY "WSMAPBLD.CBL".
*-----------------------------------------------------------
PROCEDURE DIVISION.
*
1000-MAP-BUILD-DRIVER.
*
    MOVE ZERO TO WS-SUPPRESSION-COUNT.
    ACCEPT WS-PARM-CARD FROM CONSOLE.
    IF PARM-SOURCE-NAME IS W-PRINTABLE-CARD-CHAR
       MOVE PARM-SOURCE-NAME TO WS-SCAN-SOURCE
    ELSE
       MOVE "DEFAULT-VOLUME" TO WS-SCAN-SOURCE.
*
    PERFORM 1010-CHECK-CATALOG-EXISTENCE.
    IF CATALOG-NEEDS-INIT
       PERFORM 1020-INITIALIZE-NEW-CATALOG.
*
    PERFORM 1030-LOAD-EXISTING-CATALOG-KEYS.
    PERFORM 1040-SORT-SCAN-INPUT-INTO-ORDER.
    PERFORM 1100-ADMIT-SCAN-RECORDS
        THRU 1120-FLUSH-CATALOG-BUFFER-EXIT.
*
    DISPLAY "Catalog entries added....: " WS-RECS-ADDED.
    DISPLAY "Catalog entries skipped..: " WS-RECS-SKIPPED.
*
    STOP RUN.
*-----------------------------------------------------------
*    A WS-CATALOG-FILE-STATUS of "35" on OPEN INPUT means the
*    catalog dataset has never been created on this volume.
*-----------------------------------------------------------
1010-CHECK-CATALOG-EXISTENCE.
*
    MOVE "N" TO W-CATALOG-IS-NEW.
    OPEN INPUT CATALOG-FILE.
    IF WS-CATALOG-FILE-STATUS = "35"
       MOVE "Y" TO W-CATALOG-IS-NEW
    ELSE
       CLOSE CATALOG-FILE.
*-----------------------------------------------------------
1020-INITIALIZE-NEW-CATALOG.
*
    OPEN OUTPUT CATALOG-FILE.
    MOVE "H" TO CATH-REC-TYPE.
    MOVE 2 TO CATH-VERSION.
    WRITE CATALOG-RECORD FROM CAT-HEADER-RECORD.
    CLOSE CATALOG-FILE.
    DISPLAY "Catalog initialized, schema v2: " WS-SCAN-SOURCE.
*-----------------------------------------------------------
1030-LOAD-EXISTING-CATALOG-KEYS.
*
    OPEN INPUT CATALOG-FILE.
    PERFORM 6000-BUILD-CATALOG-TABLE.
    CLOSE CATALOG-FILE.
*-----------------------------------------------------------
*    House idiom for resequencing a flat scan listing into the
*    scanner's directory-then-name order ahead of a control
*    pass -- the usual SORT ... USING ... GIVING shop standby.
*-----------------------------------------------------------
1040-SORT-SCAN-INPUT-INTO-ORDER.
*
    SORT SCAN-SORT-FILE
        ON ASCENDING KEY SS-PATH SS-NAME
        USING SCAN-INPUT-FILE
        GIVING SCAN-WORK-FILE.
*-----------------------------------------------------------
*    1100-1120 is the admit/flush block -- one driven range
*    covering the whole scan-work pass and the tail flush, so
*    the tail always reaches the catalog even when the last
*    batch never filled.
*-----------------------------------------------------------
1100-ADMIT-SCAN-RECORDS.
*
    MOVE ZERO TO WS-RECS-ADDED.
    MOVE ZERO TO WS-RECS-SKIPPED.
    MOVE ZERO TO WS-BUFFER-COUNT.
    MOVE "N" TO W-SCAN-AT-END.
*
    OPEN INPUT SCAN-WORK-FILE.
    PERFORM 1200-READ-NEXT-SCAN-WORK-RECORD.
*
    PERFORM 1210-ADMIT-ONE-SCAN-RECORD
        THRU 1220-ADMIT-ONE-SCAN-RECORD-EXIT
          UNTIL SCAN-AT-END.
*
    CLOSE SCAN-WORK-FILE.
*-----------------------------------------------------------
1110-FLUSH-CATALOG-BUFFER.
*
    IF WS-BUFFER-COUNT > ZERO
       OPEN EXTEND CATALOG-FILE
       PERFORM 1250-WRITE-ONE-BUFFERED-ENTRY
           VARYING WS-BUFFER-IDX FROM 1 BY 1
             UNTIL WS-BUFFER-IDX > WS-BUFFER-COUNT
       CLOSE CATALOG-FILE
       MOVE ZERO TO WS-BUFFER-COUNT
       MOVE ZERO TO WS-BUFFER-IDX.
1120-FLUSH-CATALOG-BUFFER-EXIT.
    EXIT.
*-----------------------------------------------------------
1200-READ-NEXT-SCAN-WORK-RECORD.
*
    READ SCAN-WORK-FILE
        AT END
           MOVE "Y" TO W-SCAN-AT-END
    END-READ.
*-----------------------------------------------------------
1210-ADMIT-ONE-SCAN-RECORD.
*
    MOVE SW-NAME   TO SCN-NAME.
    MOVE SW-PATH   TO SCN-PATH.
    MOVE SW-SIZE   TO SCN-SIZE.
    MOVE SW-MD5    TO SCN-MD5.
    MOVE SW-EXISTS TO SCN-EXISTS.
    MOVE SW-LINK   TO SCN-LINK.
*
    PERFORM 4000-FILTER-SCAN-RECORD.
*
    IF NOT SCAN-RECORD-ADMITTED
       GO TO 1220-ADMIT-ONE-SCAN-RECORD-EXIT.
*
    PERFORM 1230-CHECK-DEDUP-AND-ADMISSION-RULES.
1220-ADMIT-ONE-SCAN-RECORD-EXIT.
    PERFORM 1200-READ-NEXT-SCAN-WORK-RECORD.
*-----------------------------------------------------------
*    MAP-BUILD dedup and admission rule: not already cataloged
*    under the same relative path/name, still exists, size > 0.
*-----------------------------------------------------------
1230-CHECK-DEDUP-AND-ADMISSION-RULES.
*
    MOVE SCN-PATH TO W-SEARCH-PATH.
    MOVE SCN-NAME TO W-SEARCH-NAME.
    PERFORM 6090-SEARCH-CATALOG-BY-PATH.
*
    IF FOUND-CATALOG-ENTRY
       ADD 1 TO WS-RECS-SKIPPED
       DISPLAY "Skipping " SCN-PATH "/" SCN-NAME
    ELSE
       IF NOT SCN-FILE-EXISTS OR SCN-SIZE = ZERO
          ADD 1 TO WS-RECS-SKIPPED
       ELSE
          PERFORM 1240-BUFFER-NEW-CATALOG-ENTRY.
*-----------------------------------------------------------
1240-BUFFER-NEW-CATALOG-ENTRY.
*
    ADD 1 TO WS-BUFFER-COUNT.
    MOVE WS-SCAN-SOURCE TO CBT-SOURCE (WS-BUFFER-COUNT).
    MOVE SCN-NAME       TO CBT-NAME   (WS-BUFFER-COUNT).
    MOVE SCN-PATH       TO CBT-PATH   (WS-BUFFER-COUNT).
    MOVE SCN-SIZE       TO CBT-SIZE   (WS-BUFFER-COUNT).
    MOVE SPACES         TO CBT-MD5    (WS-BUFFER-COUNT).
    ADD 1 TO WS-RECS-ADDED.
*
    IF WS-BUFFER-COUNT = 100
       PERFORM 1110-FLUSH-CATALOG-BUFFER.
*-----------------------------------------------------------
1250-WRITE-ONE-BUFFERED-ENTRY.
*
    MOVE "D"                      TO CATD-REC-TYPE.
    MOVE CBT-SOURCE (WS-BUFFER-IDX) TO CAT-SOURCE.
    MOVE CBT-NAME   (WS-BUFFER-IDX) TO CAT-NAME.
    MOVE CBT-PATH   (WS-BUFFER-IDX) TO CAT-PATH.
    MOVE CBT-SIZE   (WS-BUFFER-IDX) TO CAT-SIZE.
    MOVE CBT-MD5    (WS-BUFFER-IDX) TO CAT-MD5.
    WRITE CATALOG-RECORD FROM CAT-DETAIL-RECORD.
*-----------------------------------------------------------
    COPY "PL-BUILD-CATALOG-TABLE.CBL".
    COPY "PL-FILTER-SCAN-RECORD.CBL".
