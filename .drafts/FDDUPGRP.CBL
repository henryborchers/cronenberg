*
*    FDDUPGRP.CBL
*    Duplicate-group dataset written by LOCATE-2, read by
*    DUP-REPORT.  A DF- record (one duplicated name+size+
*    digest group) is followed by its DI- member records.
*    DG-REC-TYPE tells which REDEFINES applies.
*
    FD  DUP-GROUP-FILE
        LABEL RECORDS ARE STANDARD.
    01  DUP-GROUP-RECORD.
        05  DG-REC-TYPE             PIC X(01).
            88 DG-TYPE-DUP-FILE         VALUE "G".
            88 DG-TYPE-DUP-INSTANCE     VALUE "I".
        05  DG-REC-BODY             PIC X(167).
*
    01  DUP-FILE-RECORD REDEFINES DUP-GROUP-RECORD.
        05  DF-REC-TYPE             PIC X(01).
        05  DF-ID                   PIC 9(07).
        05  DF-NAME                 PIC X(60).
        05  DF-SIZE                 PIC 9(12).
        05  DF-MD5                  PIC X(32).
        05  FILLER                  PIC X(56).
*
    01  DUP-INSTANCE-RECORD REDEFINES DUP-GROUP-RECORD.
        05  DI-REC-TYPE             PIC X(01).
        05  DI-GROUP-ID             PIC 9(07).
        05  DI-SOURCE               PIC X(40).
        05  DI-PATH                 PIC X(120).
