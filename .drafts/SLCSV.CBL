*
*    SLCSV.CBL
*    SELECT clause for the CSV duplicate-report dataset --
*    one comma-joined line per local file with duplicates.
*    Written alongside MATCH-REPORT by LOCATE-1.
*
    SELECT CSV-REPORT-FILE
           ASSIGN TO "CSVRPT"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-CSV-FILE-STATUS.
