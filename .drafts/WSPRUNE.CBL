*
*    WSPRUNE.CBL
*    Working-storage for PRUNE-REPORTS.  The whole match-report
*    dataset is read into PRUNE-WORK-TABLE so it can be walked in
*    descending-size order without re-reading the file, then
*    rewritten with the marked entries left out.  Table counts,
*    subscripts and the pointer columns are COMP; the record
*    content columns (path, name, size, id) stay DISPLAY.
*
    77  WS-PRUNE-ENTRY-COUNT        PIC 9(05) COMP.
    01  PRUNE-WORK-TABLE.
        05  PW-ENTRY OCCURS 1 TO 9999 TIMES
                   DEPENDING ON WS-PRUNE-ENTRY-COUNT
                   INDEXED BY PW-IDX.
            10  PW-TYPE             PIC X(01).
                88 PW-TYPE-MATCH-FILE   VALUE "F".
                88 PW-TYPE-MAPPED-FILE  VALUE "P".
            10  PW-KEEP             PIC X(01).
                88 PW-ENTRY-KEPT        VALUE "Y".
            10  PW-BODY             PIC X(199).
            10  PW-MATCH-FIELDS REDEFINES PW-BODY.
                15  PW-MF-ID        PIC 9(07).
                15  PW-MF-PATH      PIC X(120).
                15  PW-MF-NAME      PIC X(60).
                15  PW-MF-SIZE      PIC 9(12).
            10  PW-MAPPED-FIELDS REDEFINES PW-BODY.
                15  PW-MP-MATCH-ID  PIC 9(07).
                15  PW-MP-PATH      PIC X(120).
                15  PW-MP-NAME      PIC X(60).
                15  FILLER          PIC X(12).
*
    77  WS-MF-COUNT                 PIC 9(05) COMP.
    01  MF-INDEX-TABLE.
        05  MFI-ENTRY OCCURS 1 TO 9999 TIMES
                   DEPENDING ON WS-MF-COUNT
                   INDEXED BY MFI-IDX MFI-SAVE-IDX.
            10  MFI-SIZE            PIC 9(12).
            10  MFI-PW-IDX          PIC 9(05) COMP.
    01  MFI-SWAP-ENTRY.
        05  MFI-SWAP-SIZE           PIC 9(12).
        05  MFI-SWAP-PW-IDX         PIC 9(05) COMP.
*
    77  W-PW-AT-END                 PIC X(01).
        88 PW-AT-END                    VALUE "Y".
    77  W-HIGHEST-IDX                PIC 9(05) COMP.
    77  W-CURRENT-GROUP-KEEP         PIC X(01).
        88 CURRENT-GROUP-IS-KEPT         VALUE "Y".
    77  W-PRUNED-COUNT               PIC 9(05) COMP.
