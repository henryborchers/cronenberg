*
*    FDCSV.CBL
*    CSV duplicate report line -- free-form, comma-joined.
*    Format: <source-file-path>,<dup-1>,<dup-2>,...
*
    FD  CSV-REPORT-FILE
        LABEL RECORDS ARE STANDARD.
    01  CSV-REPORT-LINE             PIC X(500).
