*
*    WSMAPBLD.CBL
*    Working storage private to MAP-BUILD: the parameter card
*    that names the scan root, the catalog-buffer table (100-
*    record write batches), and the counters MAP-BUILD reports
*    at end of run.  Buffer count/index and the run totals are
*    COMP; the buffered record columns stay DISPLAY.
*
    01  WS-PARM-CARD                PIC X(80).
    01  WS-PARM-CARD-LAYOUT REDEFINES WS-PARM-CARD.
        05  PARM-SOURCE-NAME        PIC X(40).
        05  FILLER                  PIC X(40).
    77  WS-SCAN-SOURCE               PIC X(40).
*
    77  WS-BUFFER-COUNT              PIC 9(03) COMP.
    01  CATALOG-BUFFER-TABLE.
        05  CBT-ENTRY OCCURS 100 TIMES.
            10  CBT-SOURCE           PIC X(40).
            10  CBT-NAME             PIC X(60).
            10  CBT-PATH             PIC X(120).
            10  CBT-SIZE             PIC 9(12).
            10  CBT-MD5              PIC X(32).
    77  WS-BUFFER-IDX                PIC 9(03) COMP.
*
    77  WS-RECS-ADDED                PIC 9(07) COMP.
    77  WS-RECS-SKIPPED              PIC 9(07) COMP.
    77  WS-SORT-FILE-STATUS          PIC X(02).
    77  W-CATALOG-IS-NEW             PIC X(01).
        88 CATALOG-NEEDS-INIT            VALUE "Y".
