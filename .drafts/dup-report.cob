*
*    dup-report.cob
*    -----------------------------------------------------------
*    Renders the DUP-GROUP dataset LOCATE-2 writes as a printed
*    columnar report, one block per duplicated file, skipping
*    groups that ended up with fewer than two surviving
*    instances.  A grand-total line closes the report.
*
*    CHANGE LOG
*    DATE       BY    TICKET     DESCRIPTION
*    ---------- ----- ---------- --------------------------------
*    1996-02-19 RHG   DBA-0321   Original coding, paired with the
*                                LOCATE-2 self-audit job.
*    1998-11-30 TKW   Y2K-0045   Year-2000 review: no date fields
*                                in this program -- no changes
*                                required, logged for the audit.
*    2000-07-11 LCF   DBA-0374   Grand-total line added at the
*                                audit committee's request -- they
*                                wanted a page count without
*                                having to count blocks by hand.
*    2004-01-08 DMP   DBA-0417   Page break now honors the forms-
*                                control channel instead of a
*                                bare ADVANCING PAGE, to match the
*                                print room's new stock.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. dup-report.
AUTHOR. R. H. GEARY.
INSTALLATION. DATA CENTER OPERATIONS.
DATE-WRITTEN. 1996-02-19.
DATE-COMPILED.
SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
*
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM.
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.
*
         COPY "SLDUPGRP.CBL".
*
         SELECT PRINTER-FILE
                ASSIGN TO "DUPRPT"
                ORGANIZATION IS LINE SEQUENTIAL.
*
DATA DIVISION.
   FILE SECTION.
*
      COPY "FDDUPGRP.CBL".
*
      FD  PRINTER-FILE
          LABEL RECORDS ARE OMITTED.
      01  PRINTER-RECORD              PIC X(80).
*
   WORKING-STORAGE SECTION.
*
      COPY "WSRPT.CBL".
*
      77  WS-DUPGRP-FILE-STATUS       PIC X(02).
*
      01  TITLE-LINE.
          05  FILLER                  PIC X(28) VALUE SPACES.
          05  FILLER                  PIC X(22)
                  VALUE "DUPLICATE FILE REPORT".
          05  FILLER                  PIC X(20) VALUE SPACES.
          05  FILLER                  PIC X(05) VALUE "PAGE:".
          05  PAGE-NUMBER             PIC 9(04).
*
      01  HEADING-1.
          05  FILLER                  PIC X(30) VALUE "File name".
          05  FILLER                  PIC X(34) VALUE "Hash value".
          05  FILLER                  PIC X(16) VALUE "File size".
*
      01  HEADING-2.
          05  FILLER                  PIC X(30)
                  VALUE "------------------------------".
          05  FILLER                  PIC X(34)
                  VALUE "----------------------------------".
          05  FILLER                  PIC X(16)
                  VALUE "----------------".
*
      01  DETAIL-1.
          05  D-NAME                  PIC X(30).
          05  D-MD5                   PIC X(34).
          05  D-SIZE-BYTES            PIC X(16).
*
      01  DETAIL-2.
          05  FILLER                  PIC X(05) VALUE SPACES.
          05  FILLER                  PIC X(19)
                  VALUE "Instance Locations:".
*
      01  DETAIL-3.
          05  FILLER                  PIC X(07) VALUE SPACES.
          05  D-INSTANCE              PIC X(73).
*
      01  GRAND-TOTAL-LINE.
          05  FILLER                  PIC X(01) VALUE SPACES.
          05  D-GROUPS-PRINTED        PIC ZZZZ9.
          05  FILLER                  PIC X(01) VALUE SPACES.
          05  FILLER                  PIC X(18)
                  VALUE "duplicate groups, ".
          05  D-INSTANCES-PRINTED     PIC ZZZZ9.
          05  FILLER                  PIC X(01) VALUE SPACES.
          05  FILLER                  PIC X(24)
                  VALUE "instances printed total.".
*-----------------------------------------------------------
PROCEDURE DIVISION.
*
1000-DUP-REPORT-DRIVER.
*
    OPEN INPUT DUP-GROUP-FILE.
    OPEN OUTPUT PRINTER-FILE.
*
    MOVE ZERO TO PAGE-NUMBER.
    MOVE ZERO TO W-GROUP-PRINTED-COUNT.
    MOVE ZERO TO W-INSTANCE-PRINTED-COUNT.
    MOVE SPACES TO W-PENDING-GROUP-ALPHA.
    MOVE "N" TO W-PENDING-GROUP-VALID.
    PERFORM 1280-PRINT-HEADINGS.
*
    PERFORM 1010-LOAD-DUP-GROUP.
*
    PERFORM 1100-PRINT-GRAND-TOTAL
        THRU 1110-FINALIZE-PAGE.
*
    CLOSE DUP-GROUP-FILE.
    CLOSE PRINTER-FILE.
*
    STOP RUN.
*-----------------------------------------------------------
*    LOAD-DUP-GROUP walks the dataset, which is already grouped
*    one DF- header followed by its DI- members, buffering each
*    group's members in INSTANCE-LIST-TABLE until the next DF-
*    record (or end of file) shows the group is complete.
*-----------------------------------------------------------
1010-LOAD-DUP-GROUP.
*
    MOVE "N" TO W-DUPGRP-AT-END.
    PERFORM 1200-READ-NEXT-DUPGRP-RECORD.
    PERFORM 1210-PROCESS-ONE-DUPGRP-RECORD UNTIL DUPGRP-AT-END.
*
    IF PENDING-GROUP-IS-VALID
       PERFORM 1230-PRINT-DUPLICATE-BLOCK.
*-----------------------------------------------------------
*    1100-1110 is the end-of-job block -- the grand-total line
*    and the final page eject are always run back to back, so
*    they are driven as one range from the driver; FINALIZE-
*    PAGE is also reached bare-by-name from the mid-job page
*    break in PRINT-DUPLICATE-BLOCK.
*-----------------------------------------------------------
1100-PRINT-GRAND-TOTAL.
*
    MOVE W-GROUP-PRINTED-COUNT    TO D-GROUPS-PRINTED.
    MOVE W-INSTANCE-PRINTED-COUNT TO D-INSTANCES-PRINTED.
*
    MOVE SPACES TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
    MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
1110-FINALIZE-PAGE.
*
    MOVE SPACES TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
*-----------------------------------------------------------
1200-READ-NEXT-DUPGRP-RECORD.
*
    READ DUP-GROUP-FILE
        AT END MOVE "Y" TO W-DUPGRP-AT-END.
*-----------------------------------------------------------
1210-PROCESS-ONE-DUPGRP-RECORD.
*
    IF DG-TYPE-DUP-FILE
       IF PENDING-GROUP-IS-VALID
          PERFORM 1230-PRINT-DUPLICATE-BLOCK.
       MOVE "Y"      TO W-PENDING-GROUP-VALID.
       MOVE DF-NAME  TO W-PENDING-NAME.
       MOVE DF-SIZE  TO W-PENDING-SIZE.
       MOVE DF-MD5   TO W-PENDING-MD5.
       MOVE ZERO     TO W-INSTANCE-COUNT
    ELSE
       PERFORM 1220-BUILD-INSTANCE-LIST.
*
    PERFORM 1200-READ-NEXT-DUPGRP-RECORD.
*-----------------------------------------------------------
1220-BUILD-INSTANCE-LIST.
*
    ADD 1 TO W-INSTANCE-COUNT.
    SET IL-IDX TO W-INSTANCE-COUNT.
    MOVE DI-SOURCE TO IL-SOURCE (IL-IDX).
    MOVE DI-PATH   TO IL-PATH   (IL-IDX).
    MOVE W-PENDING-NAME TO IL-NAME (IL-IDX).
*-----------------------------------------------------------
*    PRINT-DUPLICATE-BLOCK -- skips groups with fewer than two
*    surviving instances, per the REPORT process rule.
*-----------------------------------------------------------
1230-PRINT-DUPLICATE-BLOCK.
*
    IF W-INSTANCE-COUNT >= 2
       IF PAGE-FULL
          PERFORM 1110-FINALIZE-PAGE
          PERFORM 1280-PRINT-HEADINGS
       ADD 1 TO W-GROUP-PRINTED-COUNT
       ADD W-INSTANCE-COUNT TO W-INSTANCE-PRINTED-COUNT
       PERFORM 1240-PRINT-GROUP-HEADER-LINE
       PERFORM 1260-PRINT-INSTANCE-LOCATIONS
       MOVE SPACES TO PRINTER-RECORD
       WRITE PRINTER-RECORD AFTER ADVANCING 1
       ADD 1 TO W-PRINTED-LINES.
*-----------------------------------------------------------
1240-PRINT-GROUP-HEADER-LINE.
*
    MOVE W-PENDING-NAME TO D-NAME.
    MOVE W-PENDING-MD5  TO D-MD5.
    PERFORM 1250-FORMAT-SIZE-DISPLAY.
    MOVE W-SIZE-DISPLAY TO D-SIZE-BYTES.
*
    MOVE DETAIL-1 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
    ADD 1 TO W-PRINTED-LINES.
*
    MOVE DETAIL-2 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
    ADD 1 TO W-PRINTED-LINES.
*-----------------------------------------------------------
*    FORMAT-SIZE-DISPLAY renders the common size as "<n> bytes"
*    per the REPORT process's column rule.
*-----------------------------------------------------------
1250-FORMAT-SIZE-DISPLAY.
*
    MOVE SPACES TO W-SIZE-DISPLAY.
    STRING W-PENDING-SIZE DELIMITED BY SIZE
           " bytes"       DELIMITED BY SIZE
        INTO W-SIZE-DISPLAY.
*-----------------------------------------------------------
1260-PRINT-INSTANCE-LOCATIONS.
*
    PERFORM 1270-PRINT-ONE-INSTANCE-LOCATION
        VARYING IL-IDX FROM 1 BY 1
          UNTIL IL-IDX > W-INSTANCE-COUNT.
*-----------------------------------------------------------
1270-PRINT-ONE-INSTANCE-LOCATION.
*
    MOVE SPACES TO D-INSTANCE.
    IF IL-SOURCE (IL-IDX) = SPACES
       STRING IL-PATH (IL-IDX) DELIMITED BY SPACE
              "/"              DELIMITED BY SIZE
              IL-NAME (IL-IDX) DELIMITED BY SPACE
           INTO D-INSTANCE
    ELSE
       STRING IL-SOURCE (IL-IDX) DELIMITED BY SPACE
              "/"                DELIMITED BY SIZE
              IL-PATH (IL-IDX)   DELIMITED BY SPACE
              "/"                DELIMITED BY SIZE
              IL-NAME (IL-IDX)   DELIMITED BY SPACE
           INTO D-INSTANCE.
*
    MOVE DETAIL-3 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
    ADD 1 TO W-PRINTED-LINES.
*-----------------------------------------------------------
1280-PRINT-HEADINGS.
*
    ADD 1 TO PAGE-NUMBER.
    MOVE TITLE-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
*
    MOVE HEADING-1 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 3.
*
    MOVE HEADING-2 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD AFTER ADVANCING 1.
*
    MOVE 6 TO W-PRINTED-LINES.
