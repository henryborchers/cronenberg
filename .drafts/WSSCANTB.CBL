*
*    WSSCANTB.CBL
*    Working-storage lookup table built from SCAN-INPUT-FILE.
*    LOCATE-1 walks this table in path+name order to drive its
*    local-volume pass, and both LOCATE-1 and LOCATE-2 binary
*    search it to resolve a candidate's physical attributes
*    (existence, digest) without touching the filesystem
*    directly -- SCAN-RECORD is this suite's stand-in for that.
*    The entry count and insert-position subscript are COMP.
*
    77  WS-SCANTBL-ENTRY-COUNT      PIC 9(05) COMP.
    01  SCAN-WORK-TABLE.
        05  SCT-TBL-ENTRY OCCURS 1 TO 9999 TIMES
               DEPENDING ON WS-SCANTBL-ENTRY-COUNT
               ASCENDING KEY IS SCT-TBL-PATH SCT-TBL-NAME
               INDEXED BY SCT-TBL-IDX SCT-TBL-SAVE-IDX.
            10  SCT-TBL-PATH        PIC X(120).
            10  SCT-TBL-NAME        PIC X(60).
            10  SCT-TBL-SIZE        PIC 9(12).
            10  SCT-TBL-MD5         PIC X(32).
            10  SCT-TBL-EXISTS      PIC X(01).
                88 SCT-TBL-FILE-EXISTS  VALUE "Y".
*
    77  WS-SCAN-FILE-STATUS         PIC X(02).
    77  W-SCAN-AT-END               PIC X(01).
        88 SCAN-AT-END                  VALUE "Y".
    77  W-SCT-INSERT-AT             PIC 9(05) COMP.
    77  W-FOUND-SCAN-ENTRY          PIC X(01).
        88 FOUND-SCAN-ENTRY             VALUE "Y".
