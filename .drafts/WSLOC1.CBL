*
*    WSLOC1.CBL
*    Scratch working-storage for LOCATE-1's digest-match
*    comparator (PL-DIGEST-MATCH.CBL) -- the local file under
*    test, its lazily-established digest, and the accumulated,
*    de-duplicated set of confirmed matches for that file.
*    Walk and table subscripts are COMP; the path/name/digest
*    columns they index stay DISPLAY.
*
    77  W-LOCAL-WALK-IDX            PIC 9(05) COMP.
    77  W-LOCAL-FILE-NAME           PIC X(60).
    77  W-LOCAL-FILE-SIZE           PIC 9(12).
    77  W-LOCAL-FILE-PATH           PIC X(120).
    77  W-LOCAL-DIGEST              PIC X(32).
    77  W-LOCAL-DIGEST-KNOWN        PIC X(01).
        88 LOCAL-DIGEST-IS-KNOWN        VALUE "Y".
    77  W-FILE-UNREADABLE           PIC X(01).
        88 FILE-IS-UNREADABLE           VALUE "Y".
    77  W-CANDIDATE-USABLE          PIC X(01).
        88 CANDIDATE-IS-USABLE          VALUE "Y".
*
    77  W-MATCH-COUNT               PIC 9(03) COMP.
    01  MATCH-RESULT-TABLE.
        05  MATCH-RESULT-ENTRY OCCURS 1 TO 999 TIMES
               DEPENDING ON W-MATCH-COUNT
               ASCENDING KEY IS MRT-SOURCE MRT-PATH MRT-NAME
               INDEXED BY MRT-IDX MRT-SAVE-IDX.
            10  MRT-SOURCE          PIC X(40).
            10  MRT-PATH            PIC X(120).
            10  MRT-NAME            PIC X(60).
    77  W-MRT-INSERT-AT             PIC 9(03) COMP.
    77  W-DUPLICATE-MATCH           PIC X(01).
        88 DUPLICATE-ALREADY-RECORDED   VALUE "Y".
    77  W-NEXT-MATCH-ID              PIC 9(07) COMP.
    77  W-CAND-SOURCE                PIC X(40).
    77  W-CAND-PATH                  PIC X(120).
    77  W-CAND-NAME                  PIC X(60).
    77  W-V1-SCAN-IDX                PIC 9(05) COMP.
*
*    Busy-wait tick count for the one-time pause ahead of a
*    digest write-back retry -- no SLEEP verb on this
*    compiler, so the house idiom is a do-nothing PERFORM
*    loop of this many iterations.
    77  W-PAUSE-TICK                 PIC 9(05) COMP.
    77  W-PAUSE-TICK-LIMIT           PIC 9(05) COMP VALUE 250.
