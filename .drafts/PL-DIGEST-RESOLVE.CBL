*
*    PL-DIGEST-RESOLVE.CBL
*    LOCATE-2's self-audit processing for one (name,size) pair,
*    passed in as a run of NAMESIZE-WORK-TABLE entries bounded
*    by W-GROUP-START-IDX/W-GROUP-END-IDX.  Resolves any unset
*    digest against the SCAN-WORK-TABLE oracle, drops a
*    candidate whose file is no longer there, then sorts the
*    survivors by digest and writes/prints one DUP-FILE
*    partition per distinct digest.
*
7000-RESOLVE-AND-WRITE-GROUP.
*
    MOVE "N" TO W-GROUP-TOO-SMALL.
    PERFORM 7010-BUILD-GROUP-CANDIDATE-LIST.
*
    IF W-GROUP-CANDIDATE-COUNT < 2
       MOVE "Y" TO W-GROUP-TOO-SMALL
       DISPLAY "Needs more than one candidate: " W-GROUP-NAME
    ELSE
       PERFORM 7050-SORT-GROUP-BY-DIGEST
       PERFORM 7080-PARTITION-AND-WRITE-GROUP.
*-----------------------------------------------------------
*    BUILD-GROUP-CANDIDATE-LIST resolves each member of the
*    NS-TBL run in turn and appends the survivors to
*    GROUP-CANDIDATE-TABLE in their original (name+size,
*    i.e. insertion) order; sorting by digest happens later.
*-----------------------------------------------------------
7010-BUILD-GROUP-CANDIDATE-LIST.
*
    MOVE ZERO TO W-GROUP-CANDIDATE-COUNT.
*
    PERFORM 7020-RESOLVE-ONE-GROUP-MEMBER
        VARYING NS-TBL-IDX FROM W-GROUP-START-IDX BY 1
          UNTIL NS-TBL-IDX > W-GROUP-END-IDX.
*-----------------------------------------------------------
7020-RESOLVE-ONE-GROUP-MEMBER.
*
    IF NS-TBL-MD5 (NS-TBL-IDX) = SPACES
       PERFORM 7030-RESOLVE-GROUP-MEMBER-DIGEST
    ELSE
       PERFORM 7040-APPEND-GROUP-CANDIDATE.
*-----------------------------------------------------------
7030-RESOLVE-GROUP-MEMBER-DIGEST.
*
    MOVE NS-TBL-PATH (NS-TBL-IDX) TO W-SEARCH-PATH.
    MOVE NS-TBL-NAME (NS-TBL-IDX) TO W-SEARCH-NAME.
    PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH.
*
    IF NOT FOUND-SCAN-ENTRY OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
       DISPLAY NS-TBL-NAME (NS-TBL-IDX) " not found"
    ELSE
       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO NS-TBL-MD5 (NS-TBL-IDX)
       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO W-CACHE-DIGEST
       MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO W-CACHE-MASTER-IDX
       PERFORM 6120-CACHE-DIGEST-IN-CATALOG
       PERFORM 7040-APPEND-GROUP-CANDIDATE.
*-----------------------------------------------------------
7040-APPEND-GROUP-CANDIDATE.
*
    ADD 1 TO W-GROUP-CANDIDATE-COUNT.
    SET GC-IDX TO W-GROUP-CANDIDATE-COUNT.
    MOVE NS-TBL-SOURCE (NS-TBL-IDX)     TO GC-SOURCE (GC-IDX).
    MOVE NS-TBL-PATH   (NS-TBL-IDX)     TO GC-PATH   (GC-IDX).
    MOVE NS-TBL-NAME   (NS-TBL-IDX)     TO GC-NAME   (GC-IDX).
    MOVE NS-TBL-SIZE   (NS-TBL-IDX)     TO GC-SIZE   (GC-IDX).
    MOVE NS-TBL-MD5    (NS-TBL-IDX)     TO GC-MD5    (GC-IDX).
    MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO GC-MASTER-IDX (GC-IDX).
*-----------------------------------------------------------
*    SORT-GROUP-BY-DIGEST -- a straight selection sort over
*    GROUP-CANDIDATE-TABLE, small by construction (one
*    name+size group), keyed by digest then source+path so
*    each resulting partition's members come out in sorted
*    order too.
*-----------------------------------------------------------
7050-SORT-GROUP-BY-DIGEST.
*
    PERFORM 7060-SELECT-LOWEST-REMAINING-CANDIDATE
        VARYING GC-SAVE-IDX FROM 1 BY 1
          UNTIL GC-SAVE-IDX >= W-GROUP-CANDIDATE-COUNT.
*-----------------------------------------------------------
7060-SELECT-LOWEST-REMAINING-CANDIDATE.
*
    MOVE GC-SAVE-IDX TO W-LOWEST-IDX.
*
    PERFORM 7070-TEST-ONE-REMAINING-CANDIDATE
        VARYING GC-IDX FROM GC-SAVE-IDX BY 1
          UNTIL GC-IDX > W-GROUP-CANDIDATE-COUNT.
*
    IF W-LOWEST-IDX NOT = GC-SAVE-IDX
       MOVE GC-ENTRY (GC-SAVE-IDX)  TO GC-SWAP-ENTRY
       MOVE GC-ENTRY (W-LOWEST-IDX) TO GC-ENTRY (GC-SAVE-IDX)
       MOVE GC-SWAP-ENTRY           TO GC-ENTRY (W-LOWEST-IDX).
*-----------------------------------------------------------
7070-TEST-ONE-REMAINING-CANDIDATE.
*
    IF GC-MD5 (GC-IDX) < GC-MD5 (W-LOWEST-IDX)
       OR (GC-MD5 (GC-IDX) = GC-MD5 (W-LOWEST-IDX) AND
           GC-SOURCE (GC-IDX) < GC-SOURCE (W-LOWEST-IDX))
       OR (GC-MD5 (GC-IDX) = GC-MD5 (W-LOWEST-IDX) AND
           GC-SOURCE (GC-IDX) = GC-SOURCE (W-LOWEST-IDX) AND
           GC-PATH (GC-IDX) < GC-PATH (W-LOWEST-IDX))
       SET W-LOWEST-IDX TO GC-IDX.
*-----------------------------------------------------------
*    PARTITION-AND-WRITE-GROUP walks the now digest-sorted
*    table, cutting a new partition every time the digest
*    changes, and hands each one to VERIFY-PARTITION-
*    CONSISTENCY / PRINT-GROUP-LISTING / WRITE-DUP-PARTITION.
*-----------------------------------------------------------
7080-PARTITION-AND-WRITE-GROUP.
*
    MOVE 1 TO W-PARTITION-START-IDX.
*
    PERFORM 7090-PROCESS-ONE-PARTITION
        UNTIL W-PARTITION-START-IDX > W-GROUP-CANDIDATE-COUNT.
*-----------------------------------------------------------
7090-PROCESS-ONE-PARTITION.
*
    PERFORM 7100-FIND-PARTITION-END.
    PERFORM 7110-VERIFY-PARTITION-CONSISTENCY.
    PERFORM 7130-PRINT-GROUP-LISTING.
    PERFORM 7150-WRITE-DUP-PARTITION.
    COMPUTE W-PARTITION-START-IDX = W-PARTITION-END-IDX + 1.
*-----------------------------------------------------------
7100-FIND-PARTITION-END.
*
    MOVE W-PARTITION-START-IDX TO W-PARTITION-END-IDX.
*
    PERFORM 7105-EXTEND-PARTITION-BY-ONE
        VARYING W-PARTITION-END-IDX
                FROM W-PARTITION-START-IDX BY 1
            UNTIL W-PARTITION-END-IDX >= W-GROUP-CANDIDATE-COUNT
               OR GC-MD5 (W-PARTITION-END-IDX + 1)
                        NOT = GC-MD5 (W-PARTITION-START-IDX).
*-----------------------------------------------------------
7105-EXTEND-PARTITION-BY-ONE.
*
    CONTINUE.
*-----------------------------------------------------------
*    VERIFY-PARTITION-CONSISTENCY -- house rule: every member
*    of a digest partition must carry the same size and the
*    same source, or the run is abended naming the offender.
*-----------------------------------------------------------
7110-VERIFY-PARTITION-CONSISTENCY.
*
    MOVE "N" TO W-PARTITION-BAD.
    MOVE GC-SIZE   (W-PARTITION-START-IDX) TO W-CONSISTENT-SIZE.
    MOVE GC-SOURCE (W-PARTITION-START-IDX) TO W-CONSISTENT-SOURCE.
*
    PERFORM 7120-TEST-ONE-PARTITION-MEMBER
        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
          UNTIL GC-IDX > W-PARTITION-END-IDX.
*
    IF PARTITION-IS-INCONSISTENT
       DISPLAY "*** INCONSISTENT DUPLICATE SET: " GC-NAME
               (W-PARTITION-START-IDX) " (" GC-MD5
               (W-PARTITION-START-IDX) ") ***"
       STOP RUN.
*-----------------------------------------------------------
7120-TEST-ONE-PARTITION-MEMBER.
*
    IF GC-SIZE (GC-IDX) NOT = W-CONSISTENT-SIZE
       OR GC-SOURCE (GC-IDX) NOT = W-CONSISTENT-SOURCE
       MOVE "Y" TO W-PARTITION-BAD.
*-----------------------------------------------------------
*    PRINT-GROUP-LISTING -- the "<name>" (<digest>) header
*    line plus one ---> line per instance, used both when a
*    group is processed and again, verbatim, when the Final
*    Result block is replayed at end of job.
*-----------------------------------------------------------
7130-PRINT-GROUP-LISTING.
*
    DISPLAY QUOTE GC-NAME (W-PARTITION-START-IDX) QUOTE " ("
            GC-MD5 (W-PARTITION-START-IDX) ")".
*
    PERFORM 7140-PRINT-ONE-INSTANCE-LINE
        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
          UNTIL GC-IDX > W-PARTITION-END-IDX.
*-----------------------------------------------------------
7140-PRINT-ONE-INSTANCE-LINE.
*
    DISPLAY "---> " GC-PATH (GC-IDX) "/" GC-NAME (GC-IDX).
*-----------------------------------------------------------
*    WRITE-DUP-PARTITION -- one DUP-FILE record for the
*    partition, one DUP-INSTANCE record per surviving member.
*-----------------------------------------------------------
7150-WRITE-DUP-PARTITION.
*
    ADD 1 TO W-NEXT-GROUP-ID.
*
    MOVE "G"                               TO DG-REC-TYPE.
    MOVE W-NEXT-GROUP-ID                   TO DF-ID.
    MOVE GC-NAME (W-PARTITION-START-IDX)   TO DF-NAME.
    MOVE GC-SIZE (W-PARTITION-START-IDX)   TO DF-SIZE.
    MOVE GC-MD5  (W-PARTITION-START-IDX)   TO DF-MD5.
    WRITE DUP-GROUP-RECORD FROM DUP-FILE-RECORD.
*
    PERFORM 7160-WRITE-ONE-DUP-INSTANCE
        VARYING GC-IDX FROM W-PARTITION-START-IDX BY 1
          UNTIL GC-IDX > W-PARTITION-END-IDX.
*-----------------------------------------------------------
7160-WRITE-ONE-DUP-INSTANCE.
*
    MOVE "I"                TO DG-REC-TYPE.
    MOVE W-NEXT-GROUP-ID    TO DI-GROUP-ID.
    MOVE GC-SOURCE (GC-IDX) TO DI-SOURCE.
    MOVE GC-PATH   (GC-IDX) TO DI-PATH.
    WRITE DUP-GROUP-RECORD FROM DUP-INSTANCE-RECORD.
