*
*    SLSCAN.CBL
*    SELECT clause for the volume-scan input.  Stands in
*    for the live directory walk (see NON-GOALS); order is
*    not guaranteed on input -- PL-FILTER-SCAN-RECORD.CBL
*    and the SORT step in the calling program apply the
*    scanner's ordering rule.
*
    SELECT SCAN-INPUT-FILE
           ASSIGN TO "SCANINPT"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-SCAN-FILE-STATUS.
