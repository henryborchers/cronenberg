*
*    WSRPT.CBL
*    Working-storage for DUP-REPORT: the duplicate group now
*    being assembled from the DUP-GROUP dataset, its instance
*    list, and the print-page control fields.  Counters and the
*    instance-list subscript are COMP; PAGE-FULL's threshold
*    test runs against W-PRINTED-LINES the same way.
*
    77  W-PENDING-GROUP-VALID       PIC X(01).
        88 PENDING-GROUP-IS-VALID       VALUE "Y".
    01  W-PENDING-GROUP.
        05  W-PENDING-NAME          PIC X(60).
        05  W-PENDING-SIZE          PIC 9(12).
        05  W-PENDING-MD5           PIC X(32).
    01  W-PENDING-GROUP-ALPHA REDEFINES W-PENDING-GROUP
                                    PIC X(104).
*
    77  W-INSTANCE-COUNT            PIC 9(03) COMP.
    01  INSTANCE-LIST-TABLE.
        05  IL-ENTRY OCCURS 1 TO 500 TIMES
                   DEPENDING ON W-INSTANCE-COUNT
                   INDEXED BY IL-IDX.
            10  IL-SOURCE           PIC X(40).
            10  IL-PATH             PIC X(120).
            10  IL-NAME             PIC X(60).
*
    77  W-DUPGRP-AT-END             PIC X(01).
        88 DUPGRP-AT-END                VALUE "Y".
    77  W-GROUP-PRINTED-COUNT       PIC 9(05) COMP.
    77  W-INSTANCE-PRINTED-COUNT    PIC 9(05) COMP.
    77  W-SIZE-DISPLAY              PIC X(14).
*
    77  W-PRINTED-LINES             PIC 9(03) COMP.
        88 PAGE-FULL                    VALUE 54 THRU 99.
