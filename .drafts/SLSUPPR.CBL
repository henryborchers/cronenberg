*
*    SLSUPPR.CBL
*    SELECT clause for the directory-suppression list.
*    One prefix per record; loaded by
*    PL-LOAD-SUPPRESSION-LIST.CBL.
*
    SELECT SUPPRESS-FILE
           ASSIGN TO "SUPPRLST"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-SUPPR-FILE-STATUS.
