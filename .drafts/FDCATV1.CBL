*
*    FDCATV1.CBL
*    Legacy file map, schema v1 -- name, path and size
*    only; no source and no digest.  Read-only input used
*    while a volume still carries a v1 catalog.
*
    FD  CATALOG-FILE-V1
        LABEL RECORDS ARE STANDARD.
    01  CATALOG-RECORD-V1.
        05  C1-NAME                 PIC X(60).
        05  C1-PATH                 PIC X(120).
        05  C1-SIZE                 PIC 9(12).
        05  FILLER                  PIC X(08).
