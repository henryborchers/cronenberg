*
*    FDCAT.CBL
*    File map catalog, schema v2.  One physical record
*    carries either the dataset header (written once, at
*    MAP-BUILD INITIALIZE-CATALOG time) or a file entry.
*    CAT-REC-TYPE tells which REDEFINES applies.
*
    FD  CATALOG-FILE
        LABEL RECORDS ARE STANDARD.
    01  CATALOG-RECORD.
        05  CAT-REC-TYPE           PIC X(01).
            88 CAT-TYPE-HEADER         VALUE "H".
            88 CAT-TYPE-DETAIL         VALUE "D".
        05  CAT-REC-BODY            PIC X(264).
*
    01  CAT-HEADER-RECORD REDEFINES CATALOG-RECORD.
        05  CATH-REC-TYPE           PIC X(01).
        05  CATH-VERSION            PIC 9(01).
            88 CATH-SCHEMA-V1           VALUE 1.
            88 CATH-SCHEMA-V2           VALUE 2.
        05  FILLER                  PIC X(263).
*
    01  CAT-DETAIL-RECORD REDEFINES CATALOG-RECORD.
        05  CATD-REC-TYPE           PIC X(01).
        05  CAT-SOURCE              PIC X(40).
        05  CAT-NAME                PIC X(60).
        05  CAT-PATH                PIC X(120).
        05  CAT-SIZE                PIC 9(12).
        05  CAT-MD5                 PIC X(32).
