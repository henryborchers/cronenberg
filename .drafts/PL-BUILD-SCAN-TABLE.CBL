*
*    PL-BUILD-SCAN-TABLE.CBL
*    Loads SCAN-INPUT-FILE into SCAN-WORK-TABLE, running each
*    record past PL-FILTER-SCAN-RECORD.CBL's scanning rules on
*    the way in so suppressed/system/symlinked entries never
*    reach the table.  LOCATE-1 walks the finished table index
*    by index to drive its local-volume pass; LOCATE-2 opens
*    the same table purely to binary search it when a catalog
*    candidate's digest needs resolving.
*
5000-BUILD-SCAN-LOOKUP-TABLE.
*
    MOVE ZERO TO WS-SCANTBL-ENTRY-COUNT.
    MOVE "N" TO W-SCAN-AT-END.
*
    OPEN INPUT SCAN-INPUT-FILE.
    READ SCAN-INPUT-FILE
        AT END MOVE "Y" TO W-SCAN-AT-END.
*
    PERFORM 5020-INSERT-SCAN-ENTRY UNTIL SCAN-AT-END.
*
    CLOSE SCAN-INPUT-FILE.
*-----------------------------------------------------------
5010-READ-NEXT-SCAN-RECORD.
*
    READ SCAN-INPUT-FILE
        AT END MOVE "Y" TO W-SCAN-AT-END.
*-----------------------------------------------------------
5020-INSERT-SCAN-ENTRY.
*
    PERFORM 4000-FILTER-SCAN-RECORD.
*
    IF SCAN-RECORD-ADMITTED
       PERFORM 5030-INSERT-SCAN-TABLE-ENTRY.
*
    PERFORM 5010-READ-NEXT-SCAN-RECORD.
*-----------------------------------------------------------
*    INSERT-SCAN-TABLE-ENTRY keeps SCAN-WORK-TABLE in path+
*    name order by the same shift-and-insert technique
*    INSERT-PATH-ENTRY uses for CATALOG-WORK-TABLE, so both
*    tables can be binary searched the instant they are
*    loaded.
*-----------------------------------------------------------
5030-INSERT-SCAN-TABLE-ENTRY.
*
    ADD 1 TO WS-SCANTBL-ENTRY-COUNT.
    MOVE WS-SCANTBL-ENTRY-COUNT TO W-SCT-INSERT-AT.
*
    PERFORM 5035-SHIFT-SCAN-TABLE-ENTRY-RIGHT
        VARYING SCT-TBL-IDX FROM WS-SCANTBL-ENTRY-COUNT
                BY -1
            UNTIL SCT-TBL-IDX = 1
               OR SCN-PATH > SCT-TBL-PATH (SCT-TBL-IDX - 1)
               OR (SCN-PATH = SCT-TBL-PATH (SCT-TBL-IDX - 1)
                   AND SCN-NAME >= SCT-TBL-NAME (SCT-TBL-IDX - 1)).
*
    SET SCT-TBL-IDX TO W-SCT-INSERT-AT.
    MOVE SCN-PATH   TO SCT-TBL-PATH (SCT-TBL-IDX).
    MOVE SCN-NAME   TO SCT-TBL-NAME (SCT-TBL-IDX).
    MOVE SCN-SIZE   TO SCT-TBL-SIZE (SCT-TBL-IDX).
    MOVE SCN-MD5    TO SCT-TBL-MD5 (SCT-TBL-IDX).
    MOVE SCN-EXISTS TO SCT-TBL-EXISTS (SCT-TBL-IDX).
*-----------------------------------------------------------
5035-SHIFT-SCAN-TABLE-ENTRY-RIGHT.
*
    SET SCT-TBL-SAVE-IDX TO SCT-TBL-IDX.
    SUBTRACT 1 FROM SCT-TBL-SAVE-IDX.
    MOVE SCT-TBL-ENTRY (SCT-TBL-SAVE-IDX)
                     TO SCT-TBL-ENTRY (SCT-TBL-IDX).
    SET W-SCT-INSERT-AT TO SCT-TBL-SAVE-IDX.
*-----------------------------------------------------------
*    SEARCH-SCAN-TABLE-BY-PATH is the oracle every digest
*    resolution paragraph calls: given W-SEARCH-PATH and
*    W-SEARCH-NAME, does that file still exist, and what is
*    its digest.
*-----------------------------------------------------------
5040-SEARCH-SCAN-TABLE-BY-PATH.
*
    MOVE "N" TO W-FOUND-SCAN-ENTRY.
*
    IF WS-SCANTBL-ENTRY-COUNT > ZERO
       SEARCH ALL SCT-TBL-ENTRY
           WHEN SCT-TBL-PATH (SCT-TBL-IDX) = W-SEARCH-PATH
            AND SCT-TBL-NAME (SCT-TBL-IDX) = W-SEARCH-NAME
               MOVE "Y" TO W-FOUND-SCAN-ENTRY.
