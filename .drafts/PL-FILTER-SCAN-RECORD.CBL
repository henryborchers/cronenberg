*
*    PL-FILTER-SCAN-RECORD.CBL
*    Scanning/filtering rules shared by MAP-BUILD and
*    LOCATE-1.  A SCAN-RECORD is admitted unless it is one
*    of the housekeeping files every shop's workstation
*    leaves behind (.DS_Store, ._.DS_Store, Thumbs.db), a
*    symbolic link, or it sits under a ".git" directory or a
*    directory named on the suppression list (by exact name
*    or by path prefix).  MAP-BUILD runs this with
*    WS-SUPPRESSION-COUNT always zero, since it never loads
*    PL-LOAD-SUPPRESSION-LIST.CBL.
*
4000-FILTER-SCAN-RECORD.
*
    MOVE "Y" TO W-SCAN-ADMITTED.
*
    IF SCN-NAME = ".DS_Store" OR "._.DS_Store" OR "Thumbs.db"
       MOVE "N" TO W-SCAN-ADMITTED.
*
    IF SCAN-RECORD-ADMITTED AND SCN-IS-SYMBOLIC-LINK
       MOVE "N" TO W-SCAN-ADMITTED.
*
    IF SCAN-RECORD-ADMITTED
       PERFORM 4010-SPLIT-SCAN-PATH-INTO-SEGMENTS
           THRU 4020-CHECK-SEGMENTS-AGAINST-RULES.
*-----------------------------------------------------------
*    4010-4020 is the path-segment block -- splitting the
*    scanned path and testing each segment against the
*    ".git" and suppression rules is driven as one range,
*    the way the path was actually walked at scan time.
*-----------------------------------------------------------
4010-SPLIT-SCAN-PATH-INTO-SEGMENTS.
*
    MOVE ZERO TO W-PATH-SEGMENT-COUNT.
    MOVE SCN-PATH TO W-SCAN-PATH-WORK.
    MOVE SPACE TO W-SCAN-PATH-WORK (121:1).
*
    UNSTRING W-SCAN-PATH-WORK DELIMITED BY "/"
        INTO PATH-SEGMENT (1) PATH-SEGMENT (2)
             PATH-SEGMENT (3) PATH-SEGMENT (4)
             PATH-SEGMENT (5) PATH-SEGMENT (6)
             PATH-SEGMENT (7) PATH-SEGMENT (8)
             PATH-SEGMENT (9) PATH-SEGMENT (10)
             PATH-SEGMENT (11) PATH-SEGMENT (12)
             PATH-SEGMENT (13) PATH-SEGMENT (14)
             PATH-SEGMENT (15) PATH-SEGMENT (16)
             PATH-SEGMENT (17) PATH-SEGMENT (18)
             PATH-SEGMENT (19) PATH-SEGMENT (20)
        TALLYING IN W-PATH-SEGMENT-COUNT.
*-----------------------------------------------------------
4020-CHECK-SEGMENTS-AGAINST-RULES.
*
    MOVE ZERO TO W-SEGMENT-IDX.
    PERFORM 4030-CHECK-ONE-PATH-SEGMENT
        VARYING W-SEGMENT-IDX FROM 1 BY 1
          UNTIL W-SEGMENT-IDX > W-PATH-SEGMENT-COUNT
             OR NOT SCAN-RECORD-ADMITTED.
*-----------------------------------------------------------
4030-CHECK-ONE-PATH-SEGMENT.
*
    IF PATH-SEGMENT (W-SEGMENT-IDX) = ".git"
       MOVE "N" TO W-SCAN-ADMITTED
    ELSE
       PERFORM 4040-CHECK-SEGMENT-AGAINST-SUPPRESSION.
*-----------------------------------------------------------
*    4040-CHECK-SEGMENT-AGAINST-SUPPRESSION rejects the
*    record when the segment matches a suppression entry by
*    exact directory name, and the PATH-STARTS-WITH-PREFIX
*    clause rejects it when the whole scanned path starts
*    with a suppressed path prefix -- the two ways a
*    requester names a directory to leave out.
*-----------------------------------------------------------
4040-CHECK-SEGMENT-AGAINST-SUPPRESSION.
*
    IF WS-SUPPRESSION-COUNT > ZERO
       SET SUP-TBL-IDX TO 1
       PERFORM 4050-TEST-ONE-SUPPRESSION-ENTRY
           VARYING SUP-TBL-IDX FROM 1 BY 1
             UNTIL SUP-TBL-IDX > WS-SUPPRESSION-COUNT
                OR NOT SCAN-RECORD-ADMITTED.
*-----------------------------------------------------------
4050-TEST-ONE-SUPPRESSION-ENTRY.
*
    IF PATH-SEGMENT (W-SEGMENT-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
           = SUP-TBL-PREFIX (SUP-TBL-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
       AND PATH-SEGMENT (W-SEGMENT-IDX) (SUP-TBL-LEN (SUP-TBL-IDX) + 1:1)
           = SPACE
       MOVE "N" TO W-SCAN-ADMITTED
    ELSE
       IF SCN-PATH (1:SUP-TBL-LEN (SUP-TBL-IDX))
              = SUP-TBL-PREFIX (SUP-TBL-IDX) (1:SUP-TBL-LEN (SUP-TBL-IDX))
          MOVE "N" TO W-SCAN-ADMITTED.
