*
*    WSCATTBL.CBL
*    In-memory catalog tables.  Loaded once per run by
*    PL-BUILD-CATALOG-TABLE.CBL and searched by SEARCH ALL
*    (binary search) per the FILES note on CATALOG:
*    "ordered retrieval by path; lookups by (name,size) and
*    (path,name) -- implement via sorted table + binary
*    search".  Kept sorted on every insert, so no separate
*    sort pass is needed.  Table counts and insert-position
*    subscripts are kept COMP -- they never leave working
*    storage, unlike the path/name/size columns they index.
*
    77  WS-CATALOG-ENTRY-COUNT      PIC 9(05) COMP.
    01  CATALOG-WORK-TABLE.
        05  CAT-TBL-ENTRY OCCURS 1 TO 9999 TIMES
               DEPENDING ON WS-CATALOG-ENTRY-COUNT
               ASCENDING KEY IS CAT-TBL-PATH CAT-TBL-NAME
               INDEXED BY CAT-TBL-IDX CAT-TBL-SAVE-IDX.
            10  CAT-TBL-PATH        PIC X(120).
            10  CAT-TBL-NAME        PIC X(60).
            10  CAT-TBL-SOURCE      PIC X(40).
            10  CAT-TBL-SIZE        PIC 9(12).
            10  CAT-TBL-MD5         PIC X(32).
*
    77  WS-NAMESIZE-ENTRY-COUNT     PIC 9(05) COMP.
    01  NAMESIZE-WORK-TABLE.
        05  NS-TBL-ENTRY OCCURS 1 TO 9999 TIMES
               DEPENDING ON WS-NAMESIZE-ENTRY-COUNT
               ASCENDING KEY IS NS-TBL-NAME NS-TBL-SIZE
               INDEXED BY NS-TBL-IDX NS-TBL-SAVE-IDX.
            10  NS-TBL-NAME         PIC X(60).
            10  NS-TBL-SIZE         PIC 9(12).
            10  NS-TBL-SOURCE       PIC X(40).
            10  NS-TBL-PATH         PIC X(120).
            10  NS-TBL-MD5          PIC X(32).
            10  NS-TBL-MASTER-IDX   PIC 9(05) COMP.
*
    77  WS-CATALOG-TABLE-DIRTY      PIC X(01) VALUE "N".
        88 CATALOG-TABLE-IS-DIRTY       VALUE "Y".
*
    77  WS-CATALOG-V1-ENTRY-COUNT   PIC 9(05) COMP.
    01  CATALOG-V1-WORK-TABLE.
        05  CAT1-TBL-ENTRY OCCURS 1 TO 9999 TIMES
               DEPENDING ON WS-CATALOG-V1-ENTRY-COUNT
               ASCENDING KEY IS CAT1-TBL-NAME CAT1-TBL-SIZE
               INDEXED BY CAT1-TBL-IDX.
            10  CAT1-TBL-NAME       PIC X(60).
            10  CAT1-TBL-SIZE       PIC 9(12).
            10  CAT1-TBL-PATH       PIC X(120).
*
     77  WS-CATALOG-FILE-STATUS      PIC X(02).
     77  WS-CATALOG-V1-FILE-STATUS   PIC X(02).
*
     77  W-CATALOG-AT-END            PIC X(01).
         88 CATALOG-AT-END               VALUE "Y".
     77  W-CATALOG-V1-AT-END         PIC X(01).
         88 CATALOG-V1-AT-END            VALUE "Y".
*
     77  W-CAT-INSERT-AT             PIC 9(05) COMP.
     77  W-NS-INSERT-AT              PIC 9(05) COMP.
*
     77  W-FOUND-CATALOG-ENTRY       PIC X(01).
         88 FOUND-CATALOG-ENTRY          VALUE "Y".
*
     77  W-SEARCH-PATH               PIC X(120).
     77  W-SEARCH-NAME               PIC X(60).
     77  W-SEARCH-SIZE               PIC 9(12).
*
     77  W-CACHE-DIGEST              PIC X(32).
     77  W-CACHE-MASTER-IDX          PIC 9(05) COMP.
*
     77  W-CACHE-WRITE-STATUS        PIC X(01).
         88 CACHE-WRITE-OK               VALUE "Y".
         88 CACHE-WRITE-FAILED           VALUE "N".
