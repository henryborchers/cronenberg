*
*    FDMATCH.CBL
*    Match-report dataset written by LOCATE-1, read and
*    rewritten by PRUNE-REPORTS.  MF- records (the local
*    file that has duplicates) are followed in the file by
*    one or more MP- records (its duplicate instances).
*    MR-REC-TYPE tells which REDEFINES applies.
*
    FD  MATCH-REPORT-FILE
        LABEL RECORDS ARE STANDARD.
    01  MATCH-REPORT-RECORD.
        05  MR-REC-TYPE             PIC X(01).
            88 MR-TYPE-MATCH-FILE       VALUE "F".
            88 MR-TYPE-MAPPED-FILE      VALUE "P".
        05  MR-REC-BODY             PIC X(199).
*
    01  MATCH-FILE-RECORD REDEFINES MATCH-REPORT-RECORD.
        05  MF-REC-TYPE             PIC X(01).
        05  MF-ID                   PIC 9(07).
        05  MF-PATH                 PIC X(120).
        05  MF-NAME                 PIC X(60).
        05  MF-SIZE                 PIC 9(12).
*
    01  MAPPED-FILE-RECORD REDEFINES MATCH-REPORT-RECORD.
        05  MP-REC-TYPE             PIC X(01).
        05  MP-MATCH-ID             PIC 9(07).
        05  MP-PATH                 PIC X(120).
        05  MP-NAME                 PIC X(60).
        05  FILLER                  PIC X(12).
