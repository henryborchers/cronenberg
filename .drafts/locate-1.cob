*
*    locate-1.cob
*    -----------------------------------------------------------
*    Walks a local volume and reports, for every file that has
*    one, its duplicates across one or two catalogs (current
*    schema v2 plus, when present, the legacy v1 map).  Writes
*    a MATCH-REPORT pair per matched local file and a CSV line
*    alongside it for the desk-check crowd.
*
*    CHANGE LOG
*    DATE       BY    TICKET     DESCRIPTION
*    ---------- ----- ---------- --------------------------------
*    1988-01-11 RHG   DBA-0102   Original coding -- name+size match
*                                only, no digest confirmation.
*    1990-07-19 LCF   DBA-0171   Added digest confirmation step per
*                                the false-positive writeup from
*                                the March audit.
*    1992-04-02 LCF   DBA-0219   Suppression list support -- users
*                                were tired of seeing node_modules
*                                and .git noise in their reports.
*    1995-02-27 RHG   DBA-0312   Schema v2 catalogs; cross-volume
*                                matches now carry the source id.
*    1997-10-30 RHG   DBA-0349   Added the CSV side file; the audit
*                                group wanted something they could
*                                drop straight into a spreadsheet.
*    1998-11-30 TKW   Y2K-0042   Year-2000 review: no date fields
*                                in this program -- no changes
*                                required, logged for the audit.
*    2000-03-15 TKW   DBA-0371   Legacy v1 catalog comparator added
*                                so sites still on the old map
*                                format get matches too.
*    2003-06-04 DMP   DBA-0410   Matches now logged sorted, each
*                                line prefixed ----> , per the new
*                                house report style.
*    2005-09-12 TKW   DBA-0432   Site coding-standards audit: the
*                                operator's parm card is now checked
*                                for stray unprintable bytes before
*                                the suppression switch is honored,
*                                and the CSV trailing-space trim loop
*                                is a named paragraph like every other
*                                loop in this shop's code.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. locate-1.
AUTHOR. R. H. GEARY.
INSTALLATION. DATA CENTER OPERATIONS.
DATE-WRITTEN. 1988-01-11.
DATE-COMPILED.
SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
*
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SPECIAL-NAMES.
          CLASS W-PRINTABLE-CARD-CHAR IS " " THRU "~".
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.
*
         COPY "SLCAT.CBL".
         COPY "SLCATV1.CBL".
         COPY "SLSCAN.CBL".
         COPY "SLSUPPR.CBL".
         COPY "SLMATCH.CBL".
         COPY "SLCSV.CBL".
*
DATA DIVISION.
   FILE SECTION.
*
      COPY "FDCAT.CBL".
      COPY "FDCATV1.CBL".
      COPY "FDSCAN.CBL".
      COPY "FDSUPPR.CBL".
      COPY "FDMATCH.CBL".
      COPY "FDCSV.CBL".
*
   WORKING-STORAGE SECTION.
*
      COPY "WSCATTBL.CBL".
      COPY "WSSCANTB.CBL".
      COPY "WSSUPPR.CBL".
      COPY "WSLOC1.CBL".
*
      77  WS-MATCH-FILE-STATUS        PIC X(02).
      77  WS-CSV-FILE-STATUS          PIC X(02).
      01  WS-PARM-CARD                PIC X(80).
      01  WS-PARM-CARD-LAYOUT REDEFINES WS-PARM-CARD.
          05  PARM-SUPPRESS-SWITCH    PIC X(01).
          05  FILLER                  PIC X(79).
      77  W-USE-SUPPRESSION           PIC X(01).
          88 SUPPRESSION-REQUESTED        VALUE "Y".
      77  W-CATALOG-V1-PRESENT        PIC X(01).
          88 CATALOG-V1-IS-PRESENT        VALUE "Y".
      77  W-CSV-LINE                  PIC X(500).
      77  W-CSV-LEN                   PIC 9(03) COMP.
*-----------------------------------------------------------
PROCEDURE DIVISION.
*
1000-LOCATE-1-DRIVER.
*
    ACCEPT WS-PARM-CARD FROM CONSOLE.
    MOVE "N" TO W-USE-SUPPRESSION.
    IF WS-PARM-CARD IS W-PRINTABLE-CARD-CHAR
       AND PARM-SUPPRESS-SWITCH = "Y"
       MOVE "Y" TO W-USE-SUPPRESSION.
*
    PERFORM 1010-INITIALIZE-MATCH-REPORT.
    IF SUPPRESSION-REQUESTED
       PERFORM 3000-LOAD-SUPPRESSION-LIST
    ELSE
       MOVE ZERO TO WS-SUPPRESSION-COUNT.
*
    PERFORM 1020-OPEN-CATALOGS-FOR-INPUT.
    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
    PERFORM 1100-WALK-LOCAL-VOLUME.
    PERFORM 1030-CLOSE-CATALOGS.
*
    CLOSE MATCH-REPORT-FILE.
    CLOSE CSV-REPORT-FILE.
*
    STOP RUN.
*-----------------------------------------------------------
1010-INITIALIZE-MATCH-REPORT.
*
    MOVE ZERO TO W-NEXT-MATCH-ID.
    OPEN OUTPUT MATCH-REPORT-FILE.
    OPEN OUTPUT CSV-REPORT-FILE.
*-----------------------------------------------------------
*    Both catalogs are opened INPUT only -- a resolved digest
*    is cached into the in-memory tables for this run, never
*    rewritten to disk by LOCATE-1 itself (that is MAP-BUILD
*    and LOCATE-2's job, the programs that own the catalog).
*-----------------------------------------------------------
1020-OPEN-CATALOGS-FOR-INPUT.
*
    OPEN INPUT CATALOG-FILE.
    PERFORM 6000-BUILD-CATALOG-TABLE.
    CLOSE CATALOG-FILE.
*
    MOVE "N" TO W-CATALOG-V1-PRESENT.
    PERFORM 6150-BUILD-CATALOG-V1-TABLE.
    IF WS-CATALOG-V1-ENTRY-COUNT > ZERO
       MOVE "Y" TO W-CATALOG-V1-PRESENT.
*-----------------------------------------------------------
1030-CLOSE-CATALOGS.
*
    PERFORM 6130-REWRITE-CATALOG-FILE.
*-----------------------------------------------------------
*    1100-1120 is the local-volume walk, driven as one range
*    since PROCESS-ONE-LOCAL-FILE carries an internal GO TO
*    past the per-file logging for files no longer on the
*    volume.  WALK-LOCAL-VOLUME drives LOCATE-1's local-
*    volume pass by stepping SCAN-WORK-TABLE in path+name
*    order -- the table was already sorted on load, so no
*    separate control pass is needed to satisfy the
*    scanner's ordering rule.
*-----------------------------------------------------------
1100-WALK-LOCAL-VOLUME.
*
    PERFORM 1110-PROCESS-ONE-LOCAL-FILE
        THRU 1120-PROCESS-ONE-LOCAL-FILE-EXIT
          VARYING W-LOCAL-WALK-IDX FROM 1 BY 1
            UNTIL W-LOCAL-WALK-IDX > WS-SCANTBL-ENTRY-COUNT.
1110-PROCESS-ONE-LOCAL-FILE.
*
    IF NOT SCT-TBL-FILE-EXISTS (W-LOCAL-WALK-IDX)
       GO TO 1120-PROCESS-ONE-LOCAL-FILE-EXIT.
*
    PERFORM 7000-LOCATE-MATCHES-FOR-FILE.
    IF CATALOG-V1-IS-PRESENT
       PERFORM 7200-LOCATE-MATCHES-FOR-FILE-V1.
*
    IF W-MATCH-COUNT > ZERO
       PERFORM 1220-WRITE-MATCH-REPORT-ENTRY
       PERFORM 1200-LOG-MATCHES-FOR-FILE.
*
1120-PROCESS-ONE-LOCAL-FILE-EXIT.
    EXIT.
*-----------------------------------------------------------
1200-LOG-MATCHES-FOR-FILE.
*
    PERFORM 1210-LOG-ONE-MATCH
        VARYING MRT-IDX FROM 1 BY 1
          UNTIL MRT-IDX > W-MATCH-COUNT.
*-----------------------------------------------------------
1210-LOG-ONE-MATCH.
*
    DISPLAY "----> " MRT-SOURCE (MRT-IDX) "/"
            MRT-PATH (MRT-IDX) "/" MRT-NAME (MRT-IDX).
*-----------------------------------------------------------
*    WRITE-MATCH-REPORT-ENTRY -- one MF- record for the local
*    file, one MP- record per confirmed match, and the CSV
*    companion line.
*-----------------------------------------------------------
1220-WRITE-MATCH-REPORT-ENTRY.
*
    ADD 1 TO W-NEXT-MATCH-ID.
*
    MOVE "F"                TO MF-REC-TYPE.
    MOVE W-NEXT-MATCH-ID    TO MF-ID.
    MOVE W-LOCAL-FILE-PATH  TO MF-PATH.
    MOVE W-LOCAL-FILE-NAME  TO MF-NAME.
    MOVE W-LOCAL-FILE-SIZE  TO MF-SIZE.
    WRITE MATCH-REPORT-RECORD FROM MATCH-FILE-RECORD.
*
    MOVE W-LOCAL-FILE-PATH  TO W-CSV-LINE.
    PERFORM 1240-MEASURE-CSV-LINE.
*
    PERFORM 1230-WRITE-ONE-MAPPED-FILE
        VARYING MRT-IDX FROM 1 BY 1
          UNTIL MRT-IDX > W-MATCH-COUNT.
*
    WRITE CSV-REPORT-LINE FROM W-CSV-LINE.
*-----------------------------------------------------------
1230-WRITE-ONE-MAPPED-FILE.
*
    MOVE "P"             TO MP-REC-TYPE.
    MOVE W-NEXT-MATCH-ID TO MP-MATCH-ID.
    MOVE SPACES          TO MP-PATH.
    IF MRT-SOURCE (MRT-IDX) = SPACES
       MOVE MRT-PATH (MRT-IDX) TO MP-PATH
    ELSE
       STRING MRT-SOURCE (MRT-IDX) DELIMITED BY SPACE
              "/" DELIMITED BY SIZE
              MRT-PATH (MRT-IDX) DELIMITED BY SPACE
           INTO MP-PATH.
    MOVE MRT-NAME (MRT-IDX) TO MP-NAME.
    WRITE MATCH-REPORT-RECORD FROM MAPPED-FILE-RECORD.
*
    PERFORM 1240-MEASURE-CSV-LINE.
    STRING W-CSV-LINE (1:W-CSV-LEN) DELIMITED BY SIZE
           ","             DELIMITED BY SIZE
           MP-PATH          DELIMITED BY SPACE
           "/"              DELIMITED BY SIZE
           MP-NAME          DELIMITED BY SPACE
        INTO W-CSV-LINE.
*-----------------------------------------------------------
1240-MEASURE-CSV-LINE.
*
    MOVE 500 TO W-CSV-LEN.
    PERFORM 1245-BACK-UP-ONE-CSV-COLUMN
        UNTIL W-CSV-LEN = 0
           OR W-CSV-LINE (W-CSV-LEN:1) NOT = SPACE.
*-----------------------------------------------------------
1245-BACK-UP-ONE-CSV-COLUMN.
*
    SUBTRACT 1 FROM W-CSV-LEN.
*-----------------------------------------------------------
    COPY "PL-LOAD-SUPPRESSION-LIST.CBL".
    COPY "PL-FILTER-SCAN-RECORD.CBL".
    COPY "PL-BUILD-SCAN-TABLE.CBL".
    COPY "PL-BUILD-CATALOG-TABLE.CBL".
    COPY "PL-DIGEST-MATCH.CBL".
