*
*    FDSUPPR.CBL
*    One suppressed directory prefix per record.
*
    FD  SUPPRESS-FILE
        LABEL RECORDS ARE STANDARD.
    01  SUPPRESS-RECORD.
        05  SUP-PREFIX              PIC X(120).
        05  FILLER                  PIC X(04).
