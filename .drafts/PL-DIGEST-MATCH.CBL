*
*    PL-DIGEST-MATCH.CBL
*    LOCATE-1's digest-match comparator.  Given the local file
*    now sitting at SCAN-WORK-TABLE (W-LOCAL-WALK-IDX), finds
*    every catalog candidate sharing its name and size, resolves
*    each candidate's digest against the scan-table oracle when
*    the catalog does not already carry one, and confirms a
*    match only when the candidate's digest equals the local
*    file's own (computed lazily, the first time it is needed).
*    A resolved digest's write-back into CATALOG-WORK-TABLE is
*    retried once, after a short pause, when CACHE-DIGEST-IN-
*    CATALOG reports it could not post the entry; a second
*    failure is logged and the run proceeds with that one
*    candidate's master row uncached, per the house digest-
*    match confirmation rule.
*
7000-LOCATE-MATCHES-FOR-FILE.
*
    MOVE ZERO  TO W-MATCH-COUNT.
    MOVE "N"   TO W-FILE-UNREADABLE.
    MOVE "N"   TO W-LOCAL-DIGEST-KNOWN.
    MOVE SCT-TBL-NAME (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-NAME.
    MOVE SCT-TBL-SIZE (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-SIZE.
    MOVE SCT-TBL-PATH (W-LOCAL-WALK-IDX) TO W-LOCAL-FILE-PATH.
*
    MOVE W-LOCAL-FILE-NAME TO W-SEARCH-NAME.
    MOVE W-LOCAL-FILE-SIZE TO W-SEARCH-SIZE.
    PERFORM 6100-SEARCH-CATALOG-BY-NAME-SIZE.
*
    IF FOUND-CATALOG-ENTRY
       PERFORM 7010-PROCESS-ONE-CANDIDATE
           VARYING NS-TBL-IDX FROM NS-TBL-IDX BY 1
             UNTIL NS-TBL-IDX > WS-NAMESIZE-ENTRY-COUNT
                OR NS-TBL-NAME (NS-TBL-IDX) NOT = W-LOCAL-FILE-NAME
                OR NS-TBL-SIZE (NS-TBL-IDX) NOT = W-LOCAL-FILE-SIZE.
*
    IF FILE-IS-UNREADABLE
       MOVE ZERO TO W-MATCH-COUNT
       DISPLAY "unable to validate " W-LOCAL-FILE-NAME.
*-----------------------------------------------------------
7010-PROCESS-ONE-CANDIDATE.
*
    MOVE "Y" TO W-CANDIDATE-USABLE.
*
    IF NS-TBL-MD5 (NS-TBL-IDX) = SPACES
       PERFORM 7020-RESOLVE-CANDIDATE-DIGEST-MATCH.
*
    IF CANDIDATE-IS-USABLE AND NOT FILE-IS-UNREADABLE
       IF NOT LOCAL-DIGEST-IS-KNOWN
          PERFORM 7060-ESTABLISH-LOCAL-FILE-DIGEST.
*
    IF CANDIDATE-IS-USABLE AND NOT FILE-IS-UNREADABLE
       IF NS-TBL-MD5 (NS-TBL-IDX) = W-LOCAL-DIGEST
          MOVE NS-TBL-SOURCE (NS-TBL-IDX) TO W-CAND-SOURCE
          MOVE NS-TBL-PATH   (NS-TBL-IDX) TO W-CAND-PATH
          MOVE NS-TBL-NAME   (NS-TBL-IDX) TO W-CAND-NAME
          PERFORM 7070-RECORD-CONFIRMED-MATCH.
*-----------------------------------------------------------
*    RESOLVE-CANDIDATE-DIGEST-MATCH asks the scan-table oracle
*    whether the candidate's physical file is still there; if
*    so its digest is cached into both working-storage tables
*    so later candidates and later runs see it already set.
*-----------------------------------------------------------
7020-RESOLVE-CANDIDATE-DIGEST-MATCH.
*
    MOVE NS-TBL-PATH (NS-TBL-IDX) TO W-SEARCH-PATH.
    MOVE NS-TBL-NAME (NS-TBL-IDX) TO W-SEARCH-NAME.
    PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH.
*
    IF NOT FOUND-SCAN-ENTRY OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
       MOVE "N" TO W-CANDIDATE-USABLE
    ELSE
       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO NS-TBL-MD5 (NS-TBL-IDX)
       MOVE SCT-TBL-MD5 (SCT-TBL-IDX) TO W-CACHE-DIGEST
       MOVE NS-TBL-MASTER-IDX (NS-TBL-IDX) TO W-CACHE-MASTER-IDX
       PERFORM 7030-CACHE-DIGEST-WITH-RETRY.
*
    MOVE W-LOCAL-FILE-NAME TO W-SEARCH-NAME.
    MOVE W-LOCAL-FILE-SIZE TO W-SEARCH-SIZE.
*-----------------------------------------------------------
*    7030-CACHE-DIGEST-WITH-RETRY -- the digest-match
*    confirmation rule's write-back clause.  A failed post to
*    CATALOG-WORK-TABLE is retried once, after the house's
*    busy-wait pause, and a second failure is logged and the
*    candidate's master row is simply left uncached; the
*    candidate itself is still usable, since its digest is
*    already sitting in NS-TBL-MD5 for this run.
*-----------------------------------------------------------
7030-CACHE-DIGEST-WITH-RETRY.
*
    PERFORM 6120-CACHE-DIGEST-IN-CATALOG.
*
    IF CACHE-WRITE-FAILED
       PERFORM 7040-PAUSE-BEFORE-RETRY
       PERFORM 6120-CACHE-DIGEST-IN-CATALOG
       IF CACHE-WRITE-FAILED
          DISPLAY "Unable cache hash value for "
                  NS-TBL-NAME (NS-TBL-IDX).
*-----------------------------------------------------------
7040-PAUSE-BEFORE-RETRY.
*
    MOVE ZERO TO W-PAUSE-TICK.
    PERFORM 7050-PAUSE-ONE-TICK
        VARYING W-PAUSE-TICK FROM 1 BY 1
          UNTIL W-PAUSE-TICK > W-PAUSE-TICK-LIMIT.
*-----------------------------------------------------------
7050-PAUSE-ONE-TICK.
*
    CONTINUE.
*-----------------------------------------------------------
*    ESTABLISH-LOCAL-FILE-DIGEST is the one point in the whole
*    comparator where F's own digest is referenced -- never
*    sooner, so it is never fetched for a file with no
*    candidates worth comparing against.
*-----------------------------------------------------------
7060-ESTABLISH-LOCAL-FILE-DIGEST.
*
    MOVE SCT-TBL-MD5 (W-LOCAL-WALK-IDX) TO W-LOCAL-DIGEST.
    MOVE "Y" TO W-LOCAL-DIGEST-KNOWN.
*
    IF W-LOCAL-DIGEST = SPACES
       MOVE "Y" TO W-FILE-UNREADABLE.
*-----------------------------------------------------------
*    RECORD-CONFIRMED-MATCH inserts W-CAND-SOURCE/PATH/NAME
*    into MATCH-RESULT-TABLE in source+path+name order,
*    skipping it when that exact location is already present
*    (de-duplication across more than one catalog).
*-----------------------------------------------------------
7070-RECORD-CONFIRMED-MATCH.
*
    PERFORM 7080-CHECK-MATCH-ALREADY-RECORDED.
*
    IF NOT DUPLICATE-ALREADY-RECORDED
       PERFORM 7100-INSERT-MATCH-RESULT-ENTRY.
*-----------------------------------------------------------
7080-CHECK-MATCH-ALREADY-RECORDED.
*
    MOVE "N" TO W-DUPLICATE-MATCH.
*
    IF W-MATCH-COUNT > ZERO
       SET MRT-IDX TO 1
       PERFORM 7090-TEST-ONE-RECORDED-MATCH
           VARYING MRT-IDX FROM 1 BY 1
             UNTIL MRT-IDX > W-MATCH-COUNT
                OR DUPLICATE-ALREADY-RECORDED.
*-----------------------------------------------------------
7090-TEST-ONE-RECORDED-MATCH.
*
    IF MRT-SOURCE (MRT-IDX) = W-CAND-SOURCE
       AND MRT-PATH (MRT-IDX) = W-CAND-PATH
       AND MRT-NAME (MRT-IDX) = W-CAND-NAME
       MOVE "Y" TO W-DUPLICATE-MATCH.
*-----------------------------------------------------------
*    INSERT-MATCH-RESULT-ENTRY -- insertion sort on
*    W-CAND-SOURCE/W-CAND-PATH, same shift-and-drop technique
*    as the catalog tables use.
*-----------------------------------------------------------
7100-INSERT-MATCH-RESULT-ENTRY.
*
    ADD 1 TO W-MATCH-COUNT.
    MOVE W-MATCH-COUNT TO W-MRT-INSERT-AT.
*
    PERFORM 7110-FIND-MRT-INSERT-POSITION
        VARYING MRT-IDX FROM 1 BY 1
          UNTIL MRT-IDX >= W-MATCH-COUNT
             OR (W-CAND-SOURCE < MRT-SOURCE (MRT-IDX))
             OR (W-CAND-SOURCE = MRT-SOURCE (MRT-IDX) AND
                 W-CAND-PATH   < MRT-PATH   (MRT-IDX)).
*
    IF W-MRT-INSERT-AT < W-MATCH-COUNT
       PERFORM 7120-SHIFT-MRT-ENTRY-RIGHT
           VARYING MRT-SAVE-IDX FROM W-MATCH-COUNT BY -1
             UNTIL MRT-SAVE-IDX = W-MRT-INSERT-AT.
*
    MOVE W-CAND-SOURCE TO MRT-SOURCE (W-MRT-INSERT-AT).
    MOVE W-CAND-PATH   TO MRT-PATH   (W-MRT-INSERT-AT).
    MOVE W-CAND-NAME   TO MRT-NAME   (W-MRT-INSERT-AT).
*-----------------------------------------------------------
7110-FIND-MRT-INSERT-POSITION.
*
    MOVE MRT-IDX TO W-MRT-INSERT-AT.
*-----------------------------------------------------------
7120-SHIFT-MRT-ENTRY-RIGHT.
*
    MOVE MATCH-RESULT-ENTRY (MRT-SAVE-IDX - 1)
      TO MATCH-RESULT-ENTRY (MRT-SAVE-IDX).
*-----------------------------------------------------------
*    LOCATE-MATCHES-FOR-FILE-V1 is the legacy (schema v1)
*    comparator: a match is confirmed on name+size alone, no
*    digest step, against CATALOG-V1-WORK-TABLE.  Results are
*    appended into the same MATCH-RESULT-TABLE -- V1 carries
*    no source, so W-CAND-SOURCE is left blank for these
*    entries.
*-----------------------------------------------------------
7200-LOCATE-MATCHES-FOR-FILE-V1.
*
    PERFORM 7210-TEST-ONE-V1-CANDIDATE
        VARYING W-V1-SCAN-IDX FROM 1 BY 1
          UNTIL W-V1-SCAN-IDX > WS-CATALOG-V1-ENTRY-COUNT.
*-----------------------------------------------------------
7210-TEST-ONE-V1-CANDIDATE.
*
    IF CAT1-TBL-NAME (W-V1-SCAN-IDX) = W-LOCAL-FILE-NAME
       AND CAT1-TBL-SIZE (W-V1-SCAN-IDX) = W-LOCAL-FILE-SIZE
       MOVE SPACES                        TO W-CAND-SOURCE
       MOVE CAT1-TBL-PATH (W-V1-SCAN-IDX) TO W-CAND-PATH
       MOVE CAT1-TBL-NAME (W-V1-SCAN-IDX) TO W-CAND-NAME
       PERFORM 7070-RECORD-CONFIRMED-MATCH.
