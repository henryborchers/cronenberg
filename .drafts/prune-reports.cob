*
*    prune-reports.cob
*    -----------------------------------------------------------
*    Reads an existing match-report dataset, largest files first,
*    tests the local side of each pair for continued existence,
*    and deletes every entry belonging to a local file that is no
*    longer there.  Rewrites the dataset with the survivors and
*    prints the count pruned.
*
*    CHANGE LOG
*    DATE       BY    TICKET     DESCRIPTION
*    ---------- ----- ---------- --------------------------------
*    1991-05-06 LCF   DBA-0188   Original coding -- housekeeping
*                                job run after LOCATE-1 to clean
*                                out matches for deleted files.
*    1994-09-14 RHG   DBA-0277   Changed to size-descending order
*                                per the ops group's request -- the
*                                big offenders get cleared first if
*                                the job has to be cut short.
*    1998-11-30 TKW   Y2K-0044   Year-2000 review: no date fields
*                                in this program -- no changes
*                                required, logged for the audit.
*    2001-02-23 DMP   DBA-0384   Switched the rewrite from in-place
*                                REWRITE to a full table load plus
*                                OUTPUT pass -- line-sequential
*                                record lengths made in-place
*                                rewrite unreliable on two sites'
*                                compilers.
*    2005-09-12 LCF   DBA-0434   Site coding-standards audit: a match-
*                                file row whose path or name comes
*                                back with stray unprintable bytes (a
*                                truncated write from a prior bad run)
*                                is now pruned outright instead of
*                                being handed to the table search.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. prune-reports.
AUTHOR. L. C. FENWICK.
INSTALLATION. DATA CENTER OPERATIONS.
DATE-WRITTEN. 1991-05-06.
DATE-COMPILED.
SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
*
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SPECIAL-NAMES.
          CLASS W-PRINTABLE-PATH-CHAR IS " " THRU "~".
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.
*
         COPY "SLMATCH.CBL".
         COPY "SLSCAN.CBL".
*
DATA DIVISION.
   FILE SECTION.
*
      COPY "FDMATCH.CBL".
      COPY "FDSCAN.CBL".
*
   WORKING-STORAGE SECTION.
*
      COPY "WSSCANTB.CBL".
      COPY "WSSUPPR.CBL".
      COPY "WSPRUNE.CBL".
*
      77  WS-MATCH-FILE-STATUS        PIC X(02).
*-----------------------------------------------------------
PROCEDURE DIVISION.
*
1000-PRUNE-REPORTS-DRIVER.
*
    MOVE ZERO TO WS-SUPPRESSION-COUNT.
    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
*
    PERFORM 1010-LOAD-MATCH-REPORT.
    PERFORM 1020-SORT-MATCH-REPORT-BY-SIZE.
    PERFORM 1100-MARK-MISSING-LOCAL-FILES
        THRU 1120-PROPAGATE-KEEP-FLAGS-EXIT.
    PERFORM 1200-DELETE-MARKED-ENTRIES.
    PERFORM 1210-PRINT-PRUNE-SUMMARY.
*
    STOP RUN.
*-----------------------------------------------------------
*    LOAD-MATCH-REPORT reads the existing dataset once, keeping
*    every record in PRUNE-WORK-TABLE in its original file order
*    (an MF- row always followed by its MP- rows) and indexing
*    the MF- rows into MF-INDEX-TABLE for the size sort.
*-----------------------------------------------------------
1010-LOAD-MATCH-REPORT.
*
    MOVE ZERO TO WS-PRUNE-ENTRY-COUNT.
    MOVE ZERO TO WS-MF-COUNT.
    MOVE "N" TO W-PW-AT-END.
*
    OPEN INPUT MATCH-REPORT-FILE.
    PERFORM 1300-READ-NEXT-MATCH-RECORD.
    PERFORM 1310-INSERT-WORK-TABLE-ENTRY UNTIL PW-AT-END.
    CLOSE MATCH-REPORT-FILE.
*-----------------------------------------------------------
*    SORT-MATCH-REPORT-BY-SIZE -- a straight selection sort over
*    MF-INDEX-TABLE, descending on size, per the house prune-
*    ordering rule.
*-----------------------------------------------------------
1020-SORT-MATCH-REPORT-BY-SIZE.
*
    IF WS-MF-COUNT > 1
       PERFORM 1330-SELECT-HIGHEST-REMAINING-ENTRY
           VARYING MFI-SAVE-IDX FROM 1 BY 1
             UNTIL MFI-SAVE-IDX >= WS-MF-COUNT.
*-----------------------------------------------------------
*    1100-1120 is the keep-flag block -- marking each MF- row
*    whose local file is gone, then propagating that flag down
*    onto its MP- rows, is driven as one range the way the two
*    steps are always run back to back.
*-----------------------------------------------------------
1100-MARK-MISSING-LOCAL-FILES.
*
    PERFORM 1350-TEST-ONE-MATCH-FILE
        VARYING MFI-IDX FROM 1 BY 1
          UNTIL MFI-IDX > WS-MF-COUNT.
*-----------------------------------------------------------
*    PROPAGATE-KEEP-FLAGS walks PRUNE-WORK-TABLE in its original
*    file order; an MP- row always inherits the keep flag of the
*    MF- row immediately preceding it in the file.
*-----------------------------------------------------------
1110-PROPAGATE-KEEP-FLAGS.
*
    MOVE "Y" TO W-CURRENT-GROUP-KEEP.
    MOVE ZERO TO W-PRUNED-COUNT.
*
    PERFORM 1360-PROPAGATE-ONE-ENTRY
        VARYING PW-IDX FROM 1 BY 1
          UNTIL PW-IDX > WS-PRUNE-ENTRY-COUNT.
1120-PROPAGATE-KEEP-FLAGS-EXIT.
    EXIT.
*-----------------------------------------------------------
*    DELETE-MARKED-ENTRIES rewrites the dataset, in its original
*    order, leaving out every row whose keep flag was turned off.
*-----------------------------------------------------------
1200-DELETE-MARKED-ENTRIES.
*
    OPEN OUTPUT MATCH-REPORT-FILE.
    PERFORM 1370-WRITE-ONE-SURVIVING-ENTRY
        VARYING PW-IDX FROM 1 BY 1
          UNTIL PW-IDX > WS-PRUNE-ENTRY-COUNT.
    CLOSE MATCH-REPORT-FILE.
*-----------------------------------------------------------
1210-PRINT-PRUNE-SUMMARY.
*
    IF W-PRUNED-COUNT > ZERO
       DISPLAY "Pruned " W-PRUNED-COUNT " entries from dups database"
    ELSE
       DISPLAY "No entries from dups database needed to be pruned".
*-----------------------------------------------------------
1300-READ-NEXT-MATCH-RECORD.
*
    READ MATCH-REPORT-FILE
        AT END MOVE "Y" TO W-PW-AT-END.
*-----------------------------------------------------------
1310-INSERT-WORK-TABLE-ENTRY.
*
    ADD 1 TO WS-PRUNE-ENTRY-COUNT.
    SET PW-IDX TO WS-PRUNE-ENTRY-COUNT.
    MOVE "Y" TO PW-KEEP (PW-IDX).
*
    IF MR-TYPE-MATCH-FILE
       MOVE "F"             TO PW-TYPE (PW-IDX)
       MOVE MF-ID            TO PW-MF-ID (PW-IDX)
       MOVE MF-PATH          TO PW-MF-PATH (PW-IDX)
       MOVE MF-NAME          TO PW-MF-NAME (PW-IDX)
       MOVE MF-SIZE          TO PW-MF-SIZE (PW-IDX)
       PERFORM 1320-APPEND-MF-INDEX-ENTRY
    ELSE
       MOVE "P"             TO PW-TYPE (PW-IDX)
       MOVE MP-MATCH-ID      TO PW-MP-MATCH-ID (PW-IDX)
       MOVE MP-PATH          TO PW-MP-PATH (PW-IDX)
       MOVE MP-NAME          TO PW-MP-NAME (PW-IDX).
*
    PERFORM 1300-READ-NEXT-MATCH-RECORD.
*-----------------------------------------------------------
1320-APPEND-MF-INDEX-ENTRY.
*
    ADD 1 TO WS-MF-COUNT.
    SET MFI-IDX TO WS-MF-COUNT.
    MOVE PW-MF-SIZE (PW-IDX) TO MFI-SIZE (MFI-IDX).
    MOVE PW-IDX              TO MFI-PW-IDX (MFI-IDX).
*-----------------------------------------------------------
1330-SELECT-HIGHEST-REMAINING-ENTRY.
*
    MOVE MFI-SAVE-IDX TO W-HIGHEST-IDX.
*
    PERFORM 1340-TEST-ONE-REMAINING-ENTRY
        VARYING MFI-IDX FROM MFI-SAVE-IDX BY 1
          UNTIL MFI-IDX > WS-MF-COUNT.
*
    IF W-HIGHEST-IDX NOT = MFI-SAVE-IDX
       MOVE MFI-ENTRY (MFI-SAVE-IDX)  TO MFI-SWAP-ENTRY
       MOVE MFI-ENTRY (W-HIGHEST-IDX) TO MFI-ENTRY (MFI-SAVE-IDX)
       MOVE MFI-SWAP-ENTRY            TO MFI-ENTRY (W-HIGHEST-IDX).
*-----------------------------------------------------------
1340-TEST-ONE-REMAINING-ENTRY.
*
    IF MFI-SIZE (MFI-IDX) > MFI-SIZE (W-HIGHEST-IDX)
       SET W-HIGHEST-IDX TO MFI-IDX.
*-----------------------------------------------------------
1350-TEST-ONE-MATCH-FILE.
*
    SET PW-IDX TO MFI-PW-IDX (MFI-IDX).
    MOVE PW-MF-PATH (PW-IDX) TO W-SEARCH-PATH.
    MOVE PW-MF-NAME (PW-IDX) TO W-SEARCH-NAME.
*
    IF W-SEARCH-PATH IS NOT W-PRINTABLE-PATH-CHAR
       OR W-SEARCH-NAME IS NOT W-PRINTABLE-PATH-CHAR
       MOVE "N" TO PW-KEEP (PW-IDX)
    ELSE
       PERFORM 5040-SEARCH-SCAN-TABLE-BY-PATH
       IF NOT FOUND-SCAN-ENTRY
          OR NOT SCT-TBL-FILE-EXISTS (SCT-TBL-IDX)
          MOVE "N" TO PW-KEEP (PW-IDX).
*-----------------------------------------------------------
1360-PROPAGATE-ONE-ENTRY.
*
    IF PW-TYPE-MATCH-FILE (PW-IDX)
       MOVE PW-KEEP (PW-IDX) TO W-CURRENT-GROUP-KEEP
       IF NOT CURRENT-GROUP-IS-KEPT
          ADD 1 TO W-PRUNED-COUNT
    ELSE
       MOVE W-CURRENT-GROUP-KEEP TO PW-KEEP (PW-IDX).
*-----------------------------------------------------------
1370-WRITE-ONE-SURVIVING-ENTRY.
*
    IF PW-ENTRY-KEPT (PW-IDX)
       IF PW-TYPE-MATCH-FILE (PW-IDX)
          MOVE "F"                    TO MF-REC-TYPE
          MOVE PW-MF-ID   (PW-IDX)    TO MF-ID
          MOVE PW-MF-PATH (PW-IDX)    TO MF-PATH
          MOVE PW-MF-NAME (PW-IDX)    TO MF-NAME
          MOVE PW-MF-SIZE (PW-IDX)    TO MF-SIZE
          WRITE MATCH-REPORT-RECORD FROM MATCH-FILE-RECORD
       ELSE
          MOVE "P"                       TO MP-REC-TYPE
          MOVE PW-MP-MATCH-ID (PW-IDX)   TO MP-MATCH-ID
          MOVE PW-MP-PATH     (PW-IDX)   TO MP-PATH
          MOVE PW-MP-NAME     (PW-IDX)   TO MP-NAME
          WRITE MATCH-REPORT-RECORD FROM MAPPED-FILE-RECORD.
*-----------------------------------------------------------
    COPY "PL-FILTER-SCAN-RECORD.CBL".
    COPY "PL-BUILD-SCAN-TABLE.CBL".
