*
*    FDSCANSD.CBL
*    Sort-record layout (matches SCAN-RECORD) and the work file
*    SORT delivers its GIVING output to.
*
    SD  SCAN-SORT-FILE.
    01  SCAN-SORT-RECORD.
        05  SS-NAME                 PIC X(60).
        05  SS-PATH                 PIC X(120).
        05  SS-SIZE                 PIC 9(12).
        05  SS-MD5                  PIC X(32).
        05  SS-EXISTS               PIC X(01).
        05  SS-LINK                 PIC X(01).
        05  FILLER                  PIC X(04).
*
    FD  SCAN-WORK-FILE
        LABEL RECORDS ARE STANDARD.
    01  SCAN-WORK-RECORD.
        05  SW-NAME                 PIC X(60).
        05  SW-PATH                 PIC X(120).
        05  SW-SIZE                 PIC 9(12).
        05  SW-MD5                  PIC X(32).
        05  SW-EXISTS               PIC X(01).
        05  SW-LINK                 PIC X(01).
        05  FILLER                  PIC X(04).
