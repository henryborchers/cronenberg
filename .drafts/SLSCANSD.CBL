*
*    SLSCANSD.CBL
*    SELECT clause for the scanner-order work file -- SORT's
*    GIVING target, holding SCAN-INPUT records resequenced by
*    directory path then name per the scanning rule.
*
    SELECT SCAN-SORT-FILE
           ASSIGN TO "SCANSORT".
    SELECT SCAN-WORK-FILE
           ASSIGN TO "SCANWORK"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-SORT-FILE-STATUS.
