*
*    SLCAT.CBL
*    SELECT clause for the file-map catalog (schema v2).
*    Record layout is in FDCAT.CBL.  Catalog is a flat
*    sequential dataset; ordered retrieval and lookups are
*    built in working-storage (see WSCATTBL.CBL).
*
    SELECT CATALOG-FILE
           ASSIGN TO "CATALOG"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-CATALOG-FILE-STATUS.
