*
*    WSLOC2.CBL
*    Scratch working-storage for LOCATE-2's self-audit: the
*    (name, size) pair under test, the resolved-and-surviving
*    candidate list for that pair (GROUP-CANDIDATE-TABLE), and
*    the counters the percent-done display and the DUP-GROUP
*    writer need.  Run/partition bounds and table subscripts
*    are COMP; the name/size/digest columns they index stay
*    DISPLAY.
*
    77  W-TOTAL-PAIRS               PIC 9(05) COMP.
    77  W-PAIR-INDEX                PIC 9(05) COMP.
    77  W-PERCENT-DONE              PIC 9(03)V999.
    77  W-PERCENT-DISPLAY           PIC ZZ9.999.
*
    77  W-GROUP-START-IDX           PIC 9(05) COMP.
    77  W-GROUP-END-IDX             PIC 9(05) COMP.
    77  W-GROUP-NAME                PIC X(60).
    77  W-GROUP-SIZE                PIC 9(12).
    77  W-GROUP-TOO-SMALL           PIC X(01).
        88 GROUP-IS-TOO-SMALL           VALUE "Y".
*
    77  W-GROUP-CANDIDATE-COUNT     PIC 9(03) COMP.
    01  GROUP-CANDIDATE-TABLE.
        05  GC-ENTRY OCCURS 1 TO 500 TIMES
               DEPENDING ON W-GROUP-CANDIDATE-COUNT
               INDEXED BY GC-IDX GC-SAVE-IDX.
            10  GC-SOURCE           PIC X(40).
            10  GC-PATH             PIC X(120).
            10  GC-NAME             PIC X(60).
            10  GC-SIZE             PIC 9(12).
            10  GC-MD5              PIC X(32).
            10  GC-MASTER-IDX       PIC 9(05) COMP.
    01  GC-SWAP-ENTRY.
        05  GC-SWAP-SOURCE          PIC X(40).
        05  GC-SWAP-PATH            PIC X(120).
        05  GC-SWAP-NAME            PIC X(60).
        05  GC-SWAP-SIZE            PIC 9(12).
        05  GC-SWAP-MD5             PIC X(32).
        05  GC-SWAP-MASTER-IDX      PIC 9(05) COMP.
*
    77  W-NEXT-GROUP-ID              PIC 9(07) COMP.
    77  W-PARTITION-START-IDX        PIC 9(03) COMP.
    77  W-PARTITION-END-IDX          PIC 9(03) COMP.
    77  W-LOWEST-IDX                 PIC 9(03) COMP.
    77  W-CONSISTENT-SIZE            PIC 9(12).
    77  W-CONSISTENT-SOURCE          PIC X(40).
    77  W-PARTITION-BAD              PIC X(01).
        88 PARTITION-IS-INCONSISTENT     VALUE "Y".
*
    77  W-SCAN-POS                   PIC 9(05) COMP.
    77  W-RUN-START-IDX              PIC 9(05) COMP.
    77  W-RUN-END-IDX                PIC 9(05) COMP.
*
    77  W-DASH-LINE                  PIC X(88).
    77  W-EQUAL-LINE                 PIC X(89).
    77  W-SAVED-NAME                 PIC X(60).
    77  W-SAVED-MD5                  PIC X(32).
    77  W-REPLAY-AT-END              PIC X(01).
        88 REPLAY-AT-END                 VALUE "Y".
