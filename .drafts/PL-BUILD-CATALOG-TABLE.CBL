*
*    PL-BUILD-CATALOG-TABLE.CBL
*    Catalog recorder -- loads CATALOG-FILE (and, when
*    present, the legacy CATALOG-FILE-V1) into the sorted
*    working-storage tables of WSCATTBL.CBL.  Each insert
*    keeps its table in key order, so SEARCH-CATALOG-BY-
*    PATH and SEARCH-CATALOG-BY-NAME-SIZE can binary search
*    it straight away.  Used by MAP-BUILD, LOCATE-1 and
*    LOCATE-2.
*
6000-BUILD-CATALOG-TABLE.
*
    MOVE ZERO TO WS-CATALOG-ENTRY-COUNT.
    MOVE ZERO TO WS-NAMESIZE-ENTRY-COUNT.
    MOVE "N" TO WS-CATALOG-TABLE-DIRTY.
    MOVE "N" TO W-CATALOG-AT-END.
*
    OPEN INPUT CATALOG-FILE.
    READ CATALOG-FILE
        AT END MOVE "Y" TO W-CATALOG-AT-END.
*
    IF NOT CATALOG-AT-END AND CAT-TYPE-HEADER
       PERFORM 6010-READ-NEXT-CATALOG-RECORD.
*
    PERFORM 6020-INSERT-CATALOG-ENTRY-PAIR
                          UNTIL CATALOG-AT-END.
*
    CLOSE CATALOG-FILE.
*-----------------------------------------------------
6010-READ-NEXT-CATALOG-RECORD.
*
    READ CATALOG-FILE
        AT END MOVE "Y" TO W-CATALOG-AT-END.
*-----------------------------------------------------
6020-INSERT-CATALOG-ENTRY-PAIR.
*
    IF CAT-TYPE-DETAIL
       PERFORM 6030-INSERT-PATH-ENTRY
       PERFORM 6060-INSERT-NAMESIZE-ENTRY.
*
    PERFORM 6010-READ-NEXT-CATALOG-RECORD.
*-----------------------------------------------------
*    Insertion sort on CAT-TBL-PATH / CAT-TBL-NAME --
*    shifts the tail of the table right one slot and
*    drops the new entry into its sorted position.
*-----------------------------------------------------
6030-INSERT-PATH-ENTRY.
*
    ADD 1 TO WS-CATALOG-ENTRY-COUNT.
    MOVE WS-CATALOG-ENTRY-COUNT TO W-CAT-INSERT-AT.
*
    PERFORM 6040-FIND-PATH-INSERT-POSITION
        VARYING CAT-TBL-IDX FROM 1 BY 1
          UNTIL CAT-TBL-IDX >= WS-CATALOG-ENTRY-COUNT
             OR (CAT-PATH < CAT-TBL-PATH (CAT-TBL-IDX))
             OR (CAT-PATH = CAT-TBL-PATH (CAT-TBL-IDX) AND
                 CAT-NAME < CAT-TBL-NAME (CAT-TBL-IDX)).
*
    IF W-CAT-INSERT-AT < WS-CATALOG-ENTRY-COUNT
       PERFORM 6050-SHIFT-PATH-ENTRY-RIGHT
           VARYING CAT-TBL-SAVE-IDX
             FROM WS-CATALOG-ENTRY-COUNT BY -1
             UNTIL CAT-TBL-SAVE-IDX = W-CAT-INSERT-AT.
*
    MOVE CAT-PATH   TO CAT-TBL-PATH (W-CAT-INSERT-AT).
    MOVE CAT-NAME   TO CAT-TBL-NAME (W-CAT-INSERT-AT).
    MOVE CAT-SOURCE TO CAT-TBL-SOURCE (W-CAT-INSERT-AT).
    MOVE CAT-SIZE   TO CAT-TBL-SIZE (W-CAT-INSERT-AT).
    MOVE CAT-MD5    TO CAT-TBL-MD5 (W-CAT-INSERT-AT).
*-----------------------------------------------------
6040-FIND-PATH-INSERT-POSITION.
*
    MOVE CAT-TBL-IDX TO W-CAT-INSERT-AT.
*-----------------------------------------------------
6050-SHIFT-PATH-ENTRY-RIGHT.
*
    MOVE CAT-TBL-ENTRY (CAT-TBL-SAVE-IDX - 1)
      TO CAT-TBL-ENTRY (CAT-TBL-SAVE-IDX).
*-----------------------------------------------------
6060-INSERT-NAMESIZE-ENTRY.
*
    ADD 1 TO WS-NAMESIZE-ENTRY-COUNT.
    MOVE WS-NAMESIZE-ENTRY-COUNT TO W-NS-INSERT-AT.
*
    PERFORM 6070-FIND-NAMESIZE-INSERT-POSITION
        VARYING NS-TBL-IDX FROM 1 BY 1
          UNTIL NS-TBL-IDX >= WS-NAMESIZE-ENTRY-COUNT
             OR (CAT-NAME < NS-TBL-NAME (NS-TBL-IDX))
             OR (CAT-NAME = NS-TBL-NAME (NS-TBL-IDX) AND
                 CAT-SIZE < NS-TBL-SIZE (NS-TBL-IDX)).
*
    IF W-NS-INSERT-AT < WS-NAMESIZE-ENTRY-COUNT
       PERFORM 6080-SHIFT-NAMESIZE-ENTRY-RIGHT
           VARYING NS-TBL-SAVE-IDX
             FROM WS-NAMESIZE-ENTRY-COUNT BY -1
             UNTIL NS-TBL-SAVE-IDX = W-NS-INSERT-AT.
*
    MOVE CAT-NAME   TO NS-TBL-NAME (W-NS-INSERT-AT).
    MOVE CAT-SIZE   TO NS-TBL-SIZE (W-NS-INSERT-AT).
    MOVE CAT-SOURCE TO NS-TBL-SOURCE (W-NS-INSERT-AT).
    MOVE CAT-PATH   TO NS-TBL-PATH (W-NS-INSERT-AT).
    MOVE CAT-MD5    TO NS-TBL-MD5 (W-NS-INSERT-AT).
    MOVE WS-CATALOG-ENTRY-COUNT
                    TO NS-TBL-MASTER-IDX (W-NS-INSERT-AT).
*-----------------------------------------------------
6070-FIND-NAMESIZE-INSERT-POSITION.
*
    MOVE NS-TBL-IDX TO W-NS-INSERT-AT.
*-----------------------------------------------------
6080-SHIFT-NAMESIZE-ENTRY-RIGHT.
*
    MOVE NS-TBL-ENTRY (NS-TBL-SAVE-IDX - 1)
      TO NS-TBL-ENTRY (NS-TBL-SAVE-IDX).
*-----------------------------------------------------
*    Binary search for CAT-TBL-PATH = W-SEARCH-PATH and
*    CAT-TBL-NAME = W-SEARCH-NAME.  Sets FOUND-CATALOG-
*    ENTRY and CAT-TBL-IDX on a hit.
*-----------------------------------------------------
6090-SEARCH-CATALOG-BY-PATH.
*
    MOVE "N" TO W-FOUND-CATALOG-ENTRY.
*
    IF WS-CATALOG-ENTRY-COUNT > ZERO
       SEARCH ALL CAT-TBL-ENTRY
          WHEN CAT-TBL-PATH (CAT-TBL-IDX) = W-SEARCH-PATH
           AND CAT-TBL-NAME (CAT-TBL-IDX) = W-SEARCH-NAME
             MOVE "Y" TO W-FOUND-CATALOG-ENTRY.
*-----------------------------------------------------
*    Binary search for the first NAMESIZE-WORK-TABLE entry
*    with NS-TBL-NAME = W-SEARCH-NAME and NS-TBL-SIZE =
*    W-SEARCH-SIZE.  Sets FOUND-CATALOG-ENTRY and NS-TBL-
*    IDX on the first hit; the caller walks forward with
*    SCAN-NAMESIZE-RUN to collect the rest of the run.
*-----------------------------------------------------
6100-SEARCH-CATALOG-BY-NAME-SIZE.
*
    MOVE "N" TO W-FOUND-CATALOG-ENTRY.
*
    IF WS-NAMESIZE-ENTRY-COUNT > ZERO
       SEARCH ALL NS-TBL-ENTRY
          WHEN NS-TBL-NAME (NS-TBL-IDX) = W-SEARCH-NAME
           AND NS-TBL-SIZE (NS-TBL-IDX) = W-SEARCH-SIZE
             MOVE "Y" TO W-FOUND-CATALOG-ENTRY.
*
    IF FOUND-CATALOG-ENTRY
       PERFORM 6110-BACK-UP-TO-RUN-START
           VARYING NS-TBL-IDX FROM NS-TBL-IDX BY -1
             UNTIL NS-TBL-IDX = 1
                OR NS-TBL-NAME (NS-TBL-IDX - 1) NOT = W-SEARCH-NAME
                OR NS-TBL-SIZE (NS-TBL-IDX - 1) NOT = W-SEARCH-SIZE.
*-----------------------------------------------------
6110-BACK-UP-TO-RUN-START.
*
    CONTINUE.
*-----------------------------------------------------
*    Write-back of a resolved digest into the master
*    table, keyed by path+name (the NS- entry carries the
*    master row number so there is no second search).
*    W-CACHE-WRITE-STATUS reports the outcome to the
*    caller -- LOCATE-1's digest-match rule retries once
*    and warns on a second failure; LOCATE-2's group-
*    resolve rule does not inspect the flag.
*-----------------------------------------------------
6120-CACHE-DIGEST-IN-CATALOG.
*
    IF W-CACHE-MASTER-IDX > ZERO
       AND W-CACHE-MASTER-IDX <= WS-CATALOG-ENTRY-COUNT
       MOVE W-CACHE-DIGEST TO CAT-TBL-MD5 (W-CACHE-MASTER-IDX)
       MOVE "Y" TO WS-CATALOG-TABLE-DIRTY
       MOVE "Y" TO W-CACHE-WRITE-STATUS
    ELSE
       MOVE "N" TO W-CACHE-WRITE-STATUS.
*-----------------------------------------------------
*    Rewrites CATALOG-FILE in full from the master table
*    when one or more digests were cached during the run.
*    The table is kept in path order, so the rewritten
*    file still satisfies "ordered retrieval by path".
*-----------------------------------------------------
6130-REWRITE-CATALOG-FILE.
*
    IF CATALOG-TABLE-IS-DIRTY
       OPEN OUTPUT CATALOG-FILE
       MOVE "H" TO CATH-REC-TYPE
       MOVE 2   TO CATH-VERSION
       MOVE SPACES TO FILLER OF CAT-HEADER-RECORD
       WRITE CATALOG-RECORD FROM CAT-HEADER-RECORD
       PERFORM 6140-WRITE-ONE-CATALOG-DETAIL
           VARYING CAT-TBL-IDX FROM 1 BY 1
             UNTIL CAT-TBL-IDX > WS-CATALOG-ENTRY-COUNT
       CLOSE CATALOG-FILE.
*-----------------------------------------------------
6140-WRITE-ONE-CATALOG-DETAIL.
*
    MOVE "D"                            TO CATD-REC-TYPE.
    MOVE CAT-TBL-PATH (CAT-TBL-IDX)     TO CAT-PATH.
    MOVE CAT-TBL-NAME (CAT-TBL-IDX)     TO CAT-NAME.
    MOVE CAT-TBL-SOURCE (CAT-TBL-IDX)   TO CAT-SOURCE.
    MOVE CAT-TBL-SIZE (CAT-TBL-IDX)     TO CAT-SIZE.
    MOVE CAT-TBL-MD5 (CAT-TBL-IDX)      TO CAT-MD5.
    WRITE CATALOG-RECORD FROM CAT-DETAIL-RECORD.
*-----------------------------------------------------
*    Loads the legacy (schema v1) catalog, when the job
*    carries one, for the name+size-only comparator.
*-----------------------------------------------------
6150-BUILD-CATALOG-V1-TABLE.
*
    MOVE ZERO TO WS-CATALOG-V1-ENTRY-COUNT.
    MOVE "N" TO W-CATALOG-V1-AT-END.
*
    OPEN INPUT CATALOG-FILE-V1.
    IF WS-CATALOG-V1-FILE-STATUS NOT = "00"
       MOVE "Y" TO W-CATALOG-V1-AT-END
    ELSE
       PERFORM 6160-READ-NEXT-CATALOG-V1-RECORD.
*
    PERFORM 6170-INSERT-CATALOG-V1-ENTRY
                         UNTIL CATALOG-V1-AT-END.
*
    IF WS-CATALOG-V1-FILE-STATUS = "00"
       CLOSE CATALOG-FILE-V1.
*-----------------------------------------------------
6160-READ-NEXT-CATALOG-V1-RECORD.
*
    READ CATALOG-FILE-V1
        AT END MOVE "Y" TO W-CATALOG-V1-AT-END.
*-----------------------------------------------------
6170-INSERT-CATALOG-V1-ENTRY.
*
    ADD 1 TO WS-CATALOG-V1-ENTRY-COUNT.
    MOVE WS-CATALOG-V1-ENTRY-COUNT TO CAT1-TBL-IDX.
    MOVE C1-NAME TO CAT1-TBL-NAME (CAT1-TBL-IDX).
    MOVE C1-SIZE TO CAT1-TBL-SIZE (CAT1-TBL-IDX).
    MOVE C1-PATH TO CAT1-TBL-PATH (CAT1-TBL-IDX).
*
    PERFORM 6160-READ-NEXT-CATALOG-V1-RECORD.
