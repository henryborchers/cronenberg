*
*    WSSUPPR.CBL
*    Suppression-list table (loaded by PL-LOAD-
*    SUPPRESSION-LIST.CBL) and the scratch area
*    PL-FILTER-SCAN-RECORD.CBL uses to split a scanned
*    path into its directory segments.  The entry count,
*    the segment subscript/count and the measured lengths
*    are COMP.
*
    77  WS-SUPPRESSION-COUNT        PIC 9(03) COMP.
    01  SUPPRESSION-TABLE.
        05  SUP-TBL-ENTRY OCCURS 1 TO 500 TIMES
               DEPENDING ON WS-SUPPRESSION-COUNT
               INDEXED BY SUP-TBL-IDX.
            10  SUP-TBL-PREFIX      PIC X(120).
            10  SUP-TBL-LEN         PIC 9(03) COMP.
*
    77  WS-SUPPR-FILE-STATUS        PIC X(02).
    77  W-SUPPR-AT-END              PIC X(01).
        88 SUPPR-AT-END                 VALUE "Y".
*
    77  W-SCAN-ADMITTED              PIC X(01).
        88 SCAN-RECORD-ADMITTED          VALUE "Y".
*
    77  W-PATH-SEGMENT-COUNT         PIC 9(02) COMP.
    01  PATH-SEGMENT-TABLE.
        05  PATH-SEGMENT OCCURS 20 TIMES PIC X(120).
    77  W-SEGMENT-IDX                PIC 9(02) COMP.
    77  W-PREFIX-LEN                 PIC 9(03) COMP.
    77  W-SCAN-PATH-WORK             PIC X(121).
