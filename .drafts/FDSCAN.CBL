*
*    FDSCAN.CBL
*    Volume-scan input.  Stands in for a live directory
*    walk: SCN-EXISTS and SCN-LINK are the scanner's
*    stand-ins for a filesystem existence test and a
*    symbolic-link test (NON-GOALS).
*
    FD  SCAN-INPUT-FILE
        LABEL RECORDS ARE STANDARD.
    01  SCAN-RECORD.
        05  SCN-NAME                PIC X(60).
        05  SCN-PATH                PIC X(120).
        05  SCN-SIZE                PIC 9(12).
        05  SCN-MD5                 PIC X(32).
        05  SCN-EXISTS              PIC X(01).
            88 SCN-FILE-EXISTS          VALUE "Y".
        05  SCN-LINK                PIC X(01).
            88 SCN-IS-SYMBOLIC-LINK     VALUE "Y".
        05  FILLER                  PIC X(04).
