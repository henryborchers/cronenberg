*
*    PL-LOAD-SUPPRESSION-LIST.CBL
*    Loads the SUPPRESSION dataset (directory prefixes the
*    requester wants left out of a LOCATE-1 run) into
*    SUPPRESSION-TABLE.  MAP-BUILD never COPYs this member,
*    so the scan it runs always sees an empty table -- the
*    house rule is "suppression applies to LOCATE-1 only".
*
3000-LOAD-SUPPRESSION-LIST.
*
    MOVE ZERO TO WS-SUPPRESSION-COUNT.
    MOVE "N" TO W-SUPPR-AT-END.
*
    OPEN INPUT SUPPRESS-FILE.
    IF WS-SUPPR-FILE-STATUS NOT = "00"
       MOVE "Y" TO W-SUPPR-AT-END
    ELSE
       PERFORM 3010-READ-NEXT-SUPPRESSION-RECORD.
*
    PERFORM 3020-INSERT-SUPPRESSION-ENTRY UNTIL SUPPR-AT-END.
*
    IF WS-SUPPR-FILE-STATUS = "00"
       CLOSE SUPPRESS-FILE.
*-----------------------------------------------------------
3010-READ-NEXT-SUPPRESSION-RECORD.
*
    READ SUPPRESS-FILE
        AT END MOVE "Y" TO W-SUPPR-AT-END.
*-----------------------------------------------------------
3020-INSERT-SUPPRESSION-ENTRY.
*
    IF WS-SUPPRESSION-COUNT < 500
       ADD 1 TO WS-SUPPRESSION-COUNT
       SET SUP-TBL-IDX TO WS-SUPPRESSION-COUNT
       MOVE SUP-PREFIX TO SUP-TBL-PREFIX (SUP-TBL-IDX)
       PERFORM 3030-MEASURE-SUPPRESSION-PREFIX.
*
    PERFORM 3010-READ-NEXT-SUPPRESSION-RECORD.
*-----------------------------------------------------------
*    MEASURE-SUPPRESSION-PREFIX computes the trimmed length
*    of the prefix just loaded, walking back from column 120
*    past trailing spaces, so PATH-STARTS-WITH-PREFIX in
*    PL-FILTER-SCAN-RECORD.CBL can compare only real
*    characters.
*-----------------------------------------------------------
3030-MEASURE-SUPPRESSION-PREFIX.
*
    MOVE 120 TO W-PREFIX-LEN.
    PERFORM 3035-BACK-UP-ONE-PREFIX-COLUMN
        UNTIL W-PREFIX-LEN = 0
           OR SUP-TBL-PREFIX (SUP-TBL-IDX) (W-PREFIX-LEN:1)
                                             NOT = SPACE.
    MOVE W-PREFIX-LEN TO SUP-TBL-LEN (SUP-TBL-IDX).
*-----------------------------------------------------------
3035-BACK-UP-ONE-PREFIX-COLUMN.
*
    SUBTRACT 1 FROM W-PREFIX-LEN.
