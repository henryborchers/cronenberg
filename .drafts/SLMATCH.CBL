*
*    SLMATCH.CBL
*    SELECT clause for the match-report dataset.  Written
*    by LOCATE-1 (OUTPUT), read and rewritten by PRUNE-
*    REPORTS (I-O).  Two logical record types share one
*    physical record -- see FDMATCH.CBL.
*
    SELECT MATCH-REPORT-FILE
           ASSIGN TO "MATCHRPT"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-MATCH-FILE-STATUS.
