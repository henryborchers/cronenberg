*
*    SLCATV1.CBL
*    SELECT clause for the legacy (schema v1) file-map,
*    read only -- input to MAP-BUILD/LOCATE-1 table loads.
*
    SELECT CATALOG-FILE-V1
           ASSIGN TO "CATALOGV1"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-CATALOG-V1-FILE-STATUS.
