*
*    locate-2.cob
*    -----------------------------------------------------------
*    Catalog self-audit: walks the file-map catalog for (name,
*    size) pairs appearing more than once, resolves each
*    candidate's digest, partitions each group by digest, and
*    writes/prints a duplicate-group entry per surviving
*    partition.  Ends with a replay of everything written, under
*    the house "Final Result" banner, for the run log.
*
*    CHANGE LOG
*    DATE       BY    TICKET     DESCRIPTION
*    ---------- ----- ---------- --------------------------------
*    1995-03-06 RHG   DBA-0313   Original coding, written
*                                alongside the schema v2 catalog
*                                change -- self-audit needs the
*                                source column to report DI-SOURCE.
*    1996-08-19 LCF   DBA-0327   Percent-done progress line added;
*                                operators on the overnight run
*                                had no way to tell it was alive.
*    1998-11-30 TKW   Y2K-0043   Year-2000 review: no date fields
*                                in this program -- no changes
*                                required, logged for the audit.
*    1999-05-14 TKW   DBA-0358   Match-group consistency check
*                                made a hard abend instead of a
*                                warning, per the data-integrity
*                                committee's ruling.
*    2002-11-21 DMP   DBA-0399   Final Result block now replays
*                                from the written DUP-GROUP dataset
*                                rather than from memory, so the
*                                log matches the file exactly.
*    2005-09-12 DMP   DBA-0433   Site coding-standards audit: dropped
*                                the legacy v1 catalog file/record
*                                declarations -- the v1 layout has no
*                                digest column, so a v1 entry can
*                                never take part in this job's digest
*                                self-audit and was never read here.
*                                Also guarded the progress line
*                                against a garbled catalog name
*                                reaching the operator console.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. locate-2.
AUTHOR. R. H. GEARY.
INSTALLATION. DATA CENTER OPERATIONS.
DATE-WRITTEN. 1995-03-06.
DATE-COMPILED.
SECURITY. UNCLASSIFIED -- BATCH PRODUCTION JOB.
*
ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
      SPECIAL-NAMES.
          CLASS W-PRINTABLE-CATALOG-CHAR IS " " THRU "~".
   INPUT-OUTPUT SECTION.
      FILE-CONTROL.
*
         COPY "SLCAT.CBL".
         COPY "SLSCAN.CBL".
         COPY "SLDUPGRP.CBL".
*
DATA DIVISION.
   FILE SECTION.
*
      COPY "FDCAT.CBL".
      COPY "FDSCAN.CBL".
      COPY "FDDUPGRP.CBL".
*
   WORKING-STORAGE SECTION.
*
      COPY "WSCATTBL.CBL".
      COPY "WSSCANTB.CBL".
      COPY "WSSUPPR.CBL".
      COPY "WSLOC2.CBL".
*
      77  WS-DUPGRP-FILE-STATUS       PIC X(02).
*-----------------------------------------------------------
PROCEDURE DIVISION.
*
1000-LOCATE-2-DRIVER.
*
    MOVE ZERO TO WS-SUPPRESSION-COUNT.
    PERFORM 1010-OPEN-CATALOG-FOR-INPUT.
    PERFORM 5000-BUILD-SCAN-LOOKUP-TABLE.
*
    PERFORM 1020-INITIALIZE-DUP-GROUP.
    PERFORM 1030-COUNT-DUPLICATE-PAIRS.
    PERFORM 1100-WALK-DUPLICATE-PAIRS.
    CLOSE DUP-GROUP-FILE.
*
    PERFORM 6130-REWRITE-CATALOG-FILE.
    PERFORM 1200-PRINT-FINAL-RESULT.
*
    STOP RUN.
*-----------------------------------------------------------
1010-OPEN-CATALOG-FOR-INPUT.
*
    OPEN INPUT CATALOG-FILE.
    PERFORM 6000-BUILD-CATALOG-TABLE.
    CLOSE CATALOG-FILE.
*-----------------------------------------------------------
1020-INITIALIZE-DUP-GROUP.
*
    MOVE ZERO TO W-NEXT-GROUP-ID.
    OPEN OUTPUT DUP-GROUP-FILE.
*-----------------------------------------------------------
*    COUNT-DUPLICATE-PAIRS -- a first pass over NAMESIZE-WORK-
*    TABLE just to learn N, so the percent-done line on the
*    real pass can be computed as it goes instead of guessed.
*-----------------------------------------------------------
1030-COUNT-DUPLICATE-PAIRS.
*
    MOVE ZERO TO W-TOTAL-PAIRS.
    MOVE 1 TO W-SCAN-POS.
    PERFORM 1040-COUNT-ONE-RUN
        UNTIL W-SCAN-POS > WS-NAMESIZE-ENTRY-COUNT.
*-----------------------------------------------------------
1040-COUNT-ONE-RUN.
*
    PERFORM 1300-FIND-RUN-BOUNDS.
    IF (W-RUN-END-IDX - W-RUN-START-IDX + 1) >= 2
       ADD 1 TO W-TOTAL-PAIRS.
    COMPUTE W-SCAN-POS = W-RUN-END-IDX + 1.
*-----------------------------------------------------------
*    1100-1130 is the per-pair processing block -- finding a
*    run's bounds, building and percent-logging its duplicate
*    group, and resolving it are driven as one range;
*    PROCESS-ONE-RUN carries an internal GO TO past the
*    group-processing step for runs of fewer than two members.
*-----------------------------------------------------------
1100-WALK-DUPLICATE-PAIRS.
*
    MOVE 1 TO W-SCAN-POS.
    MOVE ZERO TO W-PAIR-INDEX.
    PERFORM 1110-PROCESS-ONE-RUN
        THRU 1130-PROCESS-ONE-RUN-EXIT
          UNTIL W-SCAN-POS > WS-NAMESIZE-ENTRY-COUNT.
1110-PROCESS-ONE-RUN.
*
    PERFORM 1300-FIND-RUN-BOUNDS.
    IF (W-RUN-END-IDX - W-RUN-START-IDX + 1) < 2
       GO TO 1130-PROCESS-ONE-RUN-EXIT.
*
    MOVE W-RUN-START-IDX                TO W-GROUP-START-IDX.
    MOVE W-RUN-END-IDX                  TO W-GROUP-END-IDX.
    MOVE NS-TBL-NAME (W-RUN-START-IDX)  TO W-GROUP-NAME.
    MOVE NS-TBL-SIZE (W-RUN-START-IDX)  TO W-GROUP-SIZE.
1120-PROCESS-ONE-DUPLICATE-PAIR.
*
    PERFORM 1320-COMPUTE-PERCENT-DONE.
    IF W-GROUP-NAME IS W-PRINTABLE-CATALOG-CHAR
       DISPLAY "Locating duplicates for " W-GROUP-NAME " "
               W-PERCENT-DISPLAY "%"
    ELSE
       DISPLAY "Locating duplicates for <unprintable name> "
               W-PERCENT-DISPLAY "%".
*
    PERFORM 7000-RESOLVE-AND-WRITE-GROUP.
    ADD 1 TO W-PAIR-INDEX.
1130-PROCESS-ONE-RUN-EXIT.
    COMPUTE W-SCAN-POS = W-RUN-END-IDX + 1.
*-----------------------------------------------------------
*    PRINT-FINAL-RESULT replays the DUP-GROUP dataset just
*    written, under the house "Final Result" banner, so the
*    run log shows exactly what landed on the output file.
*-----------------------------------------------------------
1200-PRINT-FINAL-RESULT.
*
    MOVE ALL "-" TO W-DASH-LINE.
    MOVE ALL "=" TO W-EQUAL-LINE.
*
    DISPLAY SPACE.
    DISPLAY SPACE.
    DISPLAY W-DASH-LINE.
    DISPLAY "Final Result".
    DISPLAY W-DASH-LINE.
*
    OPEN INPUT DUP-GROUP-FILE.
    MOVE "N" TO W-REPLAY-AT-END.
    PERFORM 1210-READ-NEXT-REPLAY-RECORD.
    PERFORM 1220-PRINT-ONE-REPLAY-RECORD UNTIL REPLAY-AT-END.
    CLOSE DUP-GROUP-FILE.
*
    DISPLAY W-EQUAL-LINE.
*-----------------------------------------------------------
1210-READ-NEXT-REPLAY-RECORD.
*
    READ DUP-GROUP-FILE
        AT END MOVE "Y" TO W-REPLAY-AT-END.
*-----------------------------------------------------------
1220-PRINT-ONE-REPLAY-RECORD.
*
    IF DG-TYPE-DUP-FILE
       MOVE DF-NAME TO W-SAVED-NAME
       MOVE DF-MD5  TO W-SAVED-MD5
       DISPLAY QUOTE W-SAVED-NAME QUOTE " (" W-SAVED-MD5 ")"
    ELSE
       DISPLAY "---> " DI-PATH "/" W-SAVED-NAME.
*
    PERFORM 1210-READ-NEXT-REPLAY-RECORD.
*-----------------------------------------------------------
*    FIND-RUN-BOUNDS -- given W-SCAN-POS, finds the end of the
*    run of NAMESIZE-WORK-TABLE entries sharing its name+size
*    (the table is already sorted on those keys, so a run is
*    always contiguous).
*-----------------------------------------------------------
1300-FIND-RUN-BOUNDS.
*
    MOVE W-SCAN-POS TO W-RUN-START-IDX.
    MOVE W-SCAN-POS TO W-RUN-END-IDX.
*
    PERFORM 1310-EXTEND-RUN-END
        VARYING W-RUN-END-IDX FROM W-SCAN-POS BY 1
          UNTIL W-RUN-END-IDX >= WS-NAMESIZE-ENTRY-COUNT
             OR NS-TBL-NAME (W-RUN-END-IDX + 1) NOT =
                NS-TBL-NAME (W-SCAN-POS)
             OR NS-TBL-SIZE (W-RUN-END-IDX + 1) NOT =
                NS-TBL-SIZE (W-SCAN-POS).
*-----------------------------------------------------------
1310-EXTEND-RUN-END.
*
    CONTINUE.
*-----------------------------------------------------------
*    COMPUTE-PERCENT-DONE -- percent = (index / total) * 100,
*    index 0-based, rounded to 3 decimal places.
*-----------------------------------------------------------
1320-COMPUTE-PERCENT-DONE.
*
    COMPUTE W-PERCENT-DONE ROUNDED =
        (W-PAIR-INDEX / W-TOTAL-PAIRS) * 100.
    MOVE W-PERCENT-DONE TO W-PERCENT-DISPLAY.
*-----------------------------------------------------------
    COPY "PL-BUILD-SCAN-TABLE.CBL".
    COPY "PL-FILTER-SCAN-RECORD.CBL".
    COPY "PL-BUILD-CATALOG-TABLE.CBL".
    COPY "PL-DIGEST-RESOLVE.CBL".
